000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RankRpt.
000300 AUTHOR.        R. GISLASON.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  08/03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  R A N K I N G S   R E P O R T                                 *
001100*                                                                *
001200*  Lists every qualifying player (rating not equal to the       *
001300*  INVALID-RATING sentinel) in ascending order of rating - the   *
001400*  circuit scores like golf itself, lowest number wins.  UPSI-0 *
001500*  ON restricts the listing to the top ten; OFF prints the      *
001600*  full standings.  Runs after the rating engine in the nightly  *
001700*  job stream, never before.                                     *
001800******************************************************************
001900*                                 C H A N G E   L O G           *
002000******************************************************************
002100* DATE       PGMR  REQUEST   DESCRIPTION                        *
002200*---------------------------------------------------------------*
002300* 08/03/87   RGL   INIT      ORIGINAL PROGRAM                   *
002400* 03/11/90   RGL   LG-0188   TOP-10 SWITCH ADDED (UPSI-0)       * LG-0188 
002500* 12/11/98   MKP   LG-0344   Y2K - HEADING DATE WIDENED TO      * LG-0344 
002600*                            4-DIGIT YEAR                        *
002700* 09/23/01   RGL   LG-0389   PLAYER TABLE WIDENED TO 1000       * LG-0389 
002800* 12/14/07   RGL   LG-0475   HEADING TIME FIELD - OLD PICTURE     LG-0475 
002900*                            HAD TWO PERIODS AND NEVER PRINTED
003000*                            THE COLON-SEPARATED HH:MM:SS STAMP -
003100*                            BUILT NOW WITH STRING LIKE THE QUEUE
003200*                            INTAKE'S PUNCTUATED OUTPUT
003300* 12/22/07   DHT   LG-0477   BOARD RULED AN EMPTY QUALIFIER  *    LG-0477 
003400*                            TABLE MUST SAY SO - TOP-10/FULL *
003500*                            REPORT USED TO OPEN THE REPORT  *
003600*                            FILE AND WRITE JUST THE TWO     *
003700*                            HEADING LINES WHEN NO PLAYER HAD*
003800*                            A QUALIFYING RATING.  NOW SKIPS *
003900*                            THE REPORT FILE ENTIRELY AND    *
004000*                            DISPLAYS "NO PLAYERS ARE        *
004100*                            CURRENTLY RATED." INSTEAD.      *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PLAYER-MST-FILE  ASSIGN TO PLAYRMST
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-PLAYER-MST.
005500
005600     SELECT REPORT-FILE      ASSIGN TO RANKRPT
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-REPORT.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PLAYER-MST-FILE  LABEL RECORD IS STANDARD.
006300 01  F-PLR-REC.
006400     03  F-PLR-PLAYER-ID          PIC 9(18).
006500     03  F-PLR-PLAYER-NAME        PIC X(32).
006600     03  F-PLR-RATING             PIC S9(03)V9(04)
006700                                  SIGN IS LEADING SEPARATE CHARACTER.
006800     03  FILLER                   PIC X(06).
006900 01  F-PLR-REC-RDF REDEFINES F-PLR-REC.
007000     03  F-PLR-FLAT               PIC X(64).
007100
007200 FD  REPORT-FILE  LABEL RECORD IS STANDARD.
007300 01  F-REP-LINE                   PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007600 77  FS-PLAYER-MST       PIC 9(02) VALUE ZEROES.
007700 77  FS-REPORT           PIC 9(02) VALUE ZEROES.
007800
007900 78  CTE-01                           VALUE 01.
008000 78  INVALID-RATING                   VALUE -999.
008100
008200 01  WS-FLAGS.
008300     03  WS-PLAYER-MST-EOF        PIC A(01) VALUE "N".
008400         88  SW-PLAYER-MST-EOF-Y              VALUE "Y".
008500     03  WS-TOP-10-ONLY           PIC A(01) VALUE "N".
008600         88  SW-TOP-10-ONLY-Y                 VALUE "Y".
008700     03  FILLER                   PIC X(04) VALUE SPACES.
008800
008900 01  WS-TODAY.
009000     03  WS-TODAY-NOW             PIC 9(08) VALUE ZEROES.
009100 01  WS-TODAY-RDF REDEFINES WS-TODAY.
009200     03  WS-TODAY-CCYY            PIC 9(04).
009300     03  WS-TODAY-MM              PIC 9(02).
009400     03  WS-TODAY-DD              PIC 9(02).
009500
009600 01  WS-TODAY-MMDDYYYY            PIC 9(08) VALUE ZEROES.
009700 01  WS-TODAY-MMDDYYYY-RDF REDEFINES WS-TODAY-MMDDYYYY.
009800     03  WS-TODAY-MM2             PIC 9(02).
009900     03  WS-TODAY-DD2             PIC 9(02).
010000     03  WS-TODAY-YYYY4           PIC 9(04).
010100
010200 01  WS-NOW-TIME.
010300     03  WS-NOW-TIME-RAW          PIC 9(08) VALUE ZEROES.
010400 01  WS-NOW-TIME-RDF REDEFINES WS-NOW-TIME.
010500     03  WS-NOW-HH                PIC 9(02).
010600     03  WS-NOW-MN                PIC 9(02).
010700     03  WS-NOW-SS                PIC 9(02).
010800     03  WS-NOW-HS                PIC 9(02).
010900 01  WS-NOW-HHMMSS                PIC 9(06) VALUE ZEROES.
011000 01  WS-HDG-TIME-STR              PIC X(08) VALUE SPACES.
011100
011200 01  WS-PLAYER-TBL-CTL.
011300     03  WS-PT-MAX-ROWS           PIC 9(04) COMP VALUE 1000.
011400     03  WS-PT-ROW-CNT            PIC 9(04) COMP VALUE ZEROES.
011500     03  FILLER                   PIC X(02)      VALUE SPACES.
011600
011700 01  WS-PLAYER-TBL
011800              OCCURS 1 TO 1000 TIMES
011900              DEPENDING ON WS-PT-ROW-CNT
012000              INDEXED BY IDX-PT.
012100     03  WS-PT-PLAYER-NAME        PIC X(32).
012200     03  WS-PT-RATING             PIC S9(03)V9(04)
012300                                  SIGN IS LEADING SEPARATE CHARACTER.
012400
012500 01  IDX-SORT-OUTER                PIC 9(04) COMP VALUE ZEROES.
012600 01  IDX-SORT-INNER                PIC 9(04) COMP VALUE ZEROES.
012700 01  WS-SORT-HOLD-NAME              PIC X(32) VALUE SPACES.
012800 01  WS-SORT-HOLD-RATING            PIC S9(03)V9(04)
012900                                  SIGN IS LEADING SEPARATE CHARACTER
013000                                             VALUE ZEROES.
013100 01  WS-SORT-HOLD-RATING-RDF REDEFINES WS-SORT-HOLD-RATING
013200                       PIC X(01) OCCURS 8 TIMES.
013300
013400 01  WS-RANK-NUM                   PIC 9(04) COMP VALUE ZEROES.
013500 01  WS-LAST-RANK-TO-PRINT         PIC 9(04) COMP VALUE ZEROES.
013600
013700 01  HEADING-LINE-1.
013800     03  FILLER PIC X(30) VALUE "FAIRWAY CIRCUIT - RANKINGS".
013900     03  FILLER PIC X(15) VALUE "LAST UPDATED: ".
014000     03  DET-HDG-DATE      PIC 99/99/9999.
014100     03  FILLER PIC X(01) VALUE SPACES.
014200     03  DET-HDG-TIME      PIC X(08).
014300     03  FILLER PIC X(11) VALUE SPACES.
014400
014500 01  HEADING-LINE-2.
014600     03  FILLER PIC X(05) VALUE "RANK".
014700     03  FILLER PIC X(35) VALUE "PLAYER".
014800     03  FILLER PIC X(08) VALUE "RATING".
014900     03  FILLER PIC X(32) VALUE SPACES.
015000
015100 01  DETAIL-LINE.
015200     03  DET-RANK                 PIC ZZZ9.
015300     03  FILLER                   PIC X(01) VALUE SPACES.
015400     03  DET-PLAYER-NAME          PIC X(32) VALUE SPACES.
015500     03  FILLER                   PIC X(05) VALUE SPACES.
015600     03  DET-RATING               PIC -999.99.
015700     03  FILLER                   PIC X(32) VALUE SPACES.
015800
015900 PROCEDURE DIVISION.
016000 MAIN-PARAGRAPH.
016100     MOVE "N" TO WS-TOP-10-ONLY
016200     IF UPSI-0
016300         SET SW-TOP-10-ONLY-Y TO TRUE
016400     END-IF
016500
016600     ACCEPT WS-TODAY-NOW FROM DATE YYYYMMDD
016700     MOVE WS-TODAY-MM   TO WS-TODAY-MM2
016800     MOVE WS-TODAY-DD   TO WS-TODAY-DD2
016900     MOVE WS-TODAY-CCYY TO WS-TODAY-YYYY4
017000     ACCEPT WS-NOW-TIME-RAW FROM TIME
017100     COMPUTE WS-NOW-HHMMSS = (WS-NOW-HH * 10000)
017200                            + (WS-NOW-MN * 100)
017300                            +  WS-NOW-SS
017400
017500     PERFORM 100000-BEGIN-LOAD-QUALIFIERS
017600        THRU 100000-END-LOAD-QUALIFIERS
017700
017800     PERFORM 200000-BEGIN-SORT-BY-RATING
017900        THRU 200000-END-SORT-BY-RATING
018000
018100     PERFORM 300000-BEGIN-PRINT-REPORT
018200        THRU 300000-END-PRINT-REPORT
018300
018400     STOP RUN.
018500
018600 100000-BEGIN-LOAD-QUALIFIERS.
018700     MOVE "N" TO WS-PLAYER-MST-EOF
018800     MOVE ZEROES TO WS-PT-ROW-CNT
018900
019000     OPEN INPUT PLAYER-MST-FILE
019100     PERFORM 110000-BEGIN-LOAD-ONE-PLAYER
019200        THRU 110000-END-LOAD-ONE-PLAYER
019300       UNTIL SW-PLAYER-MST-EOF-Y
019400     CLOSE PLAYER-MST-FILE.
019500 100000-END-LOAD-QUALIFIERS.
019600     EXIT.
019700
019800 110000-BEGIN-LOAD-ONE-PLAYER.
019900     READ PLAYER-MST-FILE
020000       AT END
020100          SET SW-PLAYER-MST-EOF-Y TO TRUE
020200       NOT AT END
020300          IF F-PLR-RATING NOT = INVALID-RATING
020400              ADD CTE-01 TO WS-PT-ROW-CNT
020500              MOVE F-PLR-PLAYER-NAME TO
020600                   WS-PT-PLAYER-NAME(WS-PT-ROW-CNT)
020700              MOVE F-PLR-RATING      TO
020800                   WS-PT-RATING(WS-PT-ROW-CNT)
020900          END-IF
021000     END-READ.
021100 110000-END-LOAD-ONE-PLAYER.
021200     EXIT.
021300
021400 200000-BEGIN-SORT-BY-RATING.
021500     PERFORM 210000-BEGIN-INSERT-ONE-ROW
021600        THRU 210000-END-INSERT-ONE-ROW
021700       VARYING IDX-SORT-OUTER FROM 2 BY CTE-01
021800         UNTIL IDX-SORT-OUTER > WS-PT-ROW-CNT.
021900 200000-END-SORT-BY-RATING.
022000     EXIT.
022100
022200 210000-BEGIN-INSERT-ONE-ROW.
022300     MOVE WS-PT-PLAYER-NAME(IDX-SORT-OUTER) TO WS-SORT-HOLD-NAME
022400     MOVE WS-PT-RATING(IDX-SORT-OUTER)      TO WS-SORT-HOLD-RATING
022500     MOVE IDX-SORT-OUTER TO IDX-SORT-INNER
022600
022700     PERFORM 220000-BEGIN-SHIFT-ONE-ROW
022800        THRU 220000-END-SHIFT-ONE-ROW
022900       UNTIL IDX-SORT-INNER < 2
023000          OR WS-PT-RATING(IDX-SORT-INNER - 1) <= WS-SORT-HOLD-RATING
023100
023200     MOVE WS-SORT-HOLD-NAME   TO WS-PT-PLAYER-NAME(IDX-SORT-INNER)
023300     MOVE WS-SORT-HOLD-RATING TO WS-PT-RATING(IDX-SORT-INNER).
023400 210000-END-INSERT-ONE-ROW.
023500     EXIT.
023600
023700 220000-BEGIN-SHIFT-ONE-ROW.
023800     MOVE WS-PT-PLAYER-NAME(IDX-SORT-INNER - 1)
023900       TO WS-PT-PLAYER-NAME(IDX-SORT-INNER)
024000     MOVE WS-PT-RATING(IDX-SORT-INNER - 1)
024100       TO WS-PT-RATING(IDX-SORT-INNER)
024200     SUBTRACT CTE-01 FROM IDX-SORT-INNER.
024300 220000-END-SHIFT-ONE-ROW.
024400     EXIT.
024500
024600 300000-BEGIN-PRINT-REPORT.
024700     IF WS-PT-ROW-CNT = ZEROES
024800         DISPLAY "No players are currently rated."
024900     ELSE
025000         IF SW-TOP-10-ONLY-Y AND WS-PT-ROW-CNT > 10
025100             MOVE 10 TO WS-LAST-RANK-TO-PRINT
025200         ELSE
025300             MOVE WS-PT-ROW-CNT TO WS-LAST-RANK-TO-PRINT
025400         END-IF
025500
025600         OPEN OUTPUT REPORT-FILE
025700
025800         MOVE WS-TODAY-MMDDYYYY TO DET-HDG-DATE
025900         STRING WS-NOW-HH DELIMITED BY SIZE
026000                ":"       DELIMITED BY SIZE
026100                WS-NOW-MN DELIMITED BY SIZE
026200                ":"       DELIMITED BY SIZE
026300                WS-NOW-SS DELIMITED BY SIZE
026400           INTO WS-HDG-TIME-STR
026500         MOVE WS-HDG-TIME-STR   TO DET-HDG-TIME
026600         MOVE HEADING-LINE-1   TO F-REP-LINE
026700         WRITE F-REP-LINE
026800         MOVE HEADING-LINE-2   TO F-REP-LINE
026900         WRITE F-REP-LINE
027000
027100         PERFORM 310000-BEGIN-PRINT-ONE-RANK
027200            THRU 310000-END-PRINT-ONE-RANK
027300           VARYING WS-RANK-NUM FROM 1 BY CTE-01
027400             UNTIL WS-RANK-NUM > WS-LAST-RANK-TO-PRINT
027500
027600         CLOSE REPORT-FILE
027700     END-IF.
027800 300000-END-PRINT-REPORT.
027900     EXIT.
028000
028100 310000-BEGIN-PRINT-ONE-RANK.
028200     SET IDX-PT TO WS-RANK-NUM
028300     MOVE WS-RANK-NUM               TO DET-RANK
028400     MOVE WS-PT-PLAYER-NAME(IDX-PT) TO DET-PLAYER-NAME
028500     COMPUTE DET-RATING ROUNDED     = WS-PT-RATING(IDX-PT)
028600     MOVE DETAIL-LINE                TO F-REP-LINE
028700     WRITE F-REP-LINE.
028800 310000-END-PRINT-ONE-RANK.
028900     EXIT.
029000
029100 END PROGRAM RankRpt.
