000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NameChg.
000300 AUTHOR.        D. TREMBLE.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  08/26/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  N A M E   C H A N G E                                         *
001100*                                                                *
001200*  Single-card maintenance run: a player asked the desk to       *
001300*  change the display name on their card.  Looks the player up  *
001400*  by id, checks the new name is not too long, and copies the    *
001500*  player master forward with that one field changed.  Everybody *
001600*  else passes through untouched.                                *
001700******************************************************************
001800*                                 C H A N G E   L O G           *
001900******************************************************************
002000* DATE       PGMR  REQUEST   DESCRIPTION                        *
002100*---------------------------------------------------------------*
002200* 08/26/87   DHT   INIT      ORIGINAL PROGRAM                   *
002300* 02/14/92   RGL   LG-0203   BLANK-NAME REJECTION ADDED         * LG-0203 
002400* 12/11/98   MKP   LG-0344   Y2K - NO DATE FIELDS IN THIS RUN   * LG-0344 
002500* 07/19/02   DHT   LG-0401   PLAYER-NOT-FOUND MESSAGE CLARIFIED * LG-0401 
002600* 09/20/04   RGL   LG-0472   NEW-NAME CARD WIDENED PAST 32 SO A * LG-0472 
002700*                            GENUINELY OVER-LENGTH NAME CAN BE   *
002800*                            CAUGHT; BLANK-NAME REJECTION        *
002900*                            DROPPED (DESK NEVER ASKED FOR IT);  *
003000*                            BOTH MESSAGES REWORDED TO THE       *
003100*                            LEAGUE BOARD'S STANDARD WORDING     *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-0.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PLAYER-MST-FILE  ASSIGN TO PLAYRMST
004300            ORGANIZATION  IS LINE SEQUENTIAL
004400            FILE STATUS   IS FS-PLAYER-MST.
004500
004600     SELECT PLAYER-NEW-FILE  ASSIGN TO PLAYRNEW
004700            ORGANIZATION  IS LINE SEQUENTIAL
004800            FILE STATUS   IS FS-PLAYER-NEW.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  PLAYER-MST-FILE  LABEL RECORD IS STANDARD.
005300 01  F-PLR-REC.
005400     03  F-PLR-PLAYER-ID          PIC 9(18).
005500     03  F-PLR-PLAYER-NAME        PIC X(32).
005600     03  F-PLR-RATING             PIC S9(03)V9(04)
005700                                  SIGN IS LEADING SEPARATE CHARACTER.
005800     03  FILLER                   PIC X(06).
005900 01  F-PLR-REC-RDF REDEFINES F-PLR-REC.
006000     03  F-PLR-FLAT               PIC X(64).
006100
006200 FD  PLAYER-NEW-FILE  LABEL RECORD IS STANDARD.
006300 01  F-PLR-NEW-REC                PIC X(64).
006400 01  F-PLR-NEW-REC-RDF REDEFINES F-PLR-NEW-REC.
006500     03  F-PLR-NEW-PLAYER-ID      PIC 9(18).
006600     03  F-PLR-NEW-PLAYER-NAME    PIC X(32).
006700     03  F-PLR-NEW-RATING         PIC S9(03)V9(04)
006800                                  SIGN IS LEADING SEPARATE CHARACTER.
006900     03  FILLER                   PIC X(06).
007000
007100 WORKING-STORAGE SECTION.
007200 77  FS-PLAYER-MST       PIC 9(02) VALUE ZEROES.
007300 77  FS-PLAYER-NEW       PIC 9(02) VALUE ZEROES.
007400
007500 78  CTE-01                           VALUE 01.
007600 78  MAX-NAME-LEN                     VALUE 32.
007700
007800 01  WS-FLAGS.
007900     03  WS-PLAYER-MST-EOF         PIC A(01) VALUE "N".
008000         88  SW-PLAYER-MST-EOF-Y                VALUE "Y".
008100     03  WS-NAME-TOO-LONG          PIC A(01) VALUE "N".
008200         88  SW-NAME-TOO-LONG-Y                 VALUE "Y".
008300     03  WS-CHANGED                PIC A(01) VALUE "N".
008400         88  SW-CHANGED-Y                       VALUE "Y".
008500     03  FILLER                    PIC X(01) VALUE SPACES.
008600
008700 01  WS-WANTED-PLAYER-ID           PIC 9(18) VALUE ZEROES.
008800
008900* Card is carried wider than the 32-byte name field on the master -
009000* the only way an over-length name can genuinely be detected is to
009100* see past the edge it is going to be rejected at.
009200 01  WS-NEW-NAME-CARD              PIC X(40) VALUE SPACES.
009300 01  WS-NEW-NAME-CHARS REDEFINES WS-NEW-NAME-CARD
009400                       PIC X(01) OCCURS 40 TIMES.
009500 01  WS-NEW-NAME-LEN               PIC 9(02) COMP VALUE ZEROES.
009600 01  WS-NEW-NAME                   PIC X(32) VALUE SPACES.
009700 01  WS-SCAN-IDX                   PIC 9(02) COMP VALUE ZEROES.
009800
009900 PROCEDURE DIVISION.
010000 MAIN-PARAGRAPH.
010100     DISPLAY "Player id to rename         : " WITH NO ADVANCING
010200     ACCEPT WS-WANTED-PLAYER-ID
010300     DISPLAY "New display name            : " WITH NO ADVANCING
010400     ACCEPT WS-NEW-NAME-CARD
010500
010600     PERFORM 100000-BEGIN-VALIDATE-NAME
010700        THRU 100000-END-VALIDATE-NAME
010800
010900     IF SW-NAME-TOO-LONG-Y
011000         DISPLAY "Error: Name is too long. Name change not applied."
011100     ELSE
011200         MOVE WS-NEW-NAME-CARD(1:32) TO WS-NEW-NAME
011300
011400         PERFORM 200000-BEGIN-REWRITE-MASTER
011500            THRU 200000-END-REWRITE-MASTER
011600
011700         IF SW-CHANGED-Y
011800             DISPLAY "Display name changed."
011900         ELSE
012000             DISPLAY "You must have at least one score verified to "
012100                     "change your name."
012200         END-IF
012300     END-IF
012400
012500     STOP RUN.
012600
012700* LG-0472 - the card is 40 wide, the master's name field only 32; LG-0472 
012800* any non-blank character past position 32 means the name the desk
012900* typed in would not have fit and the change is rejected outright.
013000 100000-BEGIN-VALIDATE-NAME.
013100     MOVE "N" TO WS-NAME-TOO-LONG
013200     MOVE ZEROES TO WS-NEW-NAME-LEN
013300
013400     PERFORM 105000-BEGIN-CHECK-ONE-NAME-CHAR
013500        THRU 105000-END-CHECK-ONE-NAME-CHAR
013600       VARYING WS-SCAN-IDX FROM 1 BY CTE-01
013700         UNTIL WS-SCAN-IDX > 40
013800
013900     IF WS-NEW-NAME-LEN > MAX-NAME-LEN
014000         MOVE "Y" TO WS-NAME-TOO-LONG
014100     END-IF.
014200 100000-END-VALIDATE-NAME.
014300     EXIT.
014400
014500 105000-BEGIN-CHECK-ONE-NAME-CHAR.
014600     IF WS-NEW-NAME-CHARS(WS-SCAN-IDX) NOT = SPACE
014700         MOVE WS-SCAN-IDX TO WS-NEW-NAME-LEN
014800     END-IF.
014900 105000-END-CHECK-ONE-NAME-CHAR.
015000     EXIT.
015100
015200* Old master in, new master out - the job stream's next step
015300* promotes PLAYRNEW over PLAYRMST, same as every other program
015400* in this system that touches the player card file.  WS-CHANGED
015500* stays "N" if the player id never turns up on the master - LG-0401
015600* reworded the desk's message for that case to match the board's
015700* wording rather than a flat file-not-found notice.
015800 200000-BEGIN-REWRITE-MASTER.
015900     MOVE "N" TO WS-PLAYER-MST-EOF
016000     MOVE "N" TO WS-CHANGED
016100
016200     OPEN INPUT  PLAYER-MST-FILE
016300     OPEN OUTPUT PLAYER-NEW-FILE
016400
016500     PERFORM 210000-BEGIN-COPY-ONE-PLAYER
016600        THRU 210000-END-COPY-ONE-PLAYER
016700       UNTIL SW-PLAYER-MST-EOF-Y
016800
016900     CLOSE PLAYER-MST-FILE
017000     CLOSE PLAYER-NEW-FILE.
017100 200000-END-REWRITE-MASTER.
017200     EXIT.
017300
017400 210000-BEGIN-COPY-ONE-PLAYER.
017500     READ PLAYER-MST-FILE
017600       AT END
017700          SET SW-PLAYER-MST-EOF-Y TO TRUE
017800       NOT AT END
017900          IF F-PLR-PLAYER-ID = WS-WANTED-PLAYER-ID
018000              MOVE WS-NEW-NAME TO F-PLR-PLAYER-NAME
018100              SET SW-CHANGED-Y TO TRUE
018200          END-IF
018300          MOVE F-PLR-REC TO F-PLR-NEW-REC
018400          WRITE F-PLR-NEW-REC
018500     END-READ.
018600 210000-END-COPY-ONE-PLAYER.
018700     EXIT.
018800
018900 END PROGRAM NameChg.
