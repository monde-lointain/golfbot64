000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RateEng.
000300 AUTHOR.        D. TREMBLE.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  06/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  R A T I N G   E N G I N E   -   F U L L   R E C A L C         *
001100*                                                                *
001200*  First step of the nightly job stream.  Sorts the score       *
001300*  master by player and round timestamp, recomputes every        *
001400*  adjusted score against the current difficulty indices, then   *
001500*  recomputes every player's rolling rating from scratch and     *
001600*  carries the result into the player master.  Every report     *
001700*  program in this job stream runs AFTER this step.              *
001800******************************************************************
001900*                                 C H A N G E   L O G           *
002000******************************************************************
002100* DATE       PGMR  REQUEST   DESCRIPTION                        *
002200*---------------------------------------------------------------*
002300* 06/09/87   DHT   INIT      ORIGINAL PROGRAM                   *
002400* 09/30/88   RGL   LG-0102   SLIDING 40-ROUND WINDOW ADDED      * LG-0102 
002500*                            (PREVIOUSLY ALL-TIME AVERAGE ONLY) *
002600* 05/17/91   DHT   LG-0210   PLAYER MASTER CARRIED FORWARD EVEN * LG-0210 
002700*                            WHEN NO NEW ROUNDS THIS CYCLE       *
002800* 11/02/94   MKP   LG-0271   COURSE TABLE WIDENED TO 12 UNITS   * LG-0271 
002900*                            (SIX COURSES, FRONT/BACK NINES)    *
003000* 12/11/98   MKP   LG-0344   Y2K - TIMESTAMP FIELD ALREADY 10   * LG-0344 
003100*                            DIGIT UNIX SECONDS, NO CHANGE REQ'D*
003200* 09/23/01   RGL   LG-0389   PLAYER TABLE WIDENED TO 1000 TO    * LG-0389 
003300*                            MATCH CIRCUIT GROWTH               *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT COURSE-REF-FILE  ASSIGN TO COURSREF
004500            ORGANIZATION  IS LINE SEQUENTIAL
004600            FILE STATUS   IS FS-COURSE-REF.
004700
004800     SELECT SCORE-MST-FILE   ASSIGN TO SCOREMST
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            FILE STATUS   IS FS-SCORE-MST.
005100
005200     SELECT SCORE-NEW-FILE   ASSIGN TO SCORENEW
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-SCORE-NEW.
005500
005600     SELECT PLAYER-MST-FILE  ASSIGN TO PLAYRMST
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-PLAYER-MST.
005900
006000     SELECT PLAYER-NEW-FILE  ASSIGN TO PLAYRNEW
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-PLAYER-NEW.
006300
006400     SELECT SCORE-SORT-FILE  ASSIGN TO SCRTWORK.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  COURSE-REF-FILE  LABEL RECORD IS STANDARD.
006900 01  F-CRS-REC.
007000     03  F-CRS-COURSE-ID          PIC 9(02).
007100     03  F-CRS-COURSE-NAME        PIC X(20).
007200     03  F-CRS-NINE               PIC X(05).
007300     03  F-CRS-DIFFICULTY-INDEX   PIC S9(03)V9(04)
007400                                  SIGN IS LEADING SEPARATE CHARACTER.
007500     03  FILLER                   PIC X(08).
007600 01  F-CRS-REC-RDF REDEFINES F-CRS-REC.
007700     03  F-CRS-FLAT               PIC X(43).
007800
007900 FD  SCORE-MST-FILE  LABEL RECORD IS STANDARD.
008000 01  F-SCR-REC.
008100     03  F-SCR-ROUND-ID           PIC 9(09).
008200     03  F-SCR-TIMESTAMP          PIC 9(10).
008300     03  F-SCR-COURSE-ID          PIC 9(02).
008400     03  F-SCR-PLAYER-ID          PIC 9(18).
008500     03  F-SCR-CHARACTER          PIC X(12).
008600     03  F-SCR-SCORE              PIC S9(03)
008700                                  SIGN IS LEADING SEPARATE CHARACTER.
008800     03  F-SCR-ADJUSTED-SCORE     PIC S9(03)V9(04)
008900                                  SIGN IS LEADING SEPARATE CHARACTER.
009000     03  F-SCR-RATING             PIC S9(03)V9(04)
009100                                  SIGN IS LEADING SEPARATE CHARACTER.
009200     03  FILLER                   PIC X(10).
009300 01  F-SCR-REC-RDF REDEFINES F-SCR-REC.
009400     03  F-SCR-FLAT               PIC X(81).
009500
009600 FD  SCORE-NEW-FILE  LABEL RECORD IS STANDARD.
009700 01  F-SCR-NEW-REC                PIC X(81).
009800
009900 FD  PLAYER-MST-FILE  LABEL RECORD IS STANDARD.
010000 01  F-PLR-REC.
010100     03  F-PLR-PLAYER-ID          PIC 9(18).
010200     03  F-PLR-PLAYER-NAME        PIC X(32).
010300     03  F-PLR-RATING             PIC S9(03)V9(04)
010400                                  SIGN IS LEADING SEPARATE CHARACTER.
010500     03  FILLER                   PIC X(06).
010600 01  F-PLR-REC-RDF REDEFINES F-PLR-REC.
010700     03  F-PLR-FLAT               PIC X(64).
010800
010900 FD  PLAYER-NEW-FILE  LABEL RECORD IS STANDARD.
011000 01  F-PLR-NEW-REC                PIC X(64).
011100
011200 SD  SCORE-SORT-FILE.
011300 01  S-SCR-REC.
011400     03  S-SCR-PLAYER-ID          PIC 9(18).
011500     03  S-SCR-TIMESTAMP          PIC 9(10).
011600     03  S-SCR-ROUND-ID           PIC 9(09).
011700     03  S-SCR-COURSE-ID          PIC 9(02).
011800     03  S-SCR-CHARACTER          PIC X(12).
011900     03  S-SCR-SCORE              PIC S9(03)
012000                                  SIGN IS LEADING SEPARATE CHARACTER.
012100
012200 WORKING-STORAGE SECTION.
012300 77  FS-COURSE-REF       PIC 9(02) VALUE ZEROES.
012400 77  FS-SCORE-MST        PIC 9(02) VALUE ZEROES.
012500 77  FS-SCORE-NEW        PIC 9(02) VALUE ZEROES.
012600 77  FS-PLAYER-MST       PIC 9(02) VALUE ZEROES.
012700 77  FS-PLAYER-NEW       PIC 9(02) VALUE ZEROES.
012800
012900 78  CTE-01                           VALUE 01.
013000 78  CTE-06                           VALUE 06.
013100 78  CTE-40                           VALUE 40.
013200 78  INVALID-RATING                   VALUE -999.
013300
013400 01  WS-FLAGS.
013500     03  WS-SCORE-SORT-EOF        PIC A(01) VALUE "N".
013600         88  SW-SCORE-SORT-EOF-Y             VALUE "Y".
013700     03  WS-FIRST-ROW             PIC A(01) VALUE "Y".
013800         88  SW-FIRST-ROW-Y                  VALUE "Y".
013900     03  WS-COURSE-TBL-EOF        PIC A(01) VALUE "N".
014000         88  SW-COURSE-TBL-EOF-Y              VALUE "Y".
014100     03  WS-PLAYER-MST-EOF        PIC A(01) VALUE "N".
014200         88  SW-PLAYER-MST-EOF-Y              VALUE "Y".
014300     03  FILLER                   PIC X(04) VALUE SPACES.
014400
014500* Difficulty index table loaded once from the course reference
014600* file - twelve entries (six courses, front and back nines).
014700 01  WS-COURSE-TBL-CTL.
014800     03  WS-COURSE-TBL-CNT        PIC 9(02) COMP VALUE ZEROES.
014900     03  FILLER                   PIC X(02)      VALUE SPACES.
015000
015100 01  WS-COURSE-TBL OCCURS 12 TIMES INDEXED BY IDX-CRS.
015200     03  WS-CT-COURSE-ID          PIC 9(02).
015300     03  WS-CT-DIFFICULTY-INDEX   PIC S9(03)V9(04)
015400                                  SIGN IS LEADING SEPARATE CHARACTER.
015500
015600* Per-player running totals held across the sorted pass - reset
015700* whenever the player id (the sort's major key) changes.
015800 01  WS-PLAYER-RUNNING.
015900     03  WS-CUR-PLAYER-ID         PIC 9(18) VALUE ZEROES.
016000     03  WS-ROW-COUNT-FOR-PLAYER  PIC 9(06) COMP VALUE ZEROES.
016100     03  WS-TOTAL-SUM             PIC S9(09)V9(04)
016200                                  SIGN IS LEADING SEPARATE CHARACTER
016300                                             VALUE ZEROES.
016400     03  WS-WINDOW-SUM            PIC S9(09)V9(04)
016500                                  SIGN IS LEADING SEPARATE CHARACTER
016600                                             VALUE ZEROES.
016700     03  WS-WINDOW-NEXT-SLOT      PIC 9(02) COMP VALUE ZEROES.
016800     03  WS-CUR-RATING            PIC S9(03)V9(04)
016900                                  SIGN IS LEADING SEPARATE CHARACTER
017000                                             VALUE ZEROES.
017100
017200* Circular buffer of the most recent 40 adjusted scores for the
017300* player currently being processed.
017400 01  WS-WINDOW-BUF OCCURS 40 TIMES INDEXED BY IDX-WIN.
017500     03  WS-WIN-ADJUSTED          PIC S9(03)V9(04)
017600                                  SIGN IS LEADING SEPARATE CHARACTER.
017700
017800 01  WS-DIFFICULTY-INDEX          PIC S9(03)V9(04)
017900                                  SIGN IS LEADING SEPARATE CHARACTER
018000                                             VALUE ZEROES.
018100 01  WS-ADJUSTED-SCORE            PIC S9(03)V9(04)
018200                                  SIGN IS LEADING SEPARATE CHARACTER
018300                                             VALUE ZEROES.
018400 01  WS-EVICT-SLOT                PIC 9(02) COMP VALUE ZEROES.
018500
018600* Final ratings captured here, one entry per distinct player seen
018700* on the sorted score file, for the player-master rewrite pass.
018800 01  WS-FINAL-RATING-CTL.
018900     03  WS-FR-MAX-ROWS           PIC 9(04) COMP VALUE 1000.
019000     03  WS-FR-ROW-CNT            PIC 9(04) COMP VALUE ZEROES.
019100     03  FILLER                   PIC X(02)      VALUE SPACES.
019200
019300 01  WS-FINAL-RATING
019400              OCCURS 1 TO 1000 TIMES
019500              DEPENDING ON WS-FR-ROW-CNT
019600              INDEXED BY IDX-FR.
019700     03  WS-FR-PLAYER-ID          PIC 9(18).
019800     03  WS-FR-RATING             PIC S9(03)V9(04)
019900                                  SIGN IS LEADING SEPARATE CHARACTER.
020000
020100 01  WS-FR-MATCH-FOUND            PIC A(01) VALUE "N".
020200     88  SW-FR-MATCH-FOUND-Y                VALUE "Y".
020300
020400 PROCEDURE DIVISION.
020500 MAIN-PARAGRAPH.
020600     PERFORM 100000-BEGIN-LOAD-COURSE-TABLE
020700        THRU 100000-END-LOAD-COURSE-TABLE
020800
020900     SORT SCORE-SORT-FILE
021000          ASCENDING KEY S-SCR-PLAYER-ID
021100          ASCENDING KEY S-SCR-TIMESTAMP
021200          INPUT PROCEDURE  200000-BEGIN-FEED-SORT
021300                           THRU 200000-END-FEED-SORT
021400          OUTPUT PROCEDURE 300000-BEGIN-RECALC-PASS
021500                           THRU 300000-END-RECALC-PASS
021600
021700     PERFORM 500000-BEGIN-REWRITE-PLAYER-MST
021800        THRU 500000-END-REWRITE-PLAYER-MST
021900
022000     DISPLAY "Rating engine complete - " WS-FR-ROW-CNT
022100             " players recalculated."
022200
022300     STOP RUN.
022400
022500 100000-BEGIN-LOAD-COURSE-TABLE.
022600     MOVE ZEROES TO WS-COURSE-TBL-CNT
022700     MOVE "N"    TO WS-COURSE-TBL-EOF
022800
022900     OPEN INPUT COURSE-REF-FILE
023000     PERFORM 110000-BEGIN-LOAD-ONE-COURSE
023100        THRU 110000-END-LOAD-ONE-COURSE
023200       UNTIL SW-COURSE-TBL-EOF-Y
023300     CLOSE COURSE-REF-FILE.
023400 100000-END-LOAD-COURSE-TABLE.
023500     EXIT.
023600
023700 110000-BEGIN-LOAD-ONE-COURSE.
023800     READ COURSE-REF-FILE
023900       AT END
024000          SET SW-COURSE-TBL-EOF-Y TO TRUE
024100       NOT AT END
024200          ADD CTE-01 TO WS-COURSE-TBL-CNT
024300          SET IDX-CRS TO WS-COURSE-TBL-CNT
024400          MOVE F-CRS-COURSE-ID        TO WS-CT-COURSE-ID(IDX-CRS)
024500          MOVE F-CRS-DIFFICULTY-INDEX
024600            TO WS-CT-DIFFICULTY-INDEX(IDX-CRS)
024700     END-READ.
024800 110000-END-LOAD-ONE-COURSE.
024900     EXIT.
025000
025100 200000-BEGIN-FEED-SORT.
025200     MOVE "N" TO WS-PLAYER-MST-EOF
025300     OPEN INPUT SCORE-MST-FILE
025400     PERFORM 210000-BEGIN-RELEASE-ONE-ROW
025500        THRU 210000-END-RELEASE-ONE-ROW
025600       UNTIL FS-SCORE-MST = "10"
025700     CLOSE SCORE-MST-FILE.
025800 200000-END-FEED-SORT.
025900     EXIT.
026000
026100 210000-BEGIN-RELEASE-ONE-ROW.
026200     READ SCORE-MST-FILE
026300       AT END
026400          MOVE "10" TO FS-SCORE-MST
026500       NOT AT END
026600          MOVE F-SCR-PLAYER-ID TO S-SCR-PLAYER-ID
026700          MOVE F-SCR-TIMESTAMP TO S-SCR-TIMESTAMP
026800          MOVE F-SCR-ROUND-ID  TO S-SCR-ROUND-ID
026900          MOVE F-SCR-COURSE-ID TO S-SCR-COURSE-ID
027000          MOVE F-SCR-CHARACTER TO S-SCR-CHARACTER
027100          MOVE F-SCR-SCORE     TO S-SCR-SCORE
027200          RELEASE S-SCR-REC
027300     END-READ.
027400 210000-END-RELEASE-ONE-ROW.
027500     EXIT.
027600
027700* Sorted score rows arrive one player at a time, in ascending
027800* timestamp order.  Rebuilds the adjusted score and the rolling
027900* rating for every row and writes the recalculated master.
028000 300000-BEGIN-RECALC-PASS.
028100     MOVE "N" TO WS-SCORE-SORT-EOF
028200     MOVE "Y" TO WS-FIRST-ROW
028300     MOVE ZEROES TO WS-FR-ROW-CNT
028400
028500     OPEN OUTPUT SCORE-NEW-FILE
028600
028700     RETURN SCORE-SORT-FILE
028800       AT END
028900          SET SW-SCORE-SORT-EOF-Y TO TRUE
029000     END-RETURN
029100
029200     PERFORM 310000-BEGIN-PROCESS-ONE-SORTED-ROW
029300        THRU 310000-END-PROCESS-ONE-SORTED-ROW
029400       UNTIL SW-SCORE-SORT-EOF-Y
029500
029600     IF NOT SW-FIRST-ROW-Y
029700         PERFORM 340000-BEGIN-SAVE-FINAL-RATING
029800            THRU 340000-END-SAVE-FINAL-RATING
029900     END-IF
030000
030100     CLOSE SCORE-NEW-FILE.
030200* The job stream's next step promotes SCORENEW over SCOREMST.
030300 300000-END-RECALC-PASS.
030400     EXIT.
030500
030600 310000-BEGIN-PROCESS-ONE-SORTED-ROW.
030700     IF SW-FIRST-ROW-Y OR S-SCR-PLAYER-ID NOT = WS-CUR-PLAYER-ID
030800         IF NOT SW-FIRST-ROW-Y
030900             PERFORM 340000-BEGIN-SAVE-FINAL-RATING
031000                THRU 340000-END-SAVE-FINAL-RATING
031100         END-IF
031200         MOVE S-SCR-PLAYER-ID TO WS-CUR-PLAYER-ID
031300         MOVE ZEROES TO WS-ROW-COUNT-FOR-PLAYER
031400                        WS-TOTAL-SUM
031500                        WS-WINDOW-SUM
031600                        WS-WINDOW-NEXT-SLOT
031700         MOVE "N" TO WS-FIRST-ROW
031800     END-IF
031900
032000     PERFORM 320000-BEGIN-LOOKUP-DIFFICULTY
032100        THRU 320000-END-LOOKUP-DIFFICULTY
032200
032300     COMPUTE WS-ADJUSTED-SCORE = S-SCR-SCORE - WS-DIFFICULTY-INDEX
032400     ADD CTE-01 TO WS-ROW-COUNT-FOR-PLAYER
032500     ADD WS-ADJUSTED-SCORE TO WS-TOTAL-SUM
032600
032700     PERFORM 330000-BEGIN-PUSH-WINDOW
032800        THRU 330000-END-PUSH-WINDOW
032900
033000     IF WS-ROW-COUNT-FOR-PLAYER < CTE-06
033100         MOVE INVALID-RATING TO WS-CUR-RATING
033200     ELSE
033300         IF WS-ROW-COUNT-FOR-PLAYER < CTE-40
033400             COMPUTE WS-CUR-RATING ROUNDED =
033500                     WS-TOTAL-SUM / WS-ROW-COUNT-FOR-PLAYER
033600         ELSE
033700             COMPUTE WS-CUR-RATING ROUNDED =
033800                     WS-WINDOW-SUM / CTE-40
033900         END-IF
034000     END-IF
034100
034200     MOVE S-SCR-ROUND-ID      TO F-SCR-ROUND-ID
034300     MOVE S-SCR-TIMESTAMP     TO F-SCR-TIMESTAMP
034400     MOVE S-SCR-COURSE-ID     TO F-SCR-COURSE-ID
034500     MOVE S-SCR-PLAYER-ID     TO F-SCR-PLAYER-ID
034600     MOVE S-SCR-CHARACTER     TO F-SCR-CHARACTER
034700     MOVE S-SCR-SCORE         TO F-SCR-SCORE
034800     MOVE WS-ADJUSTED-SCORE   TO F-SCR-ADJUSTED-SCORE
034900     MOVE WS-CUR-RATING       TO F-SCR-RATING
035000     MOVE SPACES              TO FILLER OF F-SCR-REC
035100     MOVE F-SCR-REC           TO F-SCR-NEW-REC
035200     WRITE F-SCR-NEW-REC
035300
035400     RETURN SCORE-SORT-FILE
035500       AT END
035600          SET SW-SCORE-SORT-EOF-Y TO TRUE
035700     END-RETURN.
035800 310000-END-PROCESS-ONE-SORTED-ROW.
035900     EXIT.
036000
036100 320000-BEGIN-LOOKUP-DIFFICULTY.
036200     MOVE ZEROES TO WS-DIFFICULTY-INDEX
036300     PERFORM 325000-BEGIN-CHECK-ONE-COURSE
036400        THRU 325000-END-CHECK-ONE-COURSE
036500       VARYING IDX-CRS FROM 1 BY CTE-01
036600         UNTIL IDX-CRS > WS-COURSE-TBL-CNT.
036700 320000-END-LOOKUP-DIFFICULTY.
036800     EXIT.
036900
037000 325000-BEGIN-CHECK-ONE-COURSE.
037100     IF WS-CT-COURSE-ID(IDX-CRS) = S-SCR-COURSE-ID
037200         MOVE WS-CT-DIFFICULTY-INDEX(IDX-CRS)
037300           TO WS-DIFFICULTY-INDEX
037400     END-IF.
037500 325000-END-CHECK-ONE-COURSE.
037600     EXIT.
037700
037800* Pushes the new adjusted score into the 40-slot circular buffer,
037900* evicting the oldest slot's value out of the window sum once the
038000* buffer has wrapped around.
038100 330000-BEGIN-PUSH-WINDOW.
038200     ADD CTE-01 TO WS-WINDOW-NEXT-SLOT
038300     IF WS-WINDOW-NEXT-SLOT > CTE-40
038400         MOVE CTE-01 TO WS-WINDOW-NEXT-SLOT
038500     END-IF
038600
038700     IF WS-ROW-COUNT-FOR-PLAYER > CTE-40
038800         MOVE WS-WINDOW-NEXT-SLOT TO WS-EVICT-SLOT
038900         SET IDX-WIN TO WS-EVICT-SLOT
039000         SUBTRACT WS-WIN-ADJUSTED(IDX-WIN) FROM WS-WINDOW-SUM
039100     END-IF
039200
039300     SET IDX-WIN TO WS-WINDOW-NEXT-SLOT
039400     MOVE WS-ADJUSTED-SCORE TO WS-WIN-ADJUSTED(IDX-WIN)
039500     ADD WS-ADJUSTED-SCORE TO WS-WINDOW-SUM.
039600 330000-END-PUSH-WINDOW.
039700     EXIT.
039800
039900 340000-BEGIN-SAVE-FINAL-RATING.
040000     ADD CTE-01 TO WS-FR-ROW-CNT
040100     MOVE WS-CUR-PLAYER-ID TO WS-FR-PLAYER-ID(WS-FR-ROW-CNT)
040200     MOVE WS-CUR-RATING    TO WS-FR-RATING(WS-FR-ROW-CNT).
040300 340000-END-SAVE-FINAL-RATING.
040400     EXIT.
040500
040600* Copies the player master forward, applying any recalculated
040700* rating found in the in-memory table built above.  Players with
040800* no score rows on this cycle carry their existing rating.
040900 500000-BEGIN-REWRITE-PLAYER-MST.
041000     MOVE "N" TO WS-PLAYER-MST-EOF
041100     OPEN INPUT  PLAYER-MST-FILE
041200     OPEN OUTPUT PLAYER-NEW-FILE
041300
041400     IF FS-PLAYER-MST = "35"
041500         SET SW-PLAYER-MST-EOF-Y TO TRUE
041600     END-IF
041700
041800     PERFORM 510000-BEGIN-COPY-ONE-PLAYER
041900        THRU 510000-END-COPY-ONE-PLAYER
042000       UNTIL SW-PLAYER-MST-EOF-Y
042100
042200     CLOSE PLAYER-MST-FILE
042300     CLOSE PLAYER-NEW-FILE.
042400* The job stream's next step promotes PLAYRNEW over PLAYRMST.
042500 500000-END-REWRITE-PLAYER-MST.
042600     EXIT.
042700
042800 510000-BEGIN-COPY-ONE-PLAYER.
042900     READ PLAYER-MST-FILE
043000       AT END
043100          SET SW-PLAYER-MST-EOF-Y TO TRUE
043200       NOT AT END
043300          MOVE "N" TO WS-FR-MATCH-FOUND
043400          PERFORM 515000-BEGIN-CHECK-ONE-RATING
043500             THRU 515000-END-CHECK-ONE-RATING
043600            VARYING IDX-FR FROM 1 BY CTE-01
043700              UNTIL IDX-FR > WS-FR-ROW-CNT
043800                    OR SW-FR-MATCH-FOUND-Y
043900          MOVE F-PLR-REC TO F-PLR-NEW-REC
044000          WRITE F-PLR-NEW-REC
044100     END-READ.
044200 510000-END-COPY-ONE-PLAYER.
044300     EXIT.
044400
044500 515000-BEGIN-CHECK-ONE-RATING.
044600     IF WS-FR-PLAYER-ID(IDX-FR) = F-PLR-PLAYER-ID
044700         MOVE WS-FR-RATING(IDX-FR) TO F-PLR-RATING
044800         SET SW-FR-MATCH-FOUND-Y TO TRUE
044900     END-IF.
045000 515000-END-CHECK-ONE-RATING.
045100     EXIT.
045200
045300 END PROGRAM RateEng.
