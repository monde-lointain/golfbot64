000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DifcEng.
000300 AUTHOR.        D. TREMBLE.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  06/22/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  D I F F I C U L T Y   E N G I N E                             *
001100*                                                                *
001200*  Recomputes each of the twelve course-unit difficulty indices  *
001300*  from the scoring of "qualifying" players - those with at      *
001400*  least NUM-REQUIRED-SCORES rounds on EVERY ONE of the 12       *
001500*  units.  For each qualifying player and unit the last-8 raw    *
001600*  scores are averaged (the player-course average); a unit's     *
001700*  course average is the mean of those across all qualifiers,    *
001800*  and its index is that course average less the grand mean of  *
001900*  all 12 course averages.  Units with no qualifiers this cycle  *
002000*  keep their prior index.                                      *
002100******************************************************************
002200*                                 C H A N G E   L O G           *
002300******************************************************************
002400* DATE       PGMR  REQUEST   DESCRIPTION                        *
002500*---------------------------------------------------------------*
002600* 06/22/87   DHT   INIT      ORIGINAL PROGRAM                   *
002700* 02/14/90   RGL   LG-0182   QUALIFYING THRESHOLD PARAMETERIZED * LG-0182
002800*                            (WAS HARD CODED AT 8)               *
002900* 11/02/94   MKP   LG-0271   COURSE TABLE WIDENED TO 12 UNITS   * LG-0271
003000* 12/11/98   MKP   LG-0344   Y2K - NO DATE FIELDS IN THIS RUN,  * LG-0344
003100*                            VERIFIED NONE AFFECTED             *
003200* 04/03/00   DHT   LG-0362   UNITS WITH NO QUALIFIERS NOW KEEP  * LG-0362
003300*                            PRIOR INDEX INSTEAD OF ZEROING OUT *
003400* 03/09/04   RGL   LG-0467   QUALIFICATION WAS BEING JUDGED     * LG-0467
003500*                            UNIT-BY-UNIT AND THE INDEX WAS A   *
003600*                            GAP AGAINST THE PLAYER'S RATING -  *
003700*                            BOARD RULED A PLAYER MUST QUALIFY  *
003800*                            ON ALL 12 UNITS AND THE INDEX MUST *
003900*                            BE A COURSE AVERAGE LESS THE GRAND *
004000*                            MEAN, NOT A RATING COMPARISON      *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT COURSE-REF-FILE  ASSIGN TO COURSREF
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            FILE STATUS   IS FS-COURSE-REF.
005400
005500     SELECT COURSE-NEW-FILE  ASSIGN TO COURSNEW
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS FS-COURSE-NEW.
005800
005900     SELECT SCORE-MST-FILE   ASSIGN TO SCOREMST
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS FS-SCORE-MST.
006200     SELECT SCORE-SORT-FILE  ASSIGN TO SCRDWORK.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  COURSE-REF-FILE  LABEL RECORD IS STANDARD.
006700 01  F-CRS-REC.
006800     03  F-CRS-COURSE-ID          PIC 9(02).
006900     03  F-CRS-COURSE-NAME        PIC X(20).
007000     03  F-CRS-NINE               PIC X(05).
007100     03  F-CRS-DIFFICULTY-INDEX   PIC S9(03)V9(04)
007200                                  SIGN IS LEADING SEPARATE CHARACTER.
007300     03  FILLER                   PIC X(08).
007400 01  F-CRS-REC-RDF REDEFINES F-CRS-REC.
007500     03  F-CRS-FLAT               PIC X(43).
007600
007700 FD  COURSE-NEW-FILE  LABEL RECORD IS STANDARD.
007800 01  F-CRS-NEW-REC                PIC X(43).
007900
008000 FD  SCORE-MST-FILE  LABEL RECORD IS STANDARD.
008100 01  F-SCR-REC.
008200     03  F-SCR-ROUND-ID           PIC 9(09).
008300     03  F-SCR-TIMESTAMP          PIC 9(10).
008400     03  F-SCR-COURSE-ID          PIC 9(02).
008500     03  F-SCR-PLAYER-ID          PIC 9(18).
008600     03  F-SCR-CHARACTER          PIC X(12).
008700     03  F-SCR-SCORE              PIC S9(03)
008800                                  SIGN IS LEADING SEPARATE CHARACTER.
008900     03  F-SCR-ADJUSTED-SCORE     PIC S9(03)V9(04)
009000                                  SIGN IS LEADING SEPARATE CHARACTER.
009100     03  F-SCR-RATING             PIC S9(03)V9(04)
009200                                  SIGN IS LEADING SEPARATE CHARACTER.
009300     03  FILLER                   PIC X(10).
009400 01  F-SCR-REC-RDF REDEFINES F-SCR-REC.
009500     03  F-SCR-FLAT               PIC X(81).
009600
009700 SD  SCORE-SORT-FILE.
009800 01  S-SCR-REC.
009900     03  S-SCR-COURSE-ID          PIC 9(02).
010000     03  S-SCR-PLAYER-ID          PIC 9(18).
010100     03  S-SCR-TIMESTAMP          PIC 9(10).
010200     03  S-SCR-SCORE              PIC S9(03)
010300                                  SIGN IS LEADING SEPARATE CHARACTER.
010400 01  S-SCR-REC-RDF REDEFINES S-SCR-REC.
010500     03  S-SCR-FLAT               PIC X(34).
010600
010700 WORKING-STORAGE SECTION.
010800 77  FS-COURSE-REF       PIC 9(02) VALUE ZEROES.
010900 77  FS-COURSE-NEW       PIC 9(02) VALUE ZEROES.
011000
011100 78  CTE-01                           VALUE 01.
011200 78  NUM-REQUIRED-SCORES              VALUE 8.
011300
011400 01  WS-FLAGS.
011500     03  WS-SCORE-SORT-EOF        PIC A(01) VALUE "N".
011600         88  SW-SCORE-SORT-EOF-Y             VALUE "Y".
011700     03  WS-FIRST-COMBO           PIC A(01) VALUE "Y".
011800         88  SW-FIRST-COMBO-Y                VALUE "Y".
011900     03  FILLER                   PIC X(04) VALUE SPACES.
012000
012100* One entry per course unit - the twelve-row table this program
012200* rebuilds before rewriting the course reference file.  Per
012300* LG-0467, WS-UT-AVG-SUM now accumulates QUALIFYING PLAYERS'      LG-0467 
012400* player-course averages directly (no rating involved) - the
012500* course average is this sum over WS-UT-QUALIFIER-CNT, and the
012600* index is that course average less the 12-unit grand mean.
012700 01  WS-UNIT-TBL-CTL.
012800     03  WS-UNIT-TBL-CNT          PIC 9(02) COMP VALUE ZEROES.
012900     03  FILLER                   PIC X(02)      VALUE SPACES.
013000
013100 01  WS-UNIT-TBL OCCURS 12 TIMES INDEXED BY IDX-UNIT.
013200     03  WS-UT-COURSE-ID          PIC 9(02).
013300     03  WS-UT-QUALIFIER-CNT      PIC 9(04) COMP.
013400     03  WS-UT-AVG-SUM            PIC S9(07)V9(04)
013500                                  SIGN IS LEADING SEPARATE CHARACTER.
013600     03  WS-UT-COURSE-AVG         PIC S9(03)V9(04)
013700                                  SIGN IS LEADING SEPARATE CHARACTER.
013800     03  WS-UT-PRIOR-INDEX        PIC S9(03)V9(04)
013900                                  SIGN IS LEADING SEPARATE CHARACTER.
014000     03  WS-UT-NEW-INDEX          PIC S9(03)V9(04)
014100                                  SIGN IS LEADING SEPARATE CHARACTER.
014200
014300* Per-(course,player) running state, reset on every inner control
014400* break in the sorted pass - last 8 raw scores held in a small
014500* circular buffer, oldest-first.
014600 01  WS-COMBO-RUNNING.
014700     03  WS-CUR-COURSE-ID         PIC 9(02) VALUE ZEROES.
014800     03  WS-CUR-PLAYER-ID         PIC 9(18) VALUE ZEROES.
014900     03  WS-COMBO-ROW-CNT         PIC 9(04) COMP VALUE ZEROES.
015000     03  WS-COMBO-NEXT-SLOT       PIC 9(02) COMP VALUE ZEROES.
015100
015200 01  WS-LAST8-BUF OCCURS 8 TIMES INDEXED BY IDX-L8.
015300     03  WS-L8-SCORE              PIC S9(03)
015400                                  SIGN IS LEADING SEPARATE CHARACTER.
015500
015600 01  WS-LAST8-SUM                 PIC S9(05)
015700                                  SIGN IS LEADING SEPARATE CHARACTER
015800                                             VALUE ZEROES.
015900 01  WS-LAST8-AVG                 PIC S9(03)V9(04)
016000                                  SIGN IS LEADING SEPARATE CHARACTER
016100                                             VALUE ZEROES.
016200
016300* Per-player running state over its twelve course-unit sub-groups
016400* - a player qualifies only when EVERY one of the 12 units shows
016500* at least NUM-REQUIRED-SCORES rows (LG-0467 - previously each    LG-0467 
016600* unit was judged on its own, which let partial players in).
016700 01  WS-PLR-UNIT-TBL OCCURS 12 TIMES INDEXED BY IDX-PU.
016800     03  WS-PU-ROW-CNT            PIC 9(04) COMP VALUE ZEROES.
016900     03  WS-PU-LAST8-AVG          PIC S9(03)V9(04)
017000                                  SIGN IS LEADING SEPARATE CHARACTER.
017100
017200 01  WS-PLAYER-QUALIFIES          PIC A(01) VALUE "N".
017300     88  SW-PLAYER-QUALIFIES-Y              VALUE "Y".
017400
017500 01  WS-OVERALL-AVG               PIC S9(03)V9(04)
017600                                  SIGN IS LEADING SEPARATE CHARACTER
017700                                             VALUE ZEROES.
017800 01  WS-OVERALL-SUM               PIC S9(05)V9(04)
017900                                  SIGN IS LEADING SEPARATE CHARACTER
018000                                             VALUE ZEROES.
018100 01  WS-UNITS-WITH-AVG            PIC 9(02) COMP VALUE ZEROES.
018200
018300 PROCEDURE DIVISION.
018400 MAIN-PARAGRAPH.
018500     PERFORM 150000-BEGIN-LOAD-UNIT-TABLE
018600        THRU 150000-END-LOAD-UNIT-TABLE
018700
018800     SORT SCORE-SORT-FILE
018900          ASCENDING KEY S-SCR-PLAYER-ID
019000          ASCENDING KEY S-SCR-COURSE-ID
019100          ASCENDING KEY S-SCR-TIMESTAMP
019200          INPUT PROCEDURE  200000-BEGIN-FEED-SORT
019300                           THRU 200000-END-FEED-SORT
019400          OUTPUT PROCEDURE 300000-BEGIN-ACCUM-PASS
019500                           THRU 300000-END-ACCUM-PASS
019600
019700     PERFORM 400000-BEGIN-FINALIZE-UNIT-INDICES
019800        THRU 400000-END-FINALIZE-UNIT-INDICES
019900
020000     PERFORM 500000-BEGIN-REWRITE-COURSE-REF
020100        THRU 500000-END-REWRITE-COURSE-REF
020200
020300     DISPLAY "Difficulty engine complete - " WS-UNIT-TBL-CNT
020400             " units evaluated."
020500
020600     STOP RUN.
020700
020800 150000-BEGIN-LOAD-UNIT-TABLE.
020900     MOVE ZEROES TO WS-UNIT-TBL-CNT
021000     MOVE "N"    TO FS-COURSE-REF
021100
021200     OPEN INPUT COURSE-REF-FILE
021300     PERFORM 160000-BEGIN-LOAD-ONE-UNIT
021400        THRU 160000-END-LOAD-ONE-UNIT
021500       UNTIL FS-COURSE-REF = "10"
021600     CLOSE COURSE-REF-FILE.
021700 150000-END-LOAD-UNIT-TABLE.
021800     EXIT.
021900
022000 160000-BEGIN-LOAD-ONE-UNIT.
022100     READ COURSE-REF-FILE
022200       AT END
022300          MOVE "10" TO FS-COURSE-REF
022400       NOT AT END
022500          ADD CTE-01 TO WS-UNIT-TBL-CNT
022600          SET IDX-UNIT TO WS-UNIT-TBL-CNT
022700          MOVE F-CRS-COURSE-ID        TO WS-UT-COURSE-ID(IDX-UNIT)
022800          MOVE ZEROES                 TO WS-UT-QUALIFIER-CNT(IDX-UNIT)
022900                                          WS-UT-AVG-SUM(IDX-UNIT)
023000                                          WS-UT-COURSE-AVG(IDX-UNIT)
023100          MOVE F-CRS-DIFFICULTY-INDEX TO WS-UT-PRIOR-INDEX(IDX-UNIT)
023200          MOVE F-CRS-DIFFICULTY-INDEX TO WS-UT-NEW-INDEX(IDX-UNIT)
023300     END-READ.
023400 160000-END-LOAD-ONE-UNIT.
023500     EXIT.
023600
023700 200000-BEGIN-FEED-SORT.
023800     OPEN INPUT SCORE-MST-FILE
023900     PERFORM 210000-BEGIN-RELEASE-ONE-ROW
024000        THRU 210000-END-RELEASE-ONE-ROW
024100       UNTIL FS-SCORE-MST = "10"
024200     CLOSE SCORE-MST-FILE.
024300 200000-END-FEED-SORT.
024400     EXIT.
024500
024600 210000-BEGIN-RELEASE-ONE-ROW.
024700     READ SCORE-MST-FILE
024800       AT END
024900          MOVE "10" TO FS-SCORE-MST
025000       NOT AT END
025100          MOVE F-SCR-COURSE-ID TO S-SCR-COURSE-ID
025200          MOVE F-SCR-PLAYER-ID TO S-SCR-PLAYER-ID
025300          MOVE F-SCR-TIMESTAMP TO S-SCR-TIMESTAMP
025400          MOVE F-SCR-SCORE     TO S-SCR-SCORE
025500          RELEASE S-SCR-REC
025600     END-READ.
025700 210000-END-RELEASE-ONE-ROW.
025800     EXIT.
025900
026000 300000-BEGIN-ACCUM-PASS.
026100     MOVE "N" TO WS-SCORE-SORT-EOF
026200     MOVE "Y" TO WS-FIRST-COMBO
026300
026400     RETURN SCORE-SORT-FILE
026500       AT END
026600          SET SW-SCORE-SORT-EOF-Y TO TRUE
026700     END-RETURN
026800
026900     PERFORM 310000-BEGIN-PROCESS-ONE-SORTED-ROW
027000        THRU 310000-END-PROCESS-ONE-SORTED-ROW
027100       UNTIL SW-SCORE-SORT-EOF-Y
027200
027300     IF NOT SW-FIRST-COMBO-Y
027400         PERFORM 340000-BEGIN-CLOSE-OUT-COURSE-COMBO
027500            THRU 340000-END-CLOSE-OUT-COURSE-COMBO
027600         PERFORM 380000-BEGIN-CLOSE-OUT-PLAYER
027700            THRU 380000-END-CLOSE-OUT-PLAYER
027800     END-IF.
027900 300000-END-ACCUM-PASS.
028000     EXIT.
028100
028200* Two nested control breaks run off the sorted pass - player is
028300* the outer break (its 12 course sub-groups must ALL qualify
028400* before any of them counts), course unit is the inner break
028500* (where the last-8 raw-score average is actually computed).
028600 310000-BEGIN-PROCESS-ONE-SORTED-ROW.
028700     IF SW-FIRST-COMBO-Y
028800        OR S-SCR-PLAYER-ID NOT = WS-CUR-PLAYER-ID
028900         IF NOT SW-FIRST-COMBO-Y
029000             PERFORM 340000-BEGIN-CLOSE-OUT-COURSE-COMBO
029100                THRU 340000-END-CLOSE-OUT-COURSE-COMBO
029200             PERFORM 380000-BEGIN-CLOSE-OUT-PLAYER
029300                THRU 380000-END-CLOSE-OUT-PLAYER
029400         END-IF
029500         PERFORM 385000-BEGIN-INIT-PLAYER
029600            THRU 385000-END-INIT-PLAYER
029700         MOVE S-SCR-PLAYER-ID TO WS-CUR-PLAYER-ID
029800         MOVE ZEROES          TO WS-CUR-COURSE-ID
029900         MOVE "N" TO WS-FIRST-COMBO
030000     END-IF
030100
030200     IF S-SCR-COURSE-ID NOT = WS-CUR-COURSE-ID
030300         IF WS-CUR-COURSE-ID NOT = ZEROES
030400             PERFORM 340000-BEGIN-CLOSE-OUT-COURSE-COMBO
030500                THRU 340000-END-CLOSE-OUT-COURSE-COMBO
030600         END-IF
030700         MOVE S-SCR-COURSE-ID TO WS-CUR-COURSE-ID
030800         MOVE ZEROES TO WS-COMBO-ROW-CNT
030900                        WS-COMBO-NEXT-SLOT
031000     END-IF
031100
031200     ADD CTE-01 TO WS-COMBO-ROW-CNT
031300     ADD CTE-01 TO WS-COMBO-NEXT-SLOT
031400     IF WS-COMBO-NEXT-SLOT > 8
031500         MOVE CTE-01 TO WS-COMBO-NEXT-SLOT
031600     END-IF
031700     SET IDX-L8 TO WS-COMBO-NEXT-SLOT
031800     MOVE S-SCR-SCORE TO WS-L8-SCORE(IDX-L8)
031900
032000     RETURN SCORE-SORT-FILE
032100       AT END
032200          SET SW-SCORE-SORT-EOF-Y TO TRUE
032300     END-RETURN.
032400 310000-END-PROCESS-ONE-SORTED-ROW.
032500     EXIT.
032600
032700* Fires when a player's course-unit sub-group ends - if the
032800* player reached NUM-REQUIRED-SCORES rows on this unit, the
032900* last-8 average is stashed in the player-unit table for the
033000* qualification check that runs at the player break.
033100 340000-BEGIN-CLOSE-OUT-COURSE-COMBO.
033200     IF WS-COMBO-ROW-CNT >= NUM-REQUIRED-SCORES
033300         MOVE ZEROES TO WS-LAST8-SUM
033400         PERFORM 345000-BEGIN-SUM-ONE-LAST8-SCORE
033500            THRU 345000-END-SUM-ONE-LAST8-SCORE
033600           VARYING IDX-L8 FROM 1 BY CTE-01
033700             UNTIL IDX-L8 > 8
033800         COMPUTE WS-LAST8-AVG ROUNDED = WS-LAST8-SUM / 8
033900
034000         SET IDX-PU TO WS-CUR-COURSE-ID
034100         MOVE WS-COMBO-ROW-CNT TO WS-PU-ROW-CNT(IDX-PU)
034200         MOVE WS-LAST8-AVG     TO WS-PU-LAST8-AVG(IDX-PU)
034300     END-IF.
034400 340000-END-CLOSE-OUT-COURSE-COMBO.
034500     EXIT.
034600
034700 345000-BEGIN-SUM-ONE-LAST8-SCORE.
034800     ADD WS-L8-SCORE(IDX-L8) TO WS-LAST8-SUM.
034900 345000-END-SUM-ONE-LAST8-SCORE.
035000     EXIT.
035100
035200* Resets the twelve-slot player-unit table at the start of each
035300* new player in the sorted pass.
035400 385000-BEGIN-INIT-PLAYER.
035500     PERFORM 386000-BEGIN-INIT-ONE-PLAYER-UNIT
035600        THRU 386000-END-INIT-ONE-PLAYER-UNIT
035700       VARYING IDX-PU FROM 1 BY CTE-01
035800         UNTIL IDX-PU > 12.
035900 385000-END-INIT-PLAYER.
036000     EXIT.
036100
036200 386000-BEGIN-INIT-ONE-PLAYER-UNIT.
036300     MOVE ZEROES TO WS-PU-ROW-CNT(IDX-PU)
036400                    WS-PU-LAST8-AVG(IDX-PU).
036500 386000-END-INIT-ONE-PLAYER-UNIT.
036600     EXIT.
036700
036800* Fires when a player's last course-unit sub-group ends - the
036900* player qualifies only when EVERY one of the 12 units shows at
037000* least NUM-REQUIRED-SCORES rows; a qualifying player's twelve
037100* player-course averages are folded into the matching units'
037200* course-average accumulators.
037300 380000-BEGIN-CLOSE-OUT-PLAYER.
037400     MOVE "Y" TO WS-PLAYER-QUALIFIES
037500     PERFORM 382000-BEGIN-CHECK-ONE-UNIT-QUALIFIED
037600        THRU 382000-END-CHECK-ONE-UNIT-QUALIFIED
037700       VARYING IDX-PU FROM 1 BY CTE-01
037800         UNTIL IDX-PU > 12
037900
038000     IF SW-PLAYER-QUALIFIES-Y
038100         PERFORM 384000-BEGIN-FOLD-ONE-UNIT-ROW
038200            THRU 384000-END-FOLD-ONE-UNIT-ROW
038300           VARYING IDX-UNIT FROM 1 BY CTE-01
038400             UNTIL IDX-UNIT > WS-UNIT-TBL-CNT
038500     END-IF.
038600 380000-END-CLOSE-OUT-PLAYER.
038700     EXIT.
038800
038900 382000-BEGIN-CHECK-ONE-UNIT-QUALIFIED.
039000     IF WS-PU-ROW-CNT(IDX-PU) < NUM-REQUIRED-SCORES
039100         MOVE "N" TO WS-PLAYER-QUALIFIES
039200     END-IF.
039300 382000-END-CHECK-ONE-UNIT-QUALIFIED.
039400     EXIT.
039500
039600 384000-BEGIN-FOLD-ONE-UNIT-ROW.
039700     SET IDX-PU TO WS-UT-COURSE-ID(IDX-UNIT)
039800     ADD CTE-01                  TO WS-UT-QUALIFIER-CNT(IDX-UNIT)
039900     ADD WS-PU-LAST8-AVG(IDX-PU) TO WS-UT-AVG-SUM(IDX-UNIT).
040000 384000-END-FOLD-ONE-UNIT-ROW.
040100     EXIT.
040200
040300* Builds each unit's course average, then the grand mean of all
040400* twelve course averages, then mean-centers every unit's index
040500* against that grand mean - the prior index is left untouched
040600* on a unit (or on all twelve, since qualification is judged
040700* across the whole table) with no qualifying players.
040800 400000-BEGIN-FINALIZE-UNIT-INDICES.
040900     MOVE ZEROES TO WS-OVERALL-SUM
041000                    WS-UNITS-WITH-AVG
041100
041200     PERFORM 405000-BEGIN-FINALIZE-ONE-COURSE-AVG
041300        THRU 405000-END-FINALIZE-ONE-COURSE-AVG
041400       VARYING IDX-UNIT FROM 1 BY CTE-01
041500         UNTIL IDX-UNIT > WS-UNIT-TBL-CNT
041600
041700     IF WS-UNITS-WITH-AVG > ZEROES
041800         COMPUTE WS-OVERALL-AVG ROUNDED =
041900                 WS-OVERALL-SUM / WS-UNITS-WITH-AVG
042000
042100         PERFORM 408000-BEGIN-SET-ONE-UNIT-INDEX
042200            THRU 408000-END-SET-ONE-UNIT-INDEX
042300           VARYING IDX-UNIT FROM 1 BY CTE-01
042400             UNTIL IDX-UNIT > WS-UNIT-TBL-CNT
042500     END-IF.
042600 400000-END-FINALIZE-UNIT-INDICES.
042700     EXIT.
042800
042900 405000-BEGIN-FINALIZE-ONE-COURSE-AVG.
043000     IF WS-UT-QUALIFIER-CNT(IDX-UNIT) > ZEROES
043100         COMPUTE WS-UT-COURSE-AVG(IDX-UNIT) ROUNDED =
043200                 WS-UT-AVG-SUM(IDX-UNIT) /
043300                 WS-UT-QUALIFIER-CNT(IDX-UNIT)
043400         ADD WS-UT-COURSE-AVG(IDX-UNIT) TO WS-OVERALL-SUM
043500         ADD CTE-01                     TO WS-UNITS-WITH-AVG
043600     END-IF.
043700 405000-END-FINALIZE-ONE-COURSE-AVG.
043800     EXIT.
043900
044000 408000-BEGIN-SET-ONE-UNIT-INDEX.
044100     IF WS-UT-QUALIFIER-CNT(IDX-UNIT) > ZEROES
044200         COMPUTE WS-UT-NEW-INDEX(IDX-UNIT) ROUNDED =
044300                 WS-UT-COURSE-AVG(IDX-UNIT) - WS-OVERALL-AVG
044400     END-IF.
044500 408000-END-SET-ONE-UNIT-INDEX.
044600     EXIT.
044700
044800 500000-BEGIN-REWRITE-COURSE-REF.
044900     MOVE "N" TO FS-COURSE-REF
045000     OPEN INPUT  COURSE-REF-FILE
045100     OPEN OUTPUT COURSE-NEW-FILE
045200
045300     PERFORM 510000-BEGIN-COPY-ONE-COURSE
045400        THRU 510000-END-COPY-ONE-COURSE
045500       UNTIL FS-COURSE-REF = "10"
045600
045700     CLOSE COURSE-REF-FILE
045800     CLOSE COURSE-NEW-FILE.
045900* The job stream's next step promotes COURSNEW over COURSREF.
046000 500000-END-REWRITE-COURSE-REF.
046100     EXIT.
046200
046300 510000-BEGIN-COPY-ONE-COURSE.
046400     READ COURSE-REF-FILE
046500       AT END
046600          MOVE "10" TO FS-COURSE-REF
046700       NOT AT END
046800          PERFORM 515000-BEGIN-APPLY-ONE-UNIT-INDEX
046900             THRU 515000-END-APPLY-ONE-UNIT-INDEX
047000            VARYING IDX-UNIT FROM 1 BY CTE-01
047100              UNTIL IDX-UNIT > WS-UNIT-TBL-CNT
047200          MOVE F-CRS-REC TO F-CRS-NEW-REC
047300          WRITE F-CRS-NEW-REC
047400     END-READ.
047500 510000-END-COPY-ONE-COURSE.
047600     EXIT.
047700
047800 515000-BEGIN-APPLY-ONE-UNIT-INDEX.
047900     IF WS-UT-COURSE-ID(IDX-UNIT) = F-CRS-COURSE-ID
048000         MOVE WS-UT-NEW-INDEX(IDX-UNIT)
048100           TO F-CRS-DIFFICULTY-INDEX
048200     END-IF.
048300 515000-END-APPLY-ONE-UNIT-INDEX.
048400     EXIT.
048500
048600 END PROGRAM DifcEng.
