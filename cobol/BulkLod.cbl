000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BulkLod.
000300 AUTHOR.        D. TREMBLE.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  07/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  B U L K   L O A D   -   S P R E A D S H E E T   R E L O A D   *
001100*                                                                *
001200*  Clears and rebuilds the score and player masters from the    *
001300*  statistician's extract files.  Every score row is validated  *
001400*  before ANY row is accepted - the first bad row aborts the    *
001500*  whole load, masters are left untouched.  Once the scores are *
001600*  in, this program runs the rating engine's adjusted-score and *
001700*  rating recalculation itself (steps 1-2 only - the difficulty *
001800*  indices on file are used as they stand) so that the player   *
001900*  master can be rebuilt from the freshly-rated score master in *
002000*  the same pass.  Restricted to the league statistician.       *
002100******************************************************************
002200*                                 C H A N G E   L O G           *
002300******************************************************************
002400* DATE       PGMR  REQUEST   DESCRIPTION                        *
002500*---------------------------------------------------------------*
002600* 07/14/87   DHT   INIT      ORIGINAL PROGRAM                   *
002700* 10/05/89   RGL   LG-0138   REJECT LISTING ADDED (WAS SILENT   * LG-0138 
002800*                            SKIP OF BAD ROWS)                  *
002900* 06/14/90   MKP   LG-0198   MODERATOR GATE ADDED PER LEAGUE    * LG-0198 
003000*                            BOARD RULING 90-3                  *
003100* 12/11/98   MKP   LG-0344   Y2K - TIMESTAMP FIELD ALREADY 10   * LG-0344 
003200*                            DIGIT UNIX SECONDS, NO CHANGE REQ'D*
003300* 05/30/03   RGL   LG-0418   CHARACTER-ROSTER CHECK ADDED TO    * LG-0418 
003400*                            ROW VALIDATION                     *
003500* 09/14/04   DHT   LG-0471   BOARD RULED THE REJECT LISTING WAS * LG-0471 
003600*                            MASKING BAD EXTRACTS - LOAD NOW    *
003700*                            VALIDATES EVERY ROW FIRST AND      *
003800*                            ABORTS WHOLE RUN ON THE FIRST BAD  *
003900*                            ONE, MASTERS UNTOUCHED.  PLAYER     *
004000*                            SHEET NO LONGER CARRIES A RATING - *
004100*                            THIS PROGRAM NOW RUNS THE RATING   *
004200*                            ENGINE ITSELF AND PULLS EACH        *
004300*                            PLAYER'S RATING OFF THEIR OWN LAST *
004400*                            SCORE RECORD.  BULKREJ RETIRED.    *
004500* 12/21/07   DHT   LG-0476   UNNAMED AND SCORE-LESS PLAYER LISTS   *
004600*                            WERE WIRED AS AN EITHER/OR (ELSE IF) - *
004700*                            A RUN WITH BOTH KINDS OF BAD ROW ONLY  *
004800*                            EVER SHOWED THE UNNAMED LIST.  EACH    *
004900*                            LIST NOW CHECKED AND PRINTED ON ITS    *
005000*                            OWN, PER THE BOARD'S "REPORT ANY       *
005100*                            UNNAMED OR SCORE-LESS PLAYERS" RULING  *
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     UPSI-0.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT BULK-SCORE-FILE  ASSIGN TO BULKSCR
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            FILE STATUS   IS FS-BULK-SCORE.
006500
006600     SELECT BULK-PLAYER-FILE ASSIGN TO BULKPLR
006700            ORGANIZATION  IS LINE SEQUENTIAL
006800            FILE STATUS   IS FS-BULK-PLAYER.
006900
007000     SELECT COURSE-REF-FILE  ASSIGN TO COURSREF
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS FS-COURSE-REF.
007300
007400     SELECT SCORE-MST-FILE   ASSIGN TO SCOREMST
007500            ORGANIZATION  IS LINE SEQUENTIAL
007600            FILE STATUS   IS FS-SCORE-MST.
007700
007800     SELECT SCORE-NEW-FILE   ASSIGN TO SCORENEW
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-SCORE-NEW.
008100
008200     SELECT PLAYER-MST-FILE  ASSIGN TO PLAYRMST
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-PLAYER-MST.
008500
008600     SELECT SCORE-SORT-FILE  ASSIGN TO SCRTWORK.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000* Fixed-width extract of the statistician's score spreadsheet.
009100* Row 1 is the sheet's header and is read and discarded; the
009200* numeric-looking sub-fields are carried as PIC X here so an
009300* empty or non-numeric token can be caught by row validation
009400* before any arithmetic is attempted on it.
009500 FD  BULK-SCORE-FILE  LABEL RECORD IS STANDARD.
009600 01  F-BSC-REC.
009700     03  F-BSC-TIMESTAMP          PIC X(10).
009800     03  F-BSC-COURSE-ID          PIC X(02).
009900     03  F-BSC-PLAYER-ID          PIC X(18).
010000     03  F-BSC-CHARACTER          PIC X(12).
010100     03  F-BSC-SCORE-SIGN         PIC X(01).
010200     03  F-BSC-SCORE-DIGITS       PIC X(03).
010300     03  FILLER                   PIC X(10).
010400 01  F-BSC-REC-RDF REDEFINES F-BSC-REC.
010500     03  F-BSC-FLAT               PIC X(56).
010600
010700* Fixed-width extract of the statistician's player spreadsheet -
010800* id and display name only.  Rating is no longer carried on this
010900* sheet; it comes off the player's own last score record once
011000* the rating engine pass below has run.
011100 FD  BULK-PLAYER-FILE  LABEL RECORD IS STANDARD.
011200 01  F-BPL-REC.
011300     03  F-BPL-PLAYER-ID          PIC 9(18).
011400     03  F-BPL-PLAYER-NAME        PIC X(32).
011500     03  FILLER                   PIC X(14).
011600 01  F-BPL-REC-RDF REDEFINES F-BPL-REC.
011700     03  F-BPL-FLAT               PIC X(64).
011800
011900 FD  COURSE-REF-FILE  LABEL RECORD IS STANDARD.
012000 01  F-CRS-REC.
012100     03  F-CRS-COURSE-ID          PIC 9(02).
012200     03  F-CRS-COURSE-NAME        PIC X(20).
012300     03  F-CRS-NINE               PIC X(05).
012400     03  F-CRS-DIFFICULTY-INDEX   PIC S9(03)V9(04)
012500                                  SIGN IS LEADING SEPARATE CHARACTER.
012600     03  FILLER                   PIC X(08).
012700
012800 FD  SCORE-MST-FILE  LABEL RECORD IS STANDARD.
012900 01  F-SCR-REC.
013000     03  F-SCR-ROUND-ID           PIC 9(09).
013100     03  F-SCR-TIMESTAMP          PIC 9(10).
013200     03  F-SCR-COURSE-ID          PIC 9(02).
013300     03  F-SCR-PLAYER-ID          PIC 9(18).
013400     03  F-SCR-CHARACTER          PIC X(12).
013500     03  F-SCR-SCORE              PIC S9(03)
013600                                  SIGN IS LEADING SEPARATE CHARACTER.
013700     03  F-SCR-ADJUSTED-SCORE     PIC S9(03)V9(04)
013800                                  SIGN IS LEADING SEPARATE CHARACTER.
013900     03  F-SCR-RATING             PIC S9(03)V9(04)
014000                                  SIGN IS LEADING SEPARATE CHARACTER.
014100     03  FILLER                   PIC X(10).
014200 01  F-SCR-REC-RDF REDEFINES F-SCR-REC.
014300     03  F-SCR-FLAT               PIC X(81).
014400
014500 FD  SCORE-NEW-FILE  LABEL RECORD IS STANDARD.
014600 01  F-SCR-NEW-REC                PIC X(81).
014700
014800 FD  PLAYER-MST-FILE  LABEL RECORD IS STANDARD.
014900 01  F-PLR-REC.
015000     03  F-PLR-PLAYER-ID          PIC 9(18).
015100     03  F-PLR-PLAYER-NAME        PIC X(32).
015200     03  F-PLR-RATING             PIC S9(03)V9(04)
015300                                  SIGN IS LEADING SEPARATE CHARACTER.
015400     03  FILLER                   PIC X(06).
015500 01  F-PLR-REC-RDF REDEFINES F-PLR-REC.
015600     03  F-PLR-FLAT               PIC X(64).
015700
015800 SD  SCORE-SORT-FILE.
015900 01  S-SCR-REC.
016000     03  S-SCR-PLAYER-ID          PIC 9(18).
016100     03  S-SCR-TIMESTAMP          PIC 9(10).
016200     03  S-SCR-ROUND-ID           PIC 9(09).
016300     03  S-SCR-COURSE-ID          PIC 9(02).
016400     03  S-SCR-CHARACTER          PIC X(12).
016500     03  S-SCR-SCORE              PIC S9(03)
016600                                  SIGN IS LEADING SEPARATE CHARACTER.
016700
016800 WORKING-STORAGE SECTION.
016900 77  FS-BULK-SCORE       PIC 9(02) VALUE ZEROES.
017000 77  FS-BULK-PLAYER      PIC 9(02) VALUE ZEROES.
017100 77  FS-COURSE-REF       PIC 9(02) VALUE ZEROES.
017200 77  FS-SCORE-MST        PIC 9(02) VALUE ZEROES.
017300 77  FS-SCORE-NEW        PIC 9(02) VALUE ZEROES.
017400 77  FS-PLAYER-MST       PIC 9(02) VALUE ZEROES.
017500
017600 78  CTE-01                           VALUE 01.
017700 78  CTE-06                           VALUE 06.
017800 78  CTE-40                           VALUE 40.
017900 78  INVALID-RATING                   VALUE -999.
018000
018100 01  WS-FLAGS.
018200     03  WS-MODERATOR-OK          PIC A(01) VALUE "N".
018300         88  SW-MODERATOR-OK-Y              VALUE "Y".
018400     03  WS-BULK-SCORE-EOF        PIC A(01) VALUE "N".
018500         88  SW-BULK-SCORE-EOF-Y             VALUE "Y".
018600     03  WS-BULK-PLAYER-EOF       PIC A(01) VALUE "N".
018700         88  SW-BULK-PLAYER-EOF-Y            VALUE "Y".
018800     03  WS-VALIDATION-FAILED     PIC A(01) VALUE "N".
018900         88  SW-VALIDATION-FAILED-Y          VALUE "Y".
019000     03  WS-ROW-VALID             PIC A(01) VALUE "Y".
019100         88  SW-ROW-VALID-Y                  VALUE "Y".
019200     03  WS-CHAR-MATCHED          PIC A(01) VALUE "N".
019300         88  SW-CHAR-MATCHED-Y               VALUE "Y".
019400     03  WS-COURSE-TBL-EOF        PIC A(01) VALUE "N".
019500         88  SW-COURSE-TBL-EOF-Y              VALUE "Y".
019600     03  WS-SCORE-SORT-EOF        PIC A(01) VALUE "N".
019700         88  SW-SCORE-SORT-EOF-Y             VALUE "Y".
019800     03  WS-FIRST-ROW             PIC A(01) VALUE "Y".
019900         88  SW-FIRST-ROW-Y                  VALUE "Y".
020000     03  WS-FR-MATCH-FOUND        PIC A(01) VALUE "N".
020100         88  SW-FR-MATCH-FOUND-Y              VALUE "Y".
020200     03  FILLER                   PIC X(01) VALUE SPACES.
020300
020400* The fixed ten-character roster - a bulk score row whose
020500* character field does not match one of these is rejected.
020600 01  WS-CHAR-ROSTER-VALUES.
020700     03  FILLER PIC X(12) VALUE "MARIO".
020800     03  FILLER PIC X(12) VALUE "LUIGI".
020900     03  FILLER PIC X(12) VALUE "PEACH".
021000     03  FILLER PIC X(12) VALUE "YOSHI".
021100     03  FILLER PIC X(12) VALUE "BABY MARIO".
021200     03  FILLER PIC X(12) VALUE "DK".
021300     03  FILLER PIC X(12) VALUE "WARIO".
021400     03  FILLER PIC X(12) VALUE "BOWSER".
021500     03  FILLER PIC X(12) VALUE "SONNY".
021600     03  FILLER PIC X(12) VALUE "PLUM".
021700 01  WS-CHAR-ROSTER-RDF REDEFINES WS-CHAR-ROSTER-VALUES.
021800     03  WS-CHAR-ROSTER-TBL OCCURS 10 TIMES INDEXED BY IDX-ROSTER.
021900         05  WS-CR-NAME           PIC X(12).
022000
022100 01  WS-VALIDATION-ROW-CNT        PIC 9(06) COMP VALUE ZEROES.
022200 01  WS-ROW-NUM-DISP              PIC 9(06) VALUE ZEROES.
022300 01  WS-VALIDATION-MSG            PIC X(70) VALUE SPACES.
022400 01  WS-COURSE-ID-NUM             PIC 9(02) VALUE ZEROES.
022500 01  WS-SCORE-SIGNED              PIC S9(03)
022600                                  SIGN IS LEADING SEPARATE CHARACTER
022700                                             VALUE ZEROES.
022800 01  WS-ROUND-ID-COUNTER          PIC 9(09) COMP VALUE ZEROES.
022900
023000* Difficulty index table loaded once from the course reference
023100* file - twelve entries (six courses, front and back nines).
023200* The bulk load does not recompute these; it uses whatever is
023300* on file, same as the rating engine's own nightly run.
023400 01  WS-COURSE-TBL-CTL.
023500     03  WS-COURSE-TBL-CNT        PIC 9(02) COMP VALUE ZEROES.
023600     03  FILLER                   PIC X(02)      VALUE SPACES.
023700
023800 01  WS-COURSE-TBL OCCURS 12 TIMES INDEXED BY IDX-CRS.
023900     03  WS-CT-COURSE-ID          PIC 9(02).
024000     03  WS-CT-DIFFICULTY-INDEX   PIC S9(03)V9(04)
024100                                  SIGN IS LEADING SEPARATE CHARACTER.
024200
024300* Per-player running totals held across the sorted recalc pass -
024400* reset whenever the player id (the sort's major key) changes.
024500 01  WS-PLAYER-RUNNING.
024600     03  WS-CUR-PLAYER-ID         PIC 9(18) VALUE ZEROES.
024700     03  WS-ROW-COUNT-FOR-PLAYER  PIC 9(06) COMP VALUE ZEROES.
024800     03  WS-TOTAL-SUM             PIC S9(09)V9(04)
024900                                  SIGN IS LEADING SEPARATE CHARACTER
025000                                             VALUE ZEROES.
025100     03  WS-WINDOW-SUM            PIC S9(09)V9(04)
025200                                  SIGN IS LEADING SEPARATE CHARACTER
025300                                             VALUE ZEROES.
025400     03  WS-WINDOW-NEXT-SLOT      PIC 9(02) COMP VALUE ZEROES.
025500     03  WS-CUR-RATING            PIC S9(03)V9(04)
025600                                  SIGN IS LEADING SEPARATE CHARACTER
025700                                             VALUE ZEROES.
025800
025900* Circular buffer of the most recent 40 adjusted scores for the
026000* player currently being processed.
026100 01  WS-WINDOW-BUF OCCURS 40 TIMES INDEXED BY IDX-WIN.
026200     03  WS-WIN-ADJUSTED          PIC S9(03)V9(04)
026300                                  SIGN IS LEADING SEPARATE CHARACTER.
026400
026500 01  WS-DIFFICULTY-INDEX          PIC S9(03)V9(04)
026600                                  SIGN IS LEADING SEPARATE CHARACTER
026700                                             VALUE ZEROES.
026800 01  WS-ADJUSTED-SCORE            PIC S9(03)V9(04)
026900                                  SIGN IS LEADING SEPARATE CHARACTER
027000                                             VALUE ZEROES.
027100 01  WS-EVICT-SLOT                PIC 9(02) COMP VALUE ZEROES.
027200
027300* Final ratings captured here, one entry per distinct player seen
027400* on the sorted score file - this is also how the player-master
027500* rebuild step below finds each player's current rating.
027600 01  WS-FINAL-RATING-CTL.
027700     03  WS-FR-MAX-ROWS           PIC 9(04) COMP VALUE 1000.
027800     03  WS-FR-ROW-CNT            PIC 9(04) COMP VALUE ZEROES.
027900     03  FILLER                   PIC X(02)      VALUE SPACES.
028000
028100 01  WS-FINAL-RATING
028200              OCCURS 1 TO 1000 TIMES
028300              DEPENDING ON WS-FR-ROW-CNT
028400              INDEXED BY IDX-FR.
028500     03  WS-FR-PLAYER-ID          PIC 9(18).
028600     03  WS-FR-RATING             PIC S9(03)V9(04)
028700                                  SIGN IS LEADING SEPARATE CHARACTER.
028800
028900 01  WS-LOOKUP-RATING             PIC S9(03)V9(04)
029000                                  SIGN IS LEADING SEPARATE CHARACTER
029100                                             VALUE ZEROES.
029200
029300* Player-sheet rows with no name, or with a name but no score
029400* history to pull a rating from, are skipped and listed here.
029500 01  WS-UNNAMED-CTL.
029600     03  WS-UNNAMED-MAX           PIC 9(04) COMP VALUE 200.
029700     03  WS-UNNAMED-CNT           PIC 9(04) COMP VALUE ZEROES.
029800     03  FILLER                   PIC X(02)      VALUE SPACES.
029900
030000 01  WS-UNNAMED-TBL
030100              OCCURS 1 TO 200 TIMES
030200              DEPENDING ON WS-UNNAMED-CNT
030300              INDEXED BY IDX-UNNAMED.
030400     03  WS-UN-PLAYER-ID          PIC 9(18).
030500
030600 01  WS-NOSCORE-CTL.
030700     03  WS-NOSCORE-MAX           PIC 9(04) COMP VALUE 200.
030800     03  WS-NOSCORE-CNT           PIC 9(04) COMP VALUE ZEROES.
030900     03  FILLER                   PIC X(02)      VALUE SPACES.
031000
031100 01  WS-NOSCORE-TBL
031200              OCCURS 1 TO 200 TIMES
031300              DEPENDING ON WS-NOSCORE-CNT
031400              INDEXED BY IDX-NOSCORE.
031500     03  WS-NS-PLAYER-ID          PIC 9(18).
031600
031700 PROCEDURE DIVISION.
031800 MAIN-PARAGRAPH.
031900     MOVE "N" TO WS-MODERATOR-OK
032000     IF UPSI-0
032100         SET SW-MODERATOR-OK-Y TO TRUE
032200     END-IF
032300
032400     IF SW-MODERATOR-OK-Y
032500         PERFORM 050000-BEGIN-VALIDATE-BULK-SCORE
032600            THRU 050000-END-VALIDATE-BULK-SCORE
032700
032800         IF SW-VALIDATION-FAILED-Y
032900             DISPLAY WS-VALIDATION-MSG
033000         ELSE
033100             PERFORM 100000-BEGIN-LOAD-SCORES
033200                THRU 100000-END-LOAD-SCORES
033300
033400             PERFORM 150000-BEGIN-RECALC-SCORE-MASTER
033500                THRU 150000-END-RECALC-SCORE-MASTER
033600
033700             PERFORM 200000-BEGIN-LOAD-PLAYERS
033800                THRU 200000-END-LOAD-PLAYERS
033900
034000             PERFORM 600000-BEGIN-REPORT-RESULT
034100                THRU 600000-END-REPORT-RESULT
034200         END-IF
034300     ELSE
034400         DISPLAY "You don't have permission to use this command."
034500     END-IF
034600
034700     STOP RUN.
034800
034900* First pass over the extract - validates every data row before
035000* a single byte of either master is touched.  Row 1 is the
035100* sheet's header and carries no data to check.
035200 050000-BEGIN-VALIDATE-BULK-SCORE.
035300     MOVE "N" TO WS-BULK-SCORE-EOF
035400     MOVE "N" TO WS-VALIDATION-FAILED
035500     MOVE ZEROES TO WS-VALIDATION-ROW-CNT
035600
035700     OPEN INPUT BULK-SCORE-FILE
035800     READ BULK-SCORE-FILE
035900       AT END
036000          SET SW-BULK-SCORE-EOF-Y TO TRUE
036100     END-READ
036200
036300     PERFORM 055000-BEGIN-VALIDATE-ONE-ROW
036400        THRU 055000-END-VALIDATE-ONE-ROW
036500       UNTIL SW-BULK-SCORE-EOF-Y OR SW-VALIDATION-FAILED-Y
036600
036700     CLOSE BULK-SCORE-FILE.
036800 050000-END-VALIDATE-BULK-SCORE.
036900     EXIT.
037000
037100 055000-BEGIN-VALIDATE-ONE-ROW.
037200     READ BULK-SCORE-FILE
037300       AT END
037400          SET SW-BULK-SCORE-EOF-Y TO TRUE
037500       NOT AT END
037600          ADD CTE-01 TO WS-VALIDATION-ROW-CNT
037700          PERFORM 120000-BEGIN-CHECK-ONE-SCORE-ROW
037800             THRU 120000-END-CHECK-ONE-SCORE-ROW
037900          IF NOT SW-ROW-VALID-Y
038000              SET SW-VALIDATION-FAILED-Y TO TRUE
038100              COMPUTE WS-ROW-NUM-DISP =
038200                      WS-VALIDATION-ROW-CNT + CTE-01
038300              STRING "Error updating database: One or more "
038400                     DELIMITED BY SIZE
038500                     "elements missing/invalid at row "
038600                     DELIMITED BY SIZE
038700                     WS-ROW-NUM-DISP      DELIMITED BY SIZE
038800                     "."                  DELIMITED BY SIZE
038900                     INTO WS-VALIDATION-MSG
039000          END-IF
039100     END-READ.
039200 055000-END-VALIDATE-ONE-ROW.
039300     EXIT.
039400
039500* check_row_valid - every sub-field present and numeric where it
039600* must be, course unit in range, character on the fixed roster.
039700 120000-BEGIN-CHECK-ONE-SCORE-ROW.
039800     MOVE "Y" TO WS-ROW-VALID
039900
040000     IF F-BSC-FLAT = SPACES
040100         MOVE "N" TO WS-ROW-VALID
040200     END-IF
040300
040400     IF SW-ROW-VALID-Y
040500         IF F-BSC-TIMESTAMP    = SPACES OR
040600            F-BSC-COURSE-ID    = SPACES OR
040700            F-BSC-PLAYER-ID    = SPACES OR
040800            F-BSC-CHARACTER    = SPACES OR
040900            F-BSC-SCORE-DIGITS = SPACES
041000             MOVE "N" TO WS-ROW-VALID
041100         END-IF
041200     END-IF
041300
041400     IF SW-ROW-VALID-Y
041500         IF F-BSC-TIMESTAMP NOT NUMERIC OR
041600            F-BSC-COURSE-ID NOT NUMERIC OR
041700            F-BSC-PLAYER-ID NOT NUMERIC OR
041800            F-BSC-SCORE-DIGITS NOT NUMERIC
041900             MOVE "N" TO WS-ROW-VALID
042000         END-IF
042100     END-IF
042200
042300     IF SW-ROW-VALID-Y
042400         MOVE F-BSC-COURSE-ID TO WS-COURSE-ID-NUM
042500         IF WS-COURSE-ID-NUM < 1 OR WS-COURSE-ID-NUM > 12
042600             MOVE "N" TO WS-ROW-VALID
042700         END-IF
042800     END-IF
042900
043000     IF SW-ROW-VALID-Y
043100         MOVE "N" TO WS-CHAR-MATCHED
043200         PERFORM 125000-BEGIN-CHECK-ONE-ROSTER-NAME
043300            THRU 125000-END-CHECK-ONE-ROSTER-NAME
043400           VARYING IDX-ROSTER FROM 1 BY CTE-01
043500             UNTIL IDX-ROSTER > 10 OR SW-CHAR-MATCHED-Y
043600         IF NOT SW-CHAR-MATCHED-Y
043700             MOVE "N" TO WS-ROW-VALID
043800         END-IF
043900     END-IF
044000
044100     IF SW-ROW-VALID-Y
044200         IF F-BSC-SCORE-SIGN NOT = "+" AND
044300            F-BSC-SCORE-SIGN NOT = "-" AND
044400            F-BSC-SCORE-SIGN NOT = SPACE
044500             MOVE "N" TO WS-ROW-VALID
044600         END-IF
044700     END-IF.
044800 120000-END-CHECK-ONE-SCORE-ROW.
044900     EXIT.
045000
045100 125000-BEGIN-CHECK-ONE-ROSTER-NAME.
045200     IF WS-CR-NAME(IDX-ROSTER) = F-BSC-CHARACTER
045300         SET SW-CHAR-MATCHED-Y TO TRUE
045400     END-IF.
045500 125000-END-CHECK-ONE-ROSTER-NAME.
045600     EXIT.
045700
045800* All rows having checked out above, clears the score master
045900* outright (OPEN OUTPUT) and reloads it, numbering rounds in
046000* load order.  Adjusted score and rating are written as zero -
046100* the recalc pass below fills in the real figures.
046200 100000-BEGIN-LOAD-SCORES.
046300     MOVE ZEROES TO WS-ROUND-ID-COUNTER
046400     MOVE "N"    TO WS-BULK-SCORE-EOF
046500
046600     OPEN INPUT  BULK-SCORE-FILE
046700     OPEN OUTPUT SCORE-MST-FILE
046800
046900     READ BULK-SCORE-FILE
047000       AT END
047100          SET SW-BULK-SCORE-EOF-Y TO TRUE
047200     END-READ
047300
047400     PERFORM 110000-BEGIN-LOAD-ONE-SCORE-ROW
047500        THRU 110000-END-LOAD-ONE-SCORE-ROW
047600       UNTIL SW-BULK-SCORE-EOF-Y
047700
047800     CLOSE BULK-SCORE-FILE
047900     CLOSE SCORE-MST-FILE.
048000 100000-END-LOAD-SCORES.
048100     EXIT.
048200
048300 110000-BEGIN-LOAD-ONE-SCORE-ROW.
048400     READ BULK-SCORE-FILE
048500       AT END
048600          SET SW-BULK-SCORE-EOF-Y TO TRUE
048700       NOT AT END
048800          ADD CTE-01 TO WS-ROUND-ID-COUNTER
048900          MOVE WS-ROUND-ID-COUNTER TO F-SCR-ROUND-ID
049000          MOVE F-BSC-TIMESTAMP     TO F-SCR-TIMESTAMP
049100          MOVE F-BSC-COURSE-ID     TO F-SCR-COURSE-ID
049200          MOVE F-BSC-PLAYER-ID     TO F-SCR-PLAYER-ID
049300          MOVE F-BSC-CHARACTER     TO F-SCR-CHARACTER
049400          PERFORM 115000-BEGIN-CONVERT-SCORE
049500             THRU 115000-END-CONVERT-SCORE
049600          MOVE WS-SCORE-SIGNED     TO F-SCR-SCORE
049700          MOVE ZEROES              TO F-SCR-ADJUSTED-SCORE
049800                                       F-SCR-RATING
049900          MOVE SPACES              TO FILLER OF F-SCR-REC
050000          WRITE F-SCR-REC
050100     END-READ.
050200 110000-END-LOAD-ONE-SCORE-ROW.
050300     EXIT.
050400
050500 115000-BEGIN-CONVERT-SCORE.
050600     MOVE F-BSC-SCORE-DIGITS TO WS-SCORE-SIGNED
050700     IF F-BSC-SCORE-SIGN = "-"
050800         MULTIPLY -1 BY WS-SCORE-SIGNED
050900     END-IF.
051000 115000-END-CONVERT-SCORE.
051100     EXIT.
051200
051300* Rating-engine steps 1-2, run in line: rebuilds every adjusted
051400* score against the difficulty indices on file, then rebuilds
051500* every player's rolling rating, leaving the recalculated master
051600* good enough for the player-load step below to read ratings
051700* straight off it.
051800 150000-BEGIN-RECALC-SCORE-MASTER.
051900     PERFORM 160000-BEGIN-LOAD-COURSE-TABLE
052000        THRU 160000-END-LOAD-COURSE-TABLE
052100
052200     MOVE ZEROES TO WS-FR-ROW-CNT
052300
052400     SORT SCORE-SORT-FILE
052500          ASCENDING KEY S-SCR-PLAYER-ID
052600          ASCENDING KEY S-SCR-TIMESTAMP
052700          INPUT PROCEDURE  170000-BEGIN-FEED-SORT
052800                           THRU 170000-END-FEED-SORT
052900          OUTPUT PROCEDURE 180000-BEGIN-RECALC-PASS
053000                           THRU 180000-END-RECALC-PASS
053100
053200     PERFORM 190000-BEGIN-PROMOTE-SCORE-MST
053300        THRU 190000-END-PROMOTE-SCORE-MST.
053400 150000-END-RECALC-SCORE-MASTER.
053500     EXIT.
053600
053700 160000-BEGIN-LOAD-COURSE-TABLE.
053800     MOVE ZEROES TO WS-COURSE-TBL-CNT
053900     MOVE "N"    TO WS-COURSE-TBL-EOF
054000
054100     OPEN INPUT COURSE-REF-FILE
054200     PERFORM 165000-BEGIN-LOAD-ONE-COURSE
054300        THRU 165000-END-LOAD-ONE-COURSE
054400       UNTIL SW-COURSE-TBL-EOF-Y
054500     CLOSE COURSE-REF-FILE.
054600 160000-END-LOAD-COURSE-TABLE.
054700     EXIT.
054800
054900 165000-BEGIN-LOAD-ONE-COURSE.
055000     READ COURSE-REF-FILE
055100       AT END
055200          SET SW-COURSE-TBL-EOF-Y TO TRUE
055300       NOT AT END
055400          ADD CTE-01 TO WS-COURSE-TBL-CNT
055500          SET IDX-CRS TO WS-COURSE-TBL-CNT
055600          MOVE F-CRS-COURSE-ID        TO WS-CT-COURSE-ID(IDX-CRS)
055700          MOVE F-CRS-DIFFICULTY-INDEX
055800            TO WS-CT-DIFFICULTY-INDEX(IDX-CRS)
055900     END-READ.
056000 165000-END-LOAD-ONE-COURSE.
056100     EXIT.
056200
056300 170000-BEGIN-FEED-SORT.
056400     OPEN INPUT SCORE-MST-FILE
056500     PERFORM 175000-BEGIN-RELEASE-ONE-ROW
056600        THRU 175000-END-RELEASE-ONE-ROW
056700       UNTIL FS-SCORE-MST = "10"
056800     CLOSE SCORE-MST-FILE.
056900 170000-END-FEED-SORT.
057000     EXIT.
057100
057200 175000-BEGIN-RELEASE-ONE-ROW.
057300     READ SCORE-MST-FILE
057400       AT END
057500          MOVE "10" TO FS-SCORE-MST
057600       NOT AT END
057700          MOVE F-SCR-PLAYER-ID TO S-SCR-PLAYER-ID
057800          MOVE F-SCR-TIMESTAMP TO S-SCR-TIMESTAMP
057900          MOVE F-SCR-ROUND-ID  TO S-SCR-ROUND-ID
058000          MOVE F-SCR-COURSE-ID TO S-SCR-COURSE-ID
058100          MOVE F-SCR-CHARACTER TO S-SCR-CHARACTER
058200          MOVE F-SCR-SCORE     TO S-SCR-SCORE
058300          RELEASE S-SCR-REC
058400     END-READ.
058500 175000-END-RELEASE-ONE-ROW.
058600     EXIT.
058700
058800* Sorted score rows arrive one player at a time, in ascending
058900* timestamp order.  Rebuilds the adjusted score and the rolling
059000* rating for every row and writes the recalculated master.
059100 180000-BEGIN-RECALC-PASS.
059200     MOVE "N" TO WS-SCORE-SORT-EOF
059300     MOVE "Y" TO WS-FIRST-ROW
059400
059500     OPEN OUTPUT SCORE-NEW-FILE
059600
059700     RETURN SCORE-SORT-FILE
059800       AT END
059900          SET SW-SCORE-SORT-EOF-Y TO TRUE
060000     END-RETURN
060100
060200     PERFORM 181000-BEGIN-PROCESS-ONE-SORTED-ROW
060300        THRU 181000-END-PROCESS-ONE-SORTED-ROW
060400       UNTIL SW-SCORE-SORT-EOF-Y
060500
060600     IF NOT SW-FIRST-ROW-Y
060700         PERFORM 186000-BEGIN-SAVE-FINAL-RATING
060800            THRU 186000-END-SAVE-FINAL-RATING
060900     END-IF
061000
061100     CLOSE SCORE-NEW-FILE.
061200 180000-END-RECALC-PASS.
061300     EXIT.
061400
061500 181000-BEGIN-PROCESS-ONE-SORTED-ROW.
061600     IF SW-FIRST-ROW-Y OR S-SCR-PLAYER-ID NOT = WS-CUR-PLAYER-ID
061700         IF NOT SW-FIRST-ROW-Y
061800             PERFORM 186000-BEGIN-SAVE-FINAL-RATING
061900                THRU 186000-END-SAVE-FINAL-RATING
062000         END-IF
062100         MOVE S-SCR-PLAYER-ID TO WS-CUR-PLAYER-ID
062200         MOVE ZEROES TO WS-ROW-COUNT-FOR-PLAYER
062300                        WS-TOTAL-SUM
062400                        WS-WINDOW-SUM
062500                        WS-WINDOW-NEXT-SLOT
062600         MOVE "N" TO WS-FIRST-ROW
062700     END-IF
062800
062900     PERFORM 182000-BEGIN-LOOKUP-DIFFICULTY
063000        THRU 182000-END-LOOKUP-DIFFICULTY
063100
063200     COMPUTE WS-ADJUSTED-SCORE = S-SCR-SCORE - WS-DIFFICULTY-INDEX
063300     ADD CTE-01 TO WS-ROW-COUNT-FOR-PLAYER
063400     ADD WS-ADJUSTED-SCORE TO WS-TOTAL-SUM
063500
063600     PERFORM 184000-BEGIN-PUSH-WINDOW
063700        THRU 184000-END-PUSH-WINDOW
063800
063900     IF WS-ROW-COUNT-FOR-PLAYER < CTE-06
064000         MOVE INVALID-RATING TO WS-CUR-RATING
064100     ELSE
064200         IF WS-ROW-COUNT-FOR-PLAYER < CTE-40
064300             COMPUTE WS-CUR-RATING ROUNDED =
064400                     WS-TOTAL-SUM / WS-ROW-COUNT-FOR-PLAYER
064500         ELSE
064600             COMPUTE WS-CUR-RATING ROUNDED =
064700                     WS-WINDOW-SUM / CTE-40
064800         END-IF
064900     END-IF
065000
065100     MOVE S-SCR-ROUND-ID      TO F-SCR-ROUND-ID
065200     MOVE S-SCR-TIMESTAMP     TO F-SCR-TIMESTAMP
065300     MOVE S-SCR-COURSE-ID     TO F-SCR-COURSE-ID
065400     MOVE S-SCR-PLAYER-ID     TO F-SCR-PLAYER-ID
065500     MOVE S-SCR-CHARACTER     TO F-SCR-CHARACTER
065600     MOVE S-SCR-SCORE         TO F-SCR-SCORE
065700     MOVE WS-ADJUSTED-SCORE   TO F-SCR-ADJUSTED-SCORE
065800     MOVE WS-CUR-RATING       TO F-SCR-RATING
065900     MOVE SPACES              TO FILLER OF F-SCR-REC
066000     MOVE F-SCR-REC           TO F-SCR-NEW-REC
066100     WRITE F-SCR-NEW-REC
066200
066300     RETURN SCORE-SORT-FILE
066400       AT END
066500          SET SW-SCORE-SORT-EOF-Y TO TRUE
066600     END-RETURN.
066700 181000-END-PROCESS-ONE-SORTED-ROW.
066800     EXIT.
066900
067000 182000-BEGIN-LOOKUP-DIFFICULTY.
067100     MOVE ZEROES TO WS-DIFFICULTY-INDEX
067200     PERFORM 183000-BEGIN-CHECK-ONE-COURSE
067300        THRU 183000-END-CHECK-ONE-COURSE
067400       VARYING IDX-CRS FROM 1 BY CTE-01
067500         UNTIL IDX-CRS > WS-COURSE-TBL-CNT.
067600 182000-END-LOOKUP-DIFFICULTY.
067700     EXIT.
067800
067900 183000-BEGIN-CHECK-ONE-COURSE.
068000     IF WS-CT-COURSE-ID(IDX-CRS) = S-SCR-COURSE-ID
068100         MOVE WS-CT-DIFFICULTY-INDEX(IDX-CRS)
068200           TO WS-DIFFICULTY-INDEX
068300     END-IF.
068400 183000-END-CHECK-ONE-COURSE.
068500     EXIT.
068600
068700* Pushes the new adjusted score into the 40-slot circular buffer,
068800* evicting the oldest slot's value out of the window sum once the
068900* buffer has wrapped around.
069000 184000-BEGIN-PUSH-WINDOW.
069100     ADD CTE-01 TO WS-WINDOW-NEXT-SLOT
069200     IF WS-WINDOW-NEXT-SLOT > CTE-40
069300         MOVE CTE-01 TO WS-WINDOW-NEXT-SLOT
069400     END-IF
069500
069600     IF WS-ROW-COUNT-FOR-PLAYER > CTE-40
069700         MOVE WS-WINDOW-NEXT-SLOT TO WS-EVICT-SLOT
069800         SET IDX-WIN TO WS-EVICT-SLOT
069900         SUBTRACT WS-WIN-ADJUSTED(IDX-WIN) FROM WS-WINDOW-SUM
070000     END-IF
070100
070200     SET IDX-WIN TO WS-WINDOW-NEXT-SLOT
070300     MOVE WS-ADJUSTED-SCORE TO WS-WIN-ADJUSTED(IDX-WIN)
070400     ADD WS-ADJUSTED-SCORE TO WS-WINDOW-SUM.
070500 184000-END-PUSH-WINDOW.
070600     EXIT.
070700
070800 186000-BEGIN-SAVE-FINAL-RATING.
070900     ADD CTE-01 TO WS-FR-ROW-CNT
071000     MOVE WS-CUR-PLAYER-ID TO WS-FR-PLAYER-ID(WS-FR-ROW-CNT)
071100     MOVE WS-CUR-RATING    TO WS-FR-RATING(WS-FR-ROW-CNT).
071200 186000-END-SAVE-FINAL-RATING.
071300     EXIT.
071400
071500* The job stream's other programs promote a NEW file over the
071600* master between steps; this program does both halves itself
071700* since the player-load step right after needs the master
071800* already carrying the recalculated ratings.
071900 190000-BEGIN-PROMOTE-SCORE-MST.
072000     MOVE "N" TO WS-SCORE-SORT-EOF
072100     OPEN INPUT  SCORE-NEW-FILE
072200     OPEN OUTPUT SCORE-MST-FILE
072300
072400     PERFORM 195000-BEGIN-COPY-ONE-SCORE-ROW
072500        THRU 195000-END-COPY-ONE-SCORE-ROW
072600       UNTIL SW-SCORE-SORT-EOF-Y
072700
072800     CLOSE SCORE-NEW-FILE
072900     CLOSE SCORE-MST-FILE.
073000 190000-END-PROMOTE-SCORE-MST.
073100     EXIT.
073200
073300 195000-BEGIN-COPY-ONE-SCORE-ROW.
073400     READ SCORE-NEW-FILE
073500       AT END
073600          SET SW-SCORE-SORT-EOF-Y TO TRUE
073700       NOT AT END
073800          MOVE F-SCR-NEW-REC TO F-SCR-FLAT
073900          WRITE F-SCR-REC
074000     END-READ.
074100 195000-END-COPY-ONE-SCORE-ROW.
074200     EXIT.
074300
074400* Clears the player master outright and reloads it.  A sheet row
074500* with no name is skipped and listed as unnamed; a named row
074600* whose player id turns up no final rating above (no scores on
074700* file) is skipped and listed as score-less.  Row 1 is the
074800* sheet's header.
074900 200000-BEGIN-LOAD-PLAYERS.
075000     MOVE "N" TO WS-BULK-PLAYER-EOF
075100     MOVE ZEROES TO WS-UNNAMED-CNT
075200                    WS-NOSCORE-CNT
075300
075400     OPEN INPUT  BULK-PLAYER-FILE
075500     OPEN OUTPUT PLAYER-MST-FILE
075600
075700     READ BULK-PLAYER-FILE
075800       AT END
075900          SET SW-BULK-PLAYER-EOF-Y TO TRUE
076000     END-READ
076100
076200     PERFORM 210000-BEGIN-LOAD-ONE-PLAYER-ROW
076300        THRU 210000-END-LOAD-ONE-PLAYER-ROW
076400       UNTIL SW-BULK-PLAYER-EOF-Y
076500
076600     CLOSE BULK-PLAYER-FILE
076700     CLOSE PLAYER-MST-FILE.
076800 200000-END-LOAD-PLAYERS.
076900     EXIT.
077000
077100 210000-BEGIN-LOAD-ONE-PLAYER-ROW.
077200     READ BULK-PLAYER-FILE
077300       AT END
077400          SET SW-BULK-PLAYER-EOF-Y TO TRUE
077500       NOT AT END
077600          IF F-BPL-PLAYER-NAME = SPACES
077700              ADD CTE-01 TO WS-UNNAMED-CNT
077800              MOVE F-BPL-PLAYER-ID
077900                TO WS-UN-PLAYER-ID(WS-UNNAMED-CNT)
078000          ELSE
078100              MOVE "N" TO WS-FR-MATCH-FOUND
078200              PERFORM 220000-BEGIN-LOOKUP-ONE-FINAL-RATING
078300                 THRU 220000-END-LOOKUP-ONE-FINAL-RATING
078400                VARYING IDX-FR FROM 1 BY CTE-01
078500                  UNTIL IDX-FR > WS-FR-ROW-CNT
078600                        OR SW-FR-MATCH-FOUND-Y
078700              IF SW-FR-MATCH-FOUND-Y
078800                  MOVE F-BPL-PLAYER-ID   TO F-PLR-PLAYER-ID
078900                  MOVE F-BPL-PLAYER-NAME TO F-PLR-PLAYER-NAME
079000                  MOVE WS-LOOKUP-RATING  TO F-PLR-RATING
079100                  MOVE SPACES            TO FILLER OF F-PLR-REC
079200                  WRITE F-PLR-REC
079300              ELSE
079400                  ADD CTE-01 TO WS-NOSCORE-CNT
079500                  MOVE F-BPL-PLAYER-ID
079600                    TO WS-NS-PLAYER-ID(WS-NOSCORE-CNT)
079700              END-IF
079800          END-IF
079900     END-READ.
080000 210000-END-LOAD-ONE-PLAYER-ROW.
080100     EXIT.
080200
080300 220000-BEGIN-LOOKUP-ONE-FINAL-RATING.
080400     IF WS-FR-PLAYER-ID(IDX-FR) = F-BPL-PLAYER-ID
080500         MOVE WS-FR-RATING(IDX-FR) TO WS-LOOKUP-RATING
080600         SET SW-FR-MATCH-FOUND-Y TO TRUE
080700     END-IF.
080800 220000-END-LOOKUP-ONE-FINAL-RATING.
080900     EXIT.
081000
081100* LG-0476 - board ruled unnamed and score-less players are two    LG-0476 
081200* independent findings, not an either/or - a run can turn up both
081300* in the same pass, and the old ELSE IF chain let a non-empty
081400* unnamed list hide a non-empty score-less list from the operator.
081500* Each category now gets its own IF; "Finished updating database."
081600* only prints when both counts are zero.
081700 600000-BEGIN-REPORT-RESULT.
081800     IF WS-UNNAMED-CNT > ZEROES
081900         DISPLAY "The following players in the Players sheet "
082000                 "do not have names - excluded from rankings:"
082100         PERFORM 610000-BEGIN-LIST-ONE-UNNAMED
082200            THRU 610000-END-LIST-ONE-UNNAMED
082300           VARYING IDX-UNNAMED FROM 1 BY CTE-01
082400             UNTIL IDX-UNNAMED > WS-UNNAMED-CNT
082500     END-IF
082600
082700     IF WS-NOSCORE-CNT > ZEROES
082800         DISPLAY "The following players in the Players "
082900                 "sheet have no scores on file - excluded "
083000                 "from rankings:"
083100         PERFORM 620000-BEGIN-LIST-ONE-NOSCORE
083200            THRU 620000-END-LIST-ONE-NOSCORE
083300           VARYING IDX-NOSCORE FROM 1 BY CTE-01
083400             UNTIL IDX-NOSCORE > WS-NOSCORE-CNT
083500     END-IF
083600
083700     IF WS-UNNAMED-CNT = ZEROES AND WS-NOSCORE-CNT = ZEROES
083800         DISPLAY "Finished updating database."
083900     END-IF.
084000 600000-END-REPORT-RESULT.
084100     EXIT.
084200
084300 610000-BEGIN-LIST-ONE-UNNAMED.
084400     DISPLAY "  " WS-UN-PLAYER-ID(IDX-UNNAMED).
084500 610000-END-LIST-ONE-UNNAMED.
084600     EXIT.
084700
084800 620000-BEGIN-LIST-ONE-NOSCORE.
084900     DISPLAY "  " WS-NS-PLAYER-ID(IDX-NOSCORE).
085000 620000-END-LIST-ONE-NOSCORE.
085100     EXIT.
085200
085300 END PROGRAM BulkLod.
