000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ScrQueue.
000300 AUTHOR.        R. GISLASON.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  03/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  S C O R E   Q U E U E   -   S U B M I S S I O N   I N T A K E  *
001100*                                                                *
001200*  Accepts one round submission from a player, validates the    *
001300*  course/nine pair against the course reference file, stamps   *
001400*  it with a round id and a submission time, and appends it to  *
001500*  the pending-verification queue for the league statistician   *
001600*  to act on with ScrVerfy.                                     *
001700******************************************************************
001800*                                 C H A N G E   L O G           *
001900******************************************************************
002000* DATE       PGMR  REQUEST   DESCRIPTION                        *
002100*---------------------------------------------------------------*
002200* 03/14/86   RGL   INIT      ORIGINAL PROGRAM - QUEUE INTAKE    *
002300* 07/02/86   RGL   LG-0041   ADDED COURSE/NINE LOOKUP AGAINST   * LG-0041 
002400*                            COURSE REFERENCE FILE              *
002500* 11/19/87   DHT   LG-0103   16-CHAR ROUND ID, REPLACED 8-CHAR  * LG-0103 
002600*                            SEQUENTIAL SUFFIX SCHEME           *
002700* 05/03/89   RGL   LG-0166   CHARACTER ROSTER VALIDATION ADDED  * LG-0166 
002800* 01/22/91   MKP   LG-0210   SIGNED-SCORE CONFIRMATION LINE     * LG-0210 
002900* 09/09/93   DHT   LG-0255   REWORKED PRNG SEED FROM TIME-OF-DAY* LG-0255 
003000* 06/30/95   RGL   LG-0301   YEAR FIELD IN CONFIRMATION STAMP   * LG-0301 
003100*                            WIDENED, ROLLOVER CHECK ADDED      *
003200* 12/11/98   MKP   LG-0344   Y2K - WS-TODAY-CCYY NOW 4 DIGITS,  * LG-0344 
003300*                            REMOVED 2-DIGIT YEAR WINDOWING     *
003400* 02/14/01   DHT   LG-0388   QUEUE RECORD WIDENED, FILLER PAD   * LG-0388 
003500* 08/08/04   RGL   LG-0429   MINOR - TIGHTENED COURSE LOOKUP    * LG-0429
003600* 11/09/07   RGL   LG-0474   EXACT-ZERO SCORE NOW PRINTS THE    * LG-0474 
003700*                            BOARD'S PLUS-MINUS GLYPH INSTEAD OF*
003800*                            A PLAIN "+" ON THE CONFIRMATION LINE*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS ROUND-ID-ALPHABET IS "0" THRU "9" "A" THRU "Z"
004600                                    "a" THRU "z"
004700     UPSI-0.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT COURSE-REF-FILE  ASSIGN TO COURSREF
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            FILE STATUS   IS FS-COURSE-REF.
005400
005500     SELECT PENDING-Q-FILE   ASSIGN TO PENDQUE
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            FILE STATUS   IS FS-PENDING-Q.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  COURSE-REF-FILE
006200     LABEL RECORD IS STANDARD.
006300 01  F-CRS-REC.
006400     03  F-CRS-COURSE-ID          PIC 9(02).
006500     03  F-CRS-COURSE-NAME        PIC X(20).
006600     03  F-CRS-NINE               PIC X(05).
006700     03  F-CRS-DIFFICULTY-INDEX   PIC S9(03)V9(04)
006800                                  SIGN IS LEADING SEPARATE CHARACTER.
006900     03  FILLER                   PIC X(08).
007000
007100 FD  PENDING-Q-FILE
007200     LABEL RECORD IS STANDARD.
007300 01  F-PEND-REC.
007400     03  F-PEND-TIMESTAMP         PIC 9(10).
007500     03  F-PEND-HASH              PIC X(16).
007600     03  F-PEND-COURSE-ID         PIC 9(02).
007700     03  F-PEND-PLAYER-ID         PIC 9(18).
007800     03  F-PEND-PLAYER-NAME       PIC X(32).
007900     03  F-PEND-CHARACTER         PIC X(12).
008000     03  F-PEND-SCORE             PIC S9(03)
008100                                  SIGN IS LEADING SEPARATE CHARACTER.
008200     03  FILLER                   PIC X(08).
008300
008400 WORKING-STORAGE SECTION.
008500 77  FS-COURSE-REF               PIC 9(02)     VALUE ZEROES.
008600 77  FS-PENDING-Q                PIC 9(02)     VALUE ZEROES.
008700
008800 78  CTE-01                                    VALUE 01.
008900 78  CTE-10                                    VALUE 10.
009000 78  CTE-12                                    VALUE 12.
009100 78  CTE-16                                    VALUE 16.
009200 78  CTE-62                                    VALUE 62.
009300
009400 01  WS-FLAGS.
009500     03  WS-COURSE-REF-EOF        PIC A(01)  VALUE "N".
009600         88  SW-COURSE-REF-EOF-Y             VALUE "Y".
009700     03  WS-COURSE-FOUND          PIC A(01)  VALUE "N".
009800         88  SW-COURSE-FOUND-Y               VALUE "Y".
009900     03  FILLER                   PIC X(02)  VALUE SPACES.
010000
010100* 62-character alphabet used by the round-id generator; the
010200* index into this table IS the mapped digit (see 410000).
010300 01  WS-ID-ALPHABET.
010400     03  WS-ID-ALPHABET-TBL  OCCURS 62 TIMES
010500                             INDEXED BY IDX-ID-ALPHA
010600                             PIC X(01).
010700
010800 01  WS-ID-ALPHABET-STR      PIC X(62) VALUE
010900     "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz".
011000 01  WS-ID-ALPHABET-RDF REDEFINES WS-ID-ALPHABET-STR
011100                         PIC X(01) OCCURS 62 TIMES.
011200
011300* Fixed roster of characters a round may be played under.
011400 01  WS-CHAR-ROSTER.
011500     03  WS-CHAR-ROSTER-TBL OCCURS 10 TIMES
011600                            INDEXED BY IDX-CHAR-ROSTER
011700                            PIC X(12).
011800 01  WS-CHAR-ROSTER-VALUES.
011900     03  FILLER PIC X(12) VALUE "MARIO".
012000     03  FILLER PIC X(12) VALUE "LUIGI".
012100     03  FILLER PIC X(12) VALUE "PEACH".
012200     03  FILLER PIC X(12) VALUE "YOSHI".
012300     03  FILLER PIC X(12) VALUE "BABY MARIO".
012400     03  FILLER PIC X(12) VALUE "DK".
012500     03  FILLER PIC X(12) VALUE "WARIO".
012600     03  FILLER PIC X(12) VALUE "BOWSER".
012700     03  FILLER PIC X(12) VALUE "SONNY".
012800     03  FILLER PIC X(12) VALUE "PLUM".
012900 01  WS-CHAR-ROSTER-RDF REDEFINES WS-CHAR-ROSTER-VALUES
013000                        PIC X(12) OCCURS 10 TIMES.
013100
013200 01  WS-SUBMISSION.
013300     03  WS-SUB-PLAYER-ID         PIC 9(18)  VALUE ZEROES.
013400     03  WS-SUB-PLAYER-NAME       PIC X(32)  VALUE SPACES.
013500     03  WS-SUB-COURSE-NAME       PIC X(20)  VALUE SPACES.
013600     03  WS-SUB-NINE              PIC X(05)  VALUE SPACES.
013700     03  WS-SUB-CHARACTER         PIC X(12)  VALUE SPACES.
013800     03  WS-SUB-SCORE             PIC S9(03)
013900                                  SIGN IS LEADING SEPARATE CHARACTER
014000                                             VALUE ZEROES.
014100     03  FILLER                   PIC X(06)  VALUE SPACES.
014200
014300 01  WS-LOOKED-UP-COURSE-ID       PIC 9(02)  VALUE ZEROES.
014400
014500* Unix-seconds timestamp built up from today's date and time of
014600* day by the day-counting loop in 400000 (same leap-year logic
014700* the statistician's other batch programs use in reverse).
014800 01  WS-TIMESTAMP-WORK.
014900     03  WS-TS-TODAY-CCYYMMDD     PIC 9(08)  VALUE ZEROES.
015000     03  WS-TS-TODAY-CCYY         PIC 9(04)  VALUE ZEROES.
015100     03  WS-TS-TODAY-MM           PIC 9(02)  VALUE ZEROES.
015200     03  WS-TS-TODAY-DD           PIC 9(02)  VALUE ZEROES.
015300     03  WS-TS-NOW-HHMMSS         PIC 9(06)  VALUE ZEROES.
015400     03  WS-TS-NOW-HH             PIC 9(02)  VALUE ZEROES.
015500     03  WS-TS-NOW-MM             PIC 9(02)  VALUE ZEROES.
015600     03  WS-TS-NOW-SS             PIC 9(02)  VALUE ZEROES.
015700     03  FILLER                   PIC X(04)  VALUE SPACES.
015800 01  WS-TODAY-REDEFINED REDEFINES WS-TIMESTAMP-WORK.
015900     03  WS-TS-TODAY-DATE-X       PIC X(08).
016000     03  FILLER                  PIC X(24).
016100
016200 01  WS-DAY-COUNT-WORK.
016300     03  WS-DCW-YEAR-INC          PIC 9(04) COMP VALUE ZEROES.
016400     03  WS-DCW-MONTH-INC         PIC 9(02) COMP VALUE ZEROES.
016500     03  WS-DCW-TOTAL-DAYS        PIC 9(09) COMP VALUE ZEROES.
016600     03  WS-DCW-RESIDUE-004       PIC 9(04) COMP VALUE ZEROES.
016700     03  WS-DCW-RESIDUE-100       PIC 9(04) COMP VALUE ZEROES.
016800     03  WS-DCW-RESIDUE-400       PIC 9(04) COMP VALUE ZEROES.
016900     03  WS-DCW-QUOTIENT          PIC 9(04) COMP VALUE ZEROES.
017000     03  WS-DCW-DAYS-IN-MONTH     PIC 9(02) COMP VALUE ZEROES.
017100     03  WS-DCW-IS-LEAP           PIC A(01) VALUE "N".
017200         88  SW-DCW-IS-LEAP-Y               VALUE "Y".
017300
017400 01  WS-MONTH-DAYS-TBL.
017500     03  FILLER PIC 9(02) COMP VALUE 31.
017600     03  FILLER PIC 9(02) COMP VALUE 28.
017700     03  FILLER PIC 9(02) COMP VALUE 31.
017800     03  FILLER PIC 9(02) COMP VALUE 30.
017900     03  FILLER PIC 9(02) COMP VALUE 31.
018000     03  FILLER PIC 9(02) COMP VALUE 30.
018100     03  FILLER PIC 9(02) COMP VALUE 31.
018200     03  FILLER PIC 9(02) COMP VALUE 31.
018300     03  FILLER PIC 9(02) COMP VALUE 30.
018400     03  FILLER PIC 9(02) COMP VALUE 31.
018500     03  FILLER PIC 9(02) COMP VALUE 30.
018600     03  FILLER PIC 9(02) COMP VALUE 31.
018700 01  WS-MONTH-DAYS-RDF REDEFINES WS-MONTH-DAYS-TBL
018800                       PIC 9(02) COMP OCCURS 12 TIMES.
018900
019000 01  WS-PEND-TIMESTAMP-9          PIC 9(10) COMP VALUE ZEROES.
019100
019200* Manual pseudo-random generator (linear congruential) seeded
019300* from the clock - no intrinsic FUNCTION RANDOM on this shop's
019400* compiler, see LG-0255.                                          LG-0255 
019500 01  WS-PRNG-WORK.
019600     03  WS-PRNG-SEED             PIC 9(09) COMP VALUE ZEROES.
019700     03  WS-PRNG-MULTIPLIER       PIC 9(09) COMP VALUE 1103515245.
019800     03  WS-PRNG-INCREMENT        PIC 9(09) COMP VALUE 12345.
019900     03  WS-PRNG-MODULUS          PIC 9(09) COMP VALUE 1000000000.
020000     03  WS-PRNG-PRODUCT          PIC 9(18) COMP VALUE ZEROES.
020100     03  WS-PRNG-DIGIT            PIC 9(02) COMP VALUE ZEROES.
020200     03  WS-PRNG-QUOT             PIC 9(09) COMP VALUE ZEROES.
020300     03  FILLER                   PIC X(04)      VALUE SPACES.
020400
020500 01  WS-ROUND-ID                  PIC X(16)  VALUE SPACES.
020600 01  WS-ROUND-ID-CHARS REDEFINES WS-ROUND-ID
020700                       PIC X(01) OCCURS 16 TIMES.
020800 01  WS-GEN-IDX                   PIC 9(02) COMP VALUE ZEROES.
020900
021000 01  WS-SIGNED-SCORE-DISP         PIC X(04)  VALUE SPACES.
021100 01  WS-SIGN-CHAR                 PIC X(01)  VALUE SPACES.
021200 01  WS-ABS-SCORE                 PIC 9(03) COMP VALUE ZEROES.
021300 01  WS-ABS-SCORE-ED              PIC ZZ9.
021400 01  WS-ABS-SCORE-CHARS REDEFINES WS-ABS-SCORE-ED
021500                         PIC X(01) OCCURS 3.
021600 01  WS-TRIMMED-DIGITS            PIC X(03)  VALUE SPACES.
021700 01  WS-TRIM-IDX                  PIC 9(02) COMP VALUE ZEROES.
021800 01  WS-OUT-IDX                   PIC 9(02) COMP VALUE ZEROES.
021900
022000 PROCEDURE DIVISION.
022100 MAIN-PARAGRAPH.
022200     PERFORM 100000-BEGIN-INIT-TABLES
022300        THRU 100000-END-INIT-TABLES
022400
022500     PERFORM 200000-BEGIN-ACCEPT-SUBMISSION
022600        THRU 200000-END-ACCEPT-SUBMISSION
022700
022800     PERFORM 300000-BEGIN-LOOKUP-COURSE
022900        THRU 300000-END-LOOKUP-COURSE
023000
023100     IF SW-COURSE-FOUND-Y
023200         PERFORM 400000-BEGIN-BUILD-TIMESTAMP
023300            THRU 400000-END-BUILD-TIMESTAMP
023400
023500         PERFORM 410000-BEGIN-GENERATE-ROUND-ID
023600            THRU 410000-END-GENERATE-ROUND-ID
023700
023800         PERFORM 500000-BEGIN-WRITE-PENDING
023900            THRU 500000-END-WRITE-PENDING
024000
024100         PERFORM 600000-BEGIN-SHOW-CONFIRMATION
024200            THRU 600000-END-SHOW-CONFIRMATION
024300     ELSE
024400         DISPLAY "Course details not found."
024500     END-IF
024600
024700     STOP RUN.
024800
024900 100000-BEGIN-INIT-TABLES.
025000     MOVE WS-ID-ALPHABET-STR TO WS-ID-ALPHABET
025100     MOVE WS-CHAR-ROSTER-VALUES TO WS-CHAR-ROSTER.
025200 100000-END-INIT-TABLES.
025300     EXIT.
025400
025500 200000-BEGIN-ACCEPT-SUBMISSION.
025600     DISPLAY "Score Queue - Round Submission Intake."
025700     DISPLAY "Player numeric ID             : " WITH NO ADVANCING
025800     ACCEPT WS-SUB-PLAYER-ID
025900
026000     DISPLAY "Player name                   : " WITH NO ADVANCING
026100     ACCEPT WS-SUB-PLAYER-NAME
026200
026300     DISPLAY "Course name                    : " WITH NO ADVANCING
026400     ACCEPT WS-SUB-COURSE-NAME
026500
026600     DISPLAY "Nine (FRONT or BACK)          : " WITH NO ADVANCING
026700     ACCEPT WS-SUB-NINE
026800
026900     DISPLAY "Character played              : " WITH NO ADVANCING
027000     ACCEPT WS-SUB-CHARACTER
027100
027200     DISPLAY "Raw score, relative to par    : " WITH NO ADVANCING
027300     ACCEPT WS-SUB-SCORE.
027400 200000-END-ACCEPT-SUBMISSION.
027500     EXIT.
027600
027700 300000-BEGIN-LOOKUP-COURSE.
027800     MOVE "N" TO WS-COURSE-REF-EOF
027900     MOVE "N" TO WS-COURSE-FOUND
028000
028100     OPEN INPUT COURSE-REF-FILE
028200
028300     PERFORM 310000-BEGIN-SCAN-ONE-COURSE
028400        THRU 310000-END-SCAN-ONE-COURSE
028500       UNTIL SW-COURSE-REF-EOF-Y
028600          OR SW-COURSE-FOUND-Y
028700
028800     CLOSE COURSE-REF-FILE.
028900 300000-END-LOOKUP-COURSE.
029000     EXIT.
029100
029200 310000-BEGIN-SCAN-ONE-COURSE.
029300     READ COURSE-REF-FILE
029400       AT END
029500          SET SW-COURSE-REF-EOF-Y TO TRUE
029600       NOT AT END
029700          IF F-CRS-COURSE-NAME = WS-SUB-COURSE-NAME
029800          AND F-CRS-NINE       = WS-SUB-NINE
029900              MOVE F-CRS-COURSE-ID TO WS-LOOKED-UP-COURSE-ID
030000              SET SW-COURSE-FOUND-Y TO TRUE
030100          END-IF
030200     END-READ.
030300 310000-END-SCAN-ONE-COURSE.
030400     EXIT.
030500
030600* Builds PEND-TIMESTAMP as Unix seconds: days elapsed since
030700* 1970-01-01 (Gregorian leap-year rule below) times 86400, plus
030800* the seconds-of-day from the clock.
030900 400000-BEGIN-BUILD-TIMESTAMP.
031000     ACCEPT WS-TS-TODAY-CCYYMMDD FROM DATE YYYYMMDD
031100     ACCEPT WS-TS-NOW-HHMMSS     FROM TIME
031200
031300     MOVE WS-TS-TODAY-CCYYMMDD(1:4) TO WS-TS-TODAY-CCYY
031400     MOVE WS-TS-TODAY-CCYYMMDD(5:2) TO WS-TS-TODAY-MM
031500     MOVE WS-TS-TODAY-CCYYMMDD(7:2) TO WS-TS-TODAY-DD
031600     MOVE WS-TS-NOW-HHMMSS(1:2)     TO WS-TS-NOW-HH
031700     MOVE WS-TS-NOW-HHMMSS(3:2)     TO WS-TS-NOW-MM
031800     MOVE WS-TS-NOW-HHMMSS(5:2)     TO WS-TS-NOW-SS
031900
032000     MOVE ZEROES TO WS-DCW-TOTAL-DAYS
032100
032200     PERFORM 420000-BEGIN-ACCUM-WHOLE-YEARS
032300        THRU 420000-END-ACCUM-WHOLE-YEARS
032400       VARYING WS-DCW-YEAR-INC FROM 1970 BY CTE-01
032500         UNTIL WS-DCW-YEAR-INC = WS-TS-TODAY-CCYY
032600
032700     PERFORM 430000-BEGIN-DETERMINE-LEAP-YEAR
032800        THRU 430000-END-DETERMINE-LEAP-YEAR
032900
033000     PERFORM 440000-BEGIN-ACCUM-WHOLE-MONTHS
033100        THRU 440000-END-ACCUM-WHOLE-MONTHS
033200       VARYING WS-DCW-MONTH-INC FROM CTE-01 BY CTE-01
033300         UNTIL WS-DCW-MONTH-INC = WS-TS-TODAY-MM
033400
033500     ADD WS-TS-TODAY-DD TO WS-DCW-TOTAL-DAYS
033600
033700     COMPUTE WS-PEND-TIMESTAMP-9 =
033800             WS-DCW-TOTAL-DAYS * 86400
033900             + WS-TS-NOW-HH    * 3600
034000             + WS-TS-NOW-MM    * 60
034100             + WS-TS-NOW-SS.
034200 400000-END-BUILD-TIMESTAMP.
034300     EXIT.
034400
034500 420000-BEGIN-ACCUM-WHOLE-YEARS.
034600     MOVE WS-DCW-YEAR-INC TO WS-DCW-QUOTIENT
034700
034800     DIVIDE WS-DCW-YEAR-INC BY 4   GIVING WS-DCW-QUOTIENT
034900                          REMAINDER WS-DCW-RESIDUE-004
035000     DIVIDE WS-DCW-YEAR-INC BY 100 GIVING WS-DCW-QUOTIENT
035100                          REMAINDER WS-DCW-RESIDUE-100
035200     DIVIDE WS-DCW-YEAR-INC BY 400 GIVING WS-DCW-QUOTIENT
035300                          REMAINDER WS-DCW-RESIDUE-400
035400
035500     IF (WS-DCW-RESIDUE-004 = ZEROES
035600     AND WS-DCW-RESIDUE-100 NOT = ZEROES)
035700     OR WS-DCW-RESIDUE-400 = ZEROES
035800         ADD 366 TO WS-DCW-TOTAL-DAYS
035900     ELSE
036000         ADD 365 TO WS-DCW-TOTAL-DAYS
036100     END-IF.
036200 420000-END-ACCUM-WHOLE-YEARS.
036300     EXIT.
036400
036500 430000-BEGIN-DETERMINE-LEAP-YEAR.
036600     MOVE "N" TO WS-DCW-IS-LEAP
036700
036800     DIVIDE WS-TS-TODAY-CCYY BY 4   GIVING WS-DCW-QUOTIENT
036900                            REMAINDER WS-DCW-RESIDUE-004
037000     DIVIDE WS-TS-TODAY-CCYY BY 100 GIVING WS-DCW-QUOTIENT
037100                            REMAINDER WS-DCW-RESIDUE-100
037200     DIVIDE WS-TS-TODAY-CCYY BY 400 GIVING WS-DCW-QUOTIENT
037300                            REMAINDER WS-DCW-RESIDUE-400
037400
037500     IF (WS-DCW-RESIDUE-004 = ZEROES
037600     AND WS-DCW-RESIDUE-100 NOT = ZEROES)
037700     OR WS-DCW-RESIDUE-400 = ZEROES
037800         SET SW-DCW-IS-LEAP-Y TO TRUE
037900     END-IF.
038000 430000-END-DETERMINE-LEAP-YEAR.
038100     EXIT.
038200
038300 440000-BEGIN-ACCUM-WHOLE-MONTHS.
038400     MOVE WS-MONTH-DAYS-RDF(WS-DCW-MONTH-INC)
038500       TO WS-DCW-DAYS-IN-MONTH
038600
038700     IF WS-DCW-MONTH-INC = 2 AND SW-DCW-IS-LEAP-Y
038800         ADD 1 TO WS-DCW-DAYS-IN-MONTH
038900     END-IF
039000
039100     ADD WS-DCW-DAYS-IN-MONTH TO WS-DCW-TOTAL-DAYS.
039200 440000-END-ACCUM-WHOLE-MONTHS.
039300     EXIT.
039400
039500* 16-character round id drawn uniformly from [A-Za-z0-9].
039600* Uniqueness is assumed, not enforced - same contract as the
039700* original submission service.
039800 410000-BEGIN-GENERATE-ROUND-ID.
039900     MOVE WS-PEND-TIMESTAMP-9 TO WS-PRNG-SEED
040000
040100     PERFORM 415000-BEGIN-PICK-ONE-CHAR
040200        THRU 415000-END-PICK-ONE-CHAR
040300       VARYING WS-GEN-IDX FROM CTE-01 BY CTE-01
040400         UNTIL WS-GEN-IDX > CTE-16.
040500 410000-END-GENERATE-ROUND-ID.
040600     EXIT.
040700
040800 415000-BEGIN-PICK-ONE-CHAR.
040900     COMPUTE WS-PRNG-PRODUCT =
041000             WS-PRNG-SEED * WS-PRNG-MULTIPLIER + WS-PRNG-INCREMENT
041100     DIVIDE WS-PRNG-PRODUCT BY WS-PRNG-MODULUS
041200                       GIVING WS-PRNG-QUOT
041300                    REMAINDER WS-PRNG-SEED
041400
041500     DIVIDE WS-PRNG-SEED BY CTE-62 GIVING WS-PRNG-QUOT
041600                          REMAINDER WS-PRNG-DIGIT
041700     ADD CTE-01 TO WS-PRNG-DIGIT
041800
041900     SET IDX-ID-ALPHA TO WS-PRNG-DIGIT
042000     MOVE WS-ID-ALPHABET-TBL(IDX-ID-ALPHA)
042100       TO WS-ROUND-ID-CHARS(WS-GEN-IDX).
042200 415000-END-PICK-ONE-CHAR.
042300     EXIT.
042400
042500 500000-BEGIN-WRITE-PENDING.
042600     MOVE WS-PEND-TIMESTAMP-9      TO F-PEND-TIMESTAMP
042700     MOVE WS-ROUND-ID               TO F-PEND-HASH
042800     MOVE WS-LOOKED-UP-COURSE-ID   TO F-PEND-COURSE-ID
042900     MOVE WS-SUB-PLAYER-ID          TO F-PEND-PLAYER-ID
043000     MOVE WS-SUB-PLAYER-NAME        TO F-PEND-PLAYER-NAME
043100     MOVE WS-SUB-CHARACTER          TO F-PEND-CHARACTER
043200     MOVE WS-SUB-SCORE               TO F-PEND-SCORE
043300     MOVE SPACES                    TO FILLER OF F-PEND-REC
043400
043500     OPEN EXTEND PENDING-Q-FILE
043600     IF FS-PENDING-Q = "35"
043700         CLOSE PENDING-Q-FILE
043800         OPEN OUTPUT PENDING-Q-FILE
043900     END-IF
044000
044100     WRITE F-PEND-REC
044200
044300     CLOSE PENDING-Q-FILE.
044400 500000-END-WRITE-PENDING.
044500     EXIT.
044600
044700* LG-0474 - signed display of the raw score: +n / -n / (PLUS-MINUS)0,
044800* per the league's always-show-the-sign convention. The exact-zero
044900* case now prints the board's PLUS-MINUS glyph, same as the
045000* recent-scores and profile reports. The digits are zero-suppressed
045100* and left-justified before the sign is glued on, same trim idiom
045200* used by the column builders in those two reports.
045300 600000-BEGIN-SHOW-CONFIRMATION.
045400     IF WS-SUB-SCORE = ZEROES
045500         MOVE "±" TO WS-SIGN-CHAR
045600     ELSE
045700         IF WS-SUB-SCORE > ZEROES
045800             MOVE "+" TO WS-SIGN-CHAR
045900         ELSE
046000             MOVE "-" TO WS-SIGN-CHAR
046100         END-IF
046200     END-IF
046300
046400     IF WS-SUB-SCORE >= ZEROES
046500         MOVE WS-SUB-SCORE TO WS-ABS-SCORE
046600     ELSE
046700         COMPUTE WS-ABS-SCORE = ZEROES - WS-SUB-SCORE
046800     END-IF
046900     MOVE WS-ABS-SCORE TO WS-ABS-SCORE-ED
047000
047100     MOVE SPACES TO WS-TRIMMED-DIGITS
047200     MOVE ZEROES TO WS-OUT-IDX
047300     PERFORM 610000-BEGIN-TRIM-ONE-CHAR
047400        THRU 610000-END-TRIM-ONE-CHAR
047500       VARYING WS-TRIM-IDX FROM CTE-01 BY CTE-01
047600         UNTIL WS-TRIM-IDX > 3
047700
047800     STRING WS-SIGN-CHAR      DELIMITED BY SIZE
047900            WS-TRIMMED-DIGITS DELIMITED BY SPACE
048000            INTO WS-SIGNED-SCORE-DISP
048100
048200     DISPLAY " "
048300     DISPLAY WS-SUB-PLAYER-NAME " playing as " WS-SUB-CHARACTER
048400     DISPLAY "scored " WS-SIGNED-SCORE-DISP
048500             " on " WS-SUB-COURSE-NAME " (" WS-SUB-NINE ")."
048600     DISPLAY "Round ID: " WS-ROUND-ID "."
048700 600000-END-SHOW-CONFIRMATION.
048800     EXIT.
048900
049000 610000-BEGIN-TRIM-ONE-CHAR.
049100     IF WS-ABS-SCORE-CHARS(WS-TRIM-IDX) NOT = SPACE
049200         ADD CTE-01 TO WS-OUT-IDX
049300         MOVE WS-ABS-SCORE-CHARS(WS-TRIM-IDX)
049400           TO WS-TRIMMED-DIGITS(WS-OUT-IDX:1)
049500     END-IF.
049600 610000-END-TRIM-ONE-CHAR.
049700     EXIT.
049800
049900 END PROGRAM ScrQueue.
