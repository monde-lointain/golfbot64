000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DifcRpt.
000300 AUTHOR.        R. GISLASON.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  08/05/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  D I F F I C U L T Y   I N D I C E S   R E P O R T             *
001100*                                                                *
001200*  Small fixed listing - the six courses of the circuit, one     *
001300*  line apiece, front-9 index alongside back-9 index.  Posted    *
001400*  on the clubhouse board after every difficulty-engine run so   *
001500*  players can see what moved.                                   *
001600******************************************************************
001700*                                 C H A N G E   L O G           *
001800******************************************************************
001900* DATE       PGMR  REQUEST   DESCRIPTION                        *
002000*---------------------------------------------------------------*
002100* 08/05/87   RGL   INIT      ORIGINAL PROGRAM                   *
002200* 12/11/98   MKP   LG-0344   Y2K - HEADING DATE WIDENED TO      * LG-0344
002300*                            4-DIGIT YEAR                        *
002400* 04/02/06   RGL   LG-0441   RECAST AS SIX-ROW COURSE LISTING -  * LG-0441
002500*                            FRONT/BACK SIDE BY SIDE, NOT ONE    *
002600*                            ROW PER NINE - MATCHES THE BOARD     *
002700*                            LAYOUT THE PRO SHOP ACTUALLY WANTS   *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     UPSI-0.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT COURSE-REF-FILE  ASSIGN TO COURSREF
003900            ORGANIZATION  IS LINE SEQUENTIAL
004000            FILE STATUS   IS FS-COURSE-REF.
004100
004200     SELECT REPORT-FILE      ASSIGN TO DIFCRPT
004300            ORGANIZATION  IS LINE SEQUENTIAL
004400            FILE STATUS   IS FS-REPORT.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  COURSE-REF-FILE  LABEL RECORD IS STANDARD.
004900 01  F-CRS-REC.
005000     03  F-CRS-COURSE-ID          PIC 9(02).
005100     03  F-CRS-COURSE-NAME        PIC X(20).
005200     03  F-CRS-NINE               PIC X(05).
005300     03  F-CRS-DIFFICULTY-INDEX   PIC S9(03)V9(04)
005400                                  SIGN IS LEADING SEPARATE CHARACTER.
005500     03  FILLER                   PIC X(08).
005600 01  F-CRS-REC-RDF REDEFINES F-CRS-REC.
005700     03  F-CRS-FLAT               PIC X(43).
005800
005900 FD  REPORT-FILE  LABEL RECORD IS STANDARD.
006000 01  F-REP-LINE                   PIC X(80).
006100
006200 WORKING-STORAGE SECTION.
006300 77  FS-COURSE-REF       PIC 9(02) VALUE ZEROES.
006400 77  FS-REPORT           PIC 9(02) VALUE ZEROES.
006500
006600 78  CTE-01                           VALUE 01.
006700
006800 01  WS-FLAGS.
006900     03  WS-COURSE-REF-EOF         PIC A(01) VALUE "N".
007000         88  SW-COURSE-REF-EOF-Y                VALUE "Y".
007100     03  FILLER                    PIC X(06) VALUE SPACES.
007200
007300 01  WS-TODAY.
007400     03  WS-TODAY-NOW              PIC 9(08) VALUE ZEROES.
007500     03  WS-TODAY-NOW-FMT          PIC 9999/99/99 VALUE ZEROES.
007600 01  WS-TODAY-RDF REDEFINES WS-TODAY.
007700     03  WS-TODAY-CCYY             PIC 9(04).
007800     03  WS-TODAY-MM               PIC 9(02).
007900     03  WS-TODAY-DD               PIC 9(02).
008000     03  FILLER                    PIC X(10).
008100
008200* Fixed 12-row table.  A six-course circuit can never DEPENDING
008300* ON its row count - the clubhouse board has exactly twelve nines
008400* printed on it every time, whether played this season or not.
008500 01  WS-UNIT-TBL-CTL.
008600     03  WS-UT-ROW-CNT             PIC 9(02) COMP VALUE ZEROES.
008700     03  WS-COURSE-NUM             PIC 9(02) COMP VALUE ZEROES.
008800     03  WS-FRONT-ROW              PIC 9(02) COMP VALUE ZEROES.
008900     03  WS-BACK-ROW               PIC 9(02) COMP VALUE ZEROES.
009000     03  FILLER                    PIC X(02)      VALUE SPACES.
009100
009200 01  WS-UNIT-TBL OCCURS 12 TIMES INDEXED BY IDX-UNIT.
009300     03  WS-UT-COURSE-NAME         PIC X(20).
009400     03  WS-UT-NINE                PIC X(05).
009500     03  WS-UT-DIFFICULTY-INDEX    PIC S9(03)V9(04)
009600                                  SIGN IS LEADING SEPARATE CHARACTER.
009700     03  WS-UT-DIFFICULTY-INDEX-RDF REDEFINES WS-UT-DIFFICULTY-INDEX
009800                       PIC X(01) OCCURS 8 TIMES.
009900
010000 01  HEADING-LINE-1.
010100     03  FILLER PIC X(24) VALUE "COURSE DIFFICULTY ".
010200     03  FILLER PIC X(20) VALUE "INDICES".
010300     03  FILLER PIC X(10) VALUE SPACES.
010400     03  DET-HDG-DATE      PIC 9999/99/99.
010500     03  FILLER PIC X(16) VALUE SPACES.
010600
010700 01  HEADING-LINE-2.
010800     03  FILLER PIC X(22) VALUE "COURSE".
010900     03  FILLER PIC X(12) VALUE "FRONT 9".
011000     03  FILLER PIC X(12) VALUE "BACK 9".
011100     03  FILLER PIC X(34) VALUE SPACES.
011200
011300 01  DETAIL-LINE.
011400     03  DET-COURSE-NAME           PIC X(20) VALUE SPACES.
011500     03  FILLER                    PIC X(02) VALUE SPACES.
011600     03  DET-FRONT-INDEX           PIC -999.99.
011700     03  FILLER                    PIC X(05) VALUE SPACES.
011800     03  DET-BACK-INDEX            PIC -999.99.
011900     03  FILLER                    PIC X(38) VALUE SPACES.
012000
012100 PROCEDURE DIVISION.
012200 MAIN-PARAGRAPH.
012300     ACCEPT WS-TODAY-NOW FROM DATE YYYYMMDD
012400     MOVE WS-TODAY-NOW TO WS-TODAY-NOW-FMT
012500
012600     PERFORM 100000-BEGIN-LOAD-UNITS
012700        THRU 100000-END-LOAD-UNITS
012800
012900     PERFORM 200000-BEGIN-PRINT-REPORT
013000        THRU 200000-END-PRINT-REPORT
013100
013200     STOP RUN.
013300
013400 100000-BEGIN-LOAD-UNITS.
013500     MOVE "N" TO WS-COURSE-REF-EOF
013600     MOVE ZEROES TO WS-UT-ROW-CNT
013700
013800     OPEN INPUT COURSE-REF-FILE
013900     PERFORM 110000-BEGIN-LOAD-ONE-UNIT
014000        THRU 110000-END-LOAD-ONE-UNIT
014100       UNTIL SW-COURSE-REF-EOF-Y
014200     CLOSE COURSE-REF-FILE.
014300 100000-END-LOAD-UNITS.
014400     EXIT.
014500
014600 110000-BEGIN-LOAD-ONE-UNIT.
014700     READ COURSE-REF-FILE
014800       AT END
014900          SET SW-COURSE-REF-EOF-Y TO TRUE
015000       NOT AT END
015100          ADD CTE-01 TO WS-UT-ROW-CNT
015200          SET IDX-UNIT TO WS-UT-ROW-CNT
015300          MOVE F-CRS-COURSE-NAME      TO WS-UT-COURSE-NAME(IDX-UNIT)
015400          MOVE F-CRS-NINE             TO WS-UT-NINE(IDX-UNIT)
015500          MOVE F-CRS-DIFFICULTY-INDEX
015600            TO WS-UT-DIFFICULTY-INDEX(IDX-UNIT)
015700     END-READ.
015800 110000-END-LOAD-ONE-UNIT.
015900     EXIT.
016000
016100 200000-BEGIN-PRINT-REPORT.
016200     OPEN OUTPUT REPORT-FILE
016300
016400     MOVE WS-TODAY-NOW-FMT TO DET-HDG-DATE
016500     MOVE HEADING-LINE-1   TO F-REP-LINE
016600     WRITE F-REP-LINE
016700     MOVE HEADING-LINE-2   TO F-REP-LINE
016800     WRITE F-REP-LINE
016900
017000     PERFORM 210000-BEGIN-PRINT-ONE-COURSE
017100        THRU 210000-END-PRINT-ONE-COURSE
017200       VARYING WS-COURSE-NUM FROM 1 BY CTE-01
017300         UNTIL WS-COURSE-NUM > 6
017400
017500     CLOSE REPORT-FILE.
017600 200000-END-PRINT-REPORT.
017700     EXIT.
017800
017900* Front-9 of course N sits at table row 2N-1, back-9 at row 2N -
018000* LG-0441 put the two side by side instead of stacking them.      LG-0441 
018100 210000-BEGIN-PRINT-ONE-COURSE.
018200     COMPUTE WS-FRONT-ROW = (WS-COURSE-NUM * 2) - 1
018300     COMPUTE WS-BACK-ROW  =  WS-COURSE-NUM * 2
018400     SET IDX-UNIT TO WS-FRONT-ROW
018500     MOVE WS-UT-COURSE-NAME(IDX-UNIT) TO DET-COURSE-NAME
018600     COMPUTE DET-FRONT-INDEX ROUNDED =
018700             WS-UT-DIFFICULTY-INDEX(IDX-UNIT)
018800     SET IDX-UNIT TO WS-BACK-ROW
018900     COMPUTE DET-BACK-INDEX ROUNDED =
019000             WS-UT-DIFFICULTY-INDEX(IDX-UNIT)
019100     MOVE DETAIL-LINE                  TO F-REP-LINE
019200     WRITE F-REP-LINE.
019300 210000-END-PRINT-ONE-COURSE.
019400     EXIT.
019500
019600 END PROGRAM DifcRpt.
