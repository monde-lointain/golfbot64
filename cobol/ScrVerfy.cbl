000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ScrVerfy.
000300 AUTHOR.        R. GISLASON.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  04/02/1986.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  S C O R E   V E R I F Y   -   Q U E U E   D I S P O S I T I O N*
001100*                                                                *
001200*  Moves one pending round off the verification queue: either   *
001300*  promotes it to the score master (computing its adjusted      *
001400*  score and the player's new rating) or rejects it outright.   *
001500*  Restricted to the league statistician - see the moderator    *
001600*  flag test in 050000.                                         *
001700******************************************************************
001800*                                 C H A N G E   L O G           *
001900******************************************************************
002000* DATE       PGMR  REQUEST   DESCRIPTION                        *
002100*---------------------------------------------------------------*
002200* 04/02/86   RGL   INIT      ORIGINAL PROGRAM                   *
002300* 08/11/86   RGL   LG-0048   REJECT PATH ADDED (ACTION = R)     * LG-0048 
002400* 02/27/89   DHT   LG-0171   PLAYER HISTORY RESORT BY TIMESTAMP * LG-0171 
002500*                            BEFORE RATING RECOMPUTE            *
002600* 06/14/90   MKP   LG-0198   MODERATOR GATE ADDED PER LEAGUE    * LG-0198 
002700*                            BOARD RULING 90-3                  *
002800* 03/01/93   DHT   LG-0247   OLD/NEW MASTER SWAP REPLACED       * LG-0247 
002900*                            IN-PLACE REWRITE (SEQ FILE ONLY)   *
003000* 01/05/96   RGL   LG-0309   QUEUE-EMPTY AND ID-NOT-FOUND        *LG-0309 
003100*                            MESSAGES MATCHED TO BOARD WORDING  *
003200* 12/09/98   MKP   LG-0344   Y2K - NO 2-DIGIT YEAR FIELDS HERE, * LG-0344 
003300*                            VERIFIED NONE IN THIS MODULE        *
003400* 07/19/02   RGL   LG-0401   PLAYER TABLE WIDENED TO 2000 ROUNDS* LG-0401 
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT COURSE-REF-FILE  ASSIGN TO COURSREF
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            FILE STATUS   IS FS-COURSE-REF.
004800
004900     SELECT PENDING-Q-FILE   ASSIGN TO PENDQUE
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-PENDING-Q.
005200
005300     SELECT PENDING-NEW-FILE ASSIGN TO PENDNEW
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-PENDING-NEW.
005600
005700     SELECT SCORE-MST-FILE   ASSIGN TO SCOREMST
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-SCORE-MST.
006000
006100     SELECT PLAYER-MST-FILE  ASSIGN TO PLAYRMST
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-PLAYER-MST.
006400
006500     SELECT PLAYER-NEW-FILE  ASSIGN TO PLAYRNEW
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-PLAYER-NEW.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  COURSE-REF-FILE  LABEL RECORD IS STANDARD.
007200 01  F-CRS-REC.
007300     03  F-CRS-COURSE-ID          PIC 9(02).
007400     03  F-CRS-COURSE-NAME        PIC X(20).
007500     03  F-CRS-NINE               PIC X(05).
007600     03  F-CRS-DIFFICULTY-INDEX   PIC S9(03)V9(04)
007700                                  SIGN IS LEADING SEPARATE CHARACTER.
007800     03  FILLER                   PIC X(08).
007900 01  F-CRS-REC-RDF REDEFINES F-CRS-REC.
008000     03  F-CRS-FLAT               PIC X(43).
008100
008200 FD  PENDING-Q-FILE  LABEL RECORD IS STANDARD.
008300 01  F-PEND-REC.
008400     03  F-PEND-TIMESTAMP         PIC 9(10).
008500     03  F-PEND-HASH              PIC X(16).
008600     03  F-PEND-COURSE-ID         PIC 9(02).
008700     03  F-PEND-PLAYER-ID         PIC 9(18).
008800     03  F-PEND-PLAYER-NAME       PIC X(32).
008900     03  F-PEND-CHARACTER         PIC X(12).
009000     03  F-PEND-SCORE             PIC S9(03)
009100                                  SIGN IS LEADING SEPARATE CHARACTER.
009200     03  FILLER                   PIC X(08).
009300
009400 FD  PENDING-NEW-FILE  LABEL RECORD IS STANDARD.
009500 01  F-PEND-NEW-REC                PIC X(102).
009600
009700 FD  SCORE-MST-FILE  LABEL RECORD IS STANDARD.
009800 01  F-SCR-REC.
009900     03  F-SCR-ROUND-ID           PIC 9(09).
010000     03  F-SCR-TIMESTAMP          PIC 9(10).
010100     03  F-SCR-COURSE-ID          PIC 9(02).
010200     03  F-SCR-PLAYER-ID          PIC 9(18).
010300     03  F-SCR-CHARACTER          PIC X(12).
010400     03  F-SCR-SCORE              PIC S9(03)
010500                                  SIGN IS LEADING SEPARATE CHARACTER.
010600     03  F-SCR-ADJUSTED-SCORE     PIC S9(03)V9(04)
010700                                  SIGN IS LEADING SEPARATE CHARACTER.
010800     03  F-SCR-RATING             PIC S9(03)V9(04)
010900                                  SIGN IS LEADING SEPARATE CHARACTER.
011000     03  FILLER                   PIC X(10).
011100 01  F-SCR-REC-RDF REDEFINES F-SCR-REC.
011200     03  F-SCR-FLAT               PIC X(81).
011300
011400 FD  PLAYER-MST-FILE  LABEL RECORD IS STANDARD.
011500 01  F-PLR-REC.
011600     03  F-PLR-PLAYER-ID          PIC 9(18).
011700     03  F-PLR-PLAYER-NAME        PIC X(32).
011800     03  F-PLR-RATING             PIC S9(03)V9(04)
011900                                  SIGN IS LEADING SEPARATE CHARACTER.
012000     03  FILLER                   PIC X(06).
012100
012200 FD  PLAYER-NEW-FILE  LABEL RECORD IS STANDARD.
012300 01  F-PLR-NEW-REC                PIC X(64).
012400
012500 WORKING-STORAGE SECTION.
012600 77  FS-COURSE-REF       PIC 9(02) VALUE ZEROES.
012700 77  FS-PENDING-Q        PIC 9(02) VALUE ZEROES.
012800 77  FS-PENDING-NEW      PIC 9(02) VALUE ZEROES.
012900 77  FS-SCORE-MST        PIC 9(02) VALUE ZEROES.
013000 77  FS-PLAYER-MST       PIC 9(02) VALUE ZEROES.
013100 77  FS-PLAYER-NEW       PIC 9(02) VALUE ZEROES.
013200
013300 78  CTE-01                           VALUE 01.
013400 78  CTE-06                           VALUE 06.
013500 78  CTE-40                           VALUE 40.
013600 78  INVALID-RATING                   VALUE -999.
013700
013800 01  WS-FLAGS.
013900     03  WS-MODERATOR-OK          PIC A(01) VALUE "N".
014000         88  SW-MODERATOR-OK-Y              VALUE "Y".
014100     03  WS-PENDING-Q-EOF         PIC A(01) VALUE "N".
014200         88  SW-PENDING-Q-EOF-Y              VALUE "Y".
014300     03  WS-QUEUE-WAS-EMPTY       PIC A(01) VALUE "Y".
014400         88  SW-QUEUE-WAS-EMPTY-Y            VALUE "Y".
014500     03  WS-ID-FOUND              PIC A(01) VALUE "N".
014600         88  SW-ID-FOUND-Y                   VALUE "Y".
014700     03  WS-COURSE-FOUND          PIC A(01) VALUE "N".
014800         88  SW-COURSE-FOUND-Y               VALUE "Y".
014900     03  WS-SCORE-MST-EOF         PIC A(01) VALUE "N".
015000         88  SW-SCORE-MST-EOF-Y              VALUE "Y".
015100     03  WS-PLAYER-MST-EOF        PIC A(01) VALUE "N".
015200         88  SW-PLAYER-MST-EOF-Y             VALUE "Y".
015300     03  WS-PLAYER-ROW-WRITTEN    PIC A(01) VALUE "N".
015400         88  SW-PLAYER-ROW-WRITTEN-Y         VALUE "Y".
015500     03  FILLER                   PIC X(02) VALUE SPACES.
015600
015700 01  WS-CONTROL-CARD.
015800     03  WS-CTL-ACTION            PIC X(01) VALUE SPACE.
015900         88  SW-CTL-ACTION-VERIFY           VALUE "V".
016000         88  SW-CTL-ACTION-REJECT           VALUE "R".
016100     03  WS-CTL-ROUND-HASH        PIC X(16) VALUE SPACES.
016200     03  FILLER                   PIC X(08) VALUE SPACES.
016300
016400 01  WS-MATCHED-PEND.
016500     03  WS-MP-TIMESTAMP          PIC 9(10) VALUE ZEROES.
016600     03  WS-MP-COURSE-ID          PIC 9(02) VALUE ZEROES.
016700     03  WS-MP-PLAYER-ID          PIC 9(18) VALUE ZEROES.
016800     03  WS-MP-PLAYER-NAME        PIC X(32) VALUE SPACES.
016900     03  WS-MP-CHARACTER          PIC X(12) VALUE SPACES.
017000     03  WS-MP-SCORE              PIC S9(03)
017100                                  SIGN IS LEADING SEPARATE CHARACTER
017200                                             VALUE ZEROES.
017300
017400 01  WS-DIFFICULTY-INDEX          PIC S9(03)V9(04)
017500                                  SIGN IS LEADING SEPARATE CHARACTER
017600                                             VALUE ZEROES.
017700 01  WS-ADJUSTED-SCORE            PIC S9(03)V9(04)
017800                                  SIGN IS LEADING SEPARATE CHARACTER
017900                                             VALUE ZEROES.
018000
018100 01  WS-MAX-ROUND-ID              PIC 9(09) COMP VALUE ZEROES.
018200 01  WS-NEW-ROUND-ID              PIC 9(09)      VALUE ZEROES.
018300
018400* Working copy of one player's round history used to resort by
018500* timestamp and recompute the rolling rating - insertion-sort
018600* idiom borrowed from the table routines in this shop's search
018700* utility programs.
018800 01  WS-PLAYER-HIST-CTL.
018900     03  WS-HIST-MAX-ROWS         PIC 9(04) COMP VALUE 2000.
019000     03  WS-HIST-ROW-CNT          PIC 9(04) COMP VALUE ZEROES.
019100     03  FILLER                   PIC X(02)      VALUE SPACES.
019200
019300 01  WS-PLAYER-HIST
019400              OCCURS 1 TO 2000 TIMES
019500              DEPENDING ON WS-HIST-ROW-CNT
019600              INDEXED BY IDX-HIST.
019700     03  WS-HIST-TIMESTAMP        PIC 9(10) COMP.
019800     03  WS-HIST-ADJUSTED         PIC S9(03)V9(04)
019900                                  SIGN IS LEADING SEPARATE CHARACTER.
020000
020100 01  WS-HIST-SUM                 PIC S9(09)V9(04)
020200                                  SIGN IS LEADING SEPARATE CHARACTER
020300                                             VALUE ZEROES.
020400 01  WS-HIST-COUNT-THIS-WINDOW    PIC 9(04) COMP VALUE ZEROES.
020500 01  WS-HIST-START-IDX            PIC 9(04) COMP VALUE ZEROES.
020600
020700 01  WS-NEW-RATING                PIC S9(03)V9(04)
020800                                  SIGN IS LEADING SEPARATE CHARACTER
020900                                             VALUE ZEROES.
021000 01  WS-NEW-RATING-REDEF REDEFINES WS-NEW-RATING.
021100     03  WS-NRR-SIGN              PIC X(01).
021200     03  WS-NRR-DIGITS            PIC 9(07).
021300
021400 01  IDX-SORT-OUTER               PIC 9(04) COMP VALUE ZEROES.
021500 01  IDX-SORT-INNER               PIC 9(04) COMP VALUE ZEROES.
021600 01  WS-SORT-HOLD-TS               PIC 9(10) COMP VALUE ZEROES.
021700 01  WS-SORT-HOLD-ADJ               PIC S9(03)V9(04)
021800                                  SIGN IS LEADING SEPARATE CHARACTER
021900                                             VALUE ZEROES.
022000
022100 PROCEDURE DIVISION.
022200 MAIN-PARAGRAPH.
022300     PERFORM 050000-BEGIN-CHECK-MODERATOR
022400        THRU 050000-END-CHECK-MODERATOR
022500
022600     IF SW-MODERATOR-OK-Y
022700         PERFORM 100000-BEGIN-ACCEPT-CONTROL
022800            THRU 100000-END-ACCEPT-CONTROL
022900
023000         PERFORM 150000-BEGIN-CHECK-QUEUE-EMPTY
023100            THRU 150000-END-CHECK-QUEUE-EMPTY
023200
023300         IF SW-QUEUE-WAS-EMPTY-Y
023400             DISPLAY "Queue is currently empty."
023500         ELSE
023600             PERFORM 200000-BEGIN-FIND-AND-STRIP
023700                THRU 200000-END-FIND-AND-STRIP
023800
023900             IF SW-ID-FOUND-Y
024000                 IF SW-CTL-ACTION-VERIFY
024100                     PERFORM 300000-BEGIN-PROMOTE-SCORE
024200                        THRU 300000-END-PROMOTE-SCORE
024300                 ELSE
024400                     DISPLAY "Round " WS-CTL-ROUND-HASH
024500                             " rejected and removed from queue."
024600                 END-IF
024700             ELSE
024800                 DISPLAY "ID not found in queue."
024900             END-IF
025000         END-IF
025100     ELSE
025200         DISPLAY "You don't have permission to use this command."
025300     END-IF
025400
025500     STOP RUN.
025600
025700 050000-BEGIN-CHECK-MODERATOR.
025800     MOVE "N" TO WS-MODERATOR-OK
025900     IF UPSI-0
026000         SET SW-MODERATOR-OK-Y TO TRUE
026100     END-IF.
026200 050000-END-CHECK-MODERATOR.
026300     EXIT.
026400
026500 100000-BEGIN-ACCEPT-CONTROL.
026600     DISPLAY "Score Verify - action (V)erify or (R)eject : "
026700        WITH NO ADVANCING
026800     ACCEPT WS-CTL-ACTION
026900     DISPLAY "Round ID (16 characters)                   : "
027000        WITH NO ADVANCING
027100     ACCEPT WS-CTL-ROUND-HASH.
027200 100000-END-ACCEPT-CONTROL.
027300     EXIT.
027400
027500* The queue file is scanned once just to settle is_queue_empty;
027600* 200000 rescans it to locate and strip the matching hash.
027700 150000-BEGIN-CHECK-QUEUE-EMPTY.
027800     MOVE "Y" TO WS-QUEUE-WAS-EMPTY
027900     MOVE "N" TO WS-PENDING-Q-EOF
028000
028100     OPEN INPUT PENDING-Q-FILE
028200     READ PENDING-Q-FILE
028300       AT END
028400          SET SW-PENDING-Q-EOF-Y TO TRUE
028500       NOT AT END
028600          MOVE "N" TO WS-QUEUE-WAS-EMPTY
028700     END-READ
028800     CLOSE PENDING-Q-FILE.
028900 150000-END-CHECK-QUEUE-EMPTY.
029000     EXIT.
029100
029200* Copies the queue to a new queue file, leaving out the matching
029300* hash (the unconditional "remove" semantics) and keeping a copy
029400* of the matched row's fields for the verify path.
029500 200000-BEGIN-FIND-AND-STRIP.
029600     MOVE "N" TO WS-ID-FOUND
029700     MOVE "N" TO WS-PENDING-Q-EOF
029800
029900     OPEN INPUT  PENDING-Q-FILE
030000     OPEN OUTPUT PENDING-NEW-FILE
030100
030200     PERFORM 210000-BEGIN-COPY-ONE-PENDING
030300        THRU 210000-END-COPY-ONE-PENDING
030400       UNTIL SW-PENDING-Q-EOF-Y
030500
030600     CLOSE PENDING-Q-FILE
030700     CLOSE PENDING-NEW-FILE.
030800* The job stream's next step promotes PENDNEW over PENDQUE.
030900 200000-END-FIND-AND-STRIP.
031000     EXIT.
031100
031200 210000-BEGIN-COPY-ONE-PENDING.
031300     READ PENDING-Q-FILE
031400       AT END
031500          SET SW-PENDING-Q-EOF-Y TO TRUE
031600       NOT AT END
031700          IF F-PEND-HASH = WS-CTL-ROUND-HASH
031800              SET SW-ID-FOUND-Y        TO TRUE
031900              MOVE F-PEND-TIMESTAMP    TO WS-MP-TIMESTAMP
032000              MOVE F-PEND-COURSE-ID    TO WS-MP-COURSE-ID
032100              MOVE F-PEND-PLAYER-ID    TO WS-MP-PLAYER-ID
032200              MOVE F-PEND-PLAYER-NAME  TO WS-MP-PLAYER-NAME
032300              MOVE F-PEND-CHARACTER    TO WS-MP-CHARACTER
032400              MOVE F-PEND-SCORE        TO WS-MP-SCORE
032500          ELSE
032600              MOVE F-PEND-REC          TO F-PEND-NEW-REC
032700              WRITE F-PEND-NEW-REC
032800          END-IF
032900     END-READ.
033000 210000-END-COPY-ONE-PENDING.
033100     EXIT.
033200
033300 300000-BEGIN-PROMOTE-SCORE.
033400     PERFORM 310000-BEGIN-LOOKUP-DIFFICULTY
033500        THRU 310000-END-LOOKUP-DIFFICULTY
033600
033700     IF SW-COURSE-FOUND-Y
033800         COMPUTE WS-ADJUSTED-SCORE =
033900                 WS-MP-SCORE - WS-DIFFICULTY-INDEX
034000
034100         PERFORM 320000-BEGIN-LOAD-PLAYER-HISTORY
034200            THRU 320000-END-LOAD-PLAYER-HISTORY
034300
034400         PERFORM 330000-BEGIN-SORT-HISTORY-BY-TS
034500            THRU 330000-END-SORT-HISTORY-BY-TS
034600
034700         PERFORM 340000-BEGIN-COMPUTE-RATING
034800            THRU 340000-END-COMPUTE-RATING
034900
035000         PERFORM 350000-BEGIN-APPEND-SCORE-ROW
035100            THRU 350000-END-APPEND-SCORE-ROW
035200
035300         PERFORM 360000-BEGIN-UPSERT-PLAYER
035400            THRU 360000-END-UPSERT-PLAYER
035500
035600         DISPLAY "Round " WS-CTL-ROUND-HASH " verified."
035700         DISPLAY "Adjusted score: " WS-ADJUSTED-SCORE
035800                 "   New rating: " WS-NEW-RATING
035900     ELSE
036000         DISPLAY "Course details not found."
036100     END-IF.
036200 300000-END-PROMOTE-SCORE.
036300     EXIT.
036400
036500 310000-BEGIN-LOOKUP-DIFFICULTY.
036600     MOVE "N" TO WS-COURSE-FOUND
036700     OPEN INPUT COURSE-REF-FILE
036800     PERFORM 311000-BEGIN-SCAN-ONE-COURSE
036900        THRU 311000-END-SCAN-ONE-COURSE
037000       UNTIL SW-COURSE-FOUND-Y
037100          OR FS-COURSE-REF NOT = ZEROES
037200     CLOSE COURSE-REF-FILE.
037300 310000-END-LOOKUP-DIFFICULTY.
037400     EXIT.
037500
037600 311000-BEGIN-SCAN-ONE-COURSE.
037700     READ COURSE-REF-FILE
037800       AT END
037900          MOVE "10" TO FS-COURSE-REF
038000       NOT AT END
038100          IF F-CRS-COURSE-ID = WS-MP-COURSE-ID
038200              MOVE F-CRS-DIFFICULTY-INDEX TO WS-DIFFICULTY-INDEX
038300              SET SW-COURSE-FOUND-Y TO TRUE
038400          END-IF
038500     END-READ.
038600 311000-END-SCAN-ONE-COURSE.
038700     EXIT.
038800
038900* Loads this player's existing adjusted scores into the working
039000* table, also tracking the highest round id seen so the new row
039100* gets the next sequential identity.
039200 320000-BEGIN-LOAD-PLAYER-HISTORY.
039300     MOVE ZEROES TO WS-HIST-ROW-CNT
039400     MOVE ZEROES TO WS-MAX-ROUND-ID
039500     MOVE "N"    TO WS-SCORE-MST-EOF
039600
039700     OPEN INPUT SCORE-MST-FILE
039800     PERFORM 321000-BEGIN-READ-ONE-SCORE-ROW
039900        THRU 321000-END-READ-ONE-SCORE-ROW
040000       UNTIL SW-SCORE-MST-EOF-Y
040100     CLOSE SCORE-MST-FILE
040200
040300     ADD CTE-01 TO WS-HIST-ROW-CNT
040400     MOVE WS-MP-TIMESTAMP    TO WS-HIST-TIMESTAMP(WS-HIST-ROW-CNT)
040500     MOVE WS-ADJUSTED-SCORE  TO WS-HIST-ADJUSTED(WS-HIST-ROW-CNT).
040600 320000-END-LOAD-PLAYER-HISTORY.
040700     EXIT.
040800
040900 321000-BEGIN-READ-ONE-SCORE-ROW.
041000     READ SCORE-MST-FILE
041100       AT END
041200          SET SW-SCORE-MST-EOF-Y TO TRUE
041300       NOT AT END
041400          IF F-SCR-ROUND-ID > WS-MAX-ROUND-ID
041500              MOVE F-SCR-ROUND-ID TO WS-MAX-ROUND-ID
041600          END-IF
041700          IF F-SCR-PLAYER-ID = WS-MP-PLAYER-ID
041800              ADD CTE-01 TO WS-HIST-ROW-CNT
041900              MOVE F-SCR-TIMESTAMP      TO
042000                   WS-HIST-TIMESTAMP(WS-HIST-ROW-CNT)
042100              MOVE F-SCR-ADJUSTED-SCORE TO
042200                   WS-HIST-ADJUSTED(WS-HIST-ROW-CNT)
042300          END-IF
042400     END-READ.
042500 321000-END-READ-ONE-SCORE-ROW.
042600     EXIT.
042700
042800* Simple insertion sort, ascending by timestamp - the table is
042900* one player's history, never the whole circuit, so the O(n**2)
043000* cost is acceptable for this batch step.
043100 330000-BEGIN-SORT-HISTORY-BY-TS.
043200     PERFORM 331000-BEGIN-INSERT-ONE-ROW
043300        THRU 331000-END-INSERT-ONE-ROW
043400       VARYING IDX-SORT-OUTER FROM 2 BY CTE-01
043500         UNTIL IDX-SORT-OUTER > WS-HIST-ROW-CNT.
043600 330000-END-SORT-HISTORY-BY-TS.
043700     EXIT.
043800
043900 331000-BEGIN-INSERT-ONE-ROW.
044000     MOVE WS-HIST-TIMESTAMP(IDX-SORT-OUTER) TO WS-SORT-HOLD-TS
044100     MOVE WS-HIST-ADJUSTED(IDX-SORT-OUTER)  TO WS-SORT-HOLD-ADJ
044200     MOVE IDX-SORT-OUTER TO IDX-SORT-INNER
044300
044400     PERFORM 332000-BEGIN-SHIFT-ONE-ROW
044500        THRU 332000-END-SHIFT-ONE-ROW
044600       UNTIL IDX-SORT-INNER < 2
044700          OR WS-HIST-TIMESTAMP(IDX-SORT-INNER - 1) <= WS-SORT-HOLD-TS
044800
044900     MOVE WS-SORT-HOLD-TS  TO WS-HIST-TIMESTAMP(IDX-SORT-INNER)
045000     MOVE WS-SORT-HOLD-ADJ TO WS-HIST-ADJUSTED(IDX-SORT-INNER).
045100 331000-END-INSERT-ONE-ROW.
045200     EXIT.
045300
045400 332000-BEGIN-SHIFT-ONE-ROW.
045500     MOVE WS-HIST-TIMESTAMP(IDX-SORT-INNER - 1)
045600       TO WS-HIST-TIMESTAMP(IDX-SORT-INNER)
045700     MOVE WS-HIST-ADJUSTED(IDX-SORT-INNER - 1)
045800       TO WS-HIST-ADJUSTED(IDX-SORT-INNER)
045900     SUBTRACT CTE-01 FROM IDX-SORT-INNER.
046000 332000-END-SHIFT-ONE-ROW.
046100     EXIT.
046200
046300* n < 6 scores: INVALID-RATING. 6 <= n < 40: mean of all n.
046400* n >= 40: mean of the most recent 40 (the table is now in
046500* ascending timestamp order, so "most recent 40" are the last
046600* 40 table rows).
046700 340000-BEGIN-COMPUTE-RATING.
046800     IF WS-HIST-ROW-CNT < CTE-06
046900         MOVE INVALID-RATING TO WS-NEW-RATING
047000     ELSE
047100         IF WS-HIST-ROW-CNT < CTE-40
047200             MOVE CTE-01 TO WS-HIST-START-IDX
047300             MOVE WS-HIST-ROW-CNT TO WS-HIST-COUNT-THIS-WINDOW
047400         ELSE
047500             COMPUTE WS-HIST-START-IDX =
047600                     WS-HIST-ROW-CNT - CTE-40 + CTE-01
047700             MOVE CTE-40 TO WS-HIST-COUNT-THIS-WINDOW
047800         END-IF
047900
048000         MOVE ZEROES TO WS-HIST-SUM
048100         PERFORM 341000-BEGIN-ADD-ONE-SCORE
048200            THRU 341000-END-ADD-ONE-SCORE
048300           VARYING IDX-HIST FROM WS-HIST-START-IDX BY CTE-01
048400             UNTIL IDX-HIST > WS-HIST-ROW-CNT
048500
048600         COMPUTE WS-NEW-RATING ROUNDED =
048700                 WS-HIST-SUM / WS-HIST-COUNT-THIS-WINDOW
048800     END-IF.
048900 340000-END-COMPUTE-RATING.
049000     EXIT.
049100
049200 341000-BEGIN-ADD-ONE-SCORE.
049300     ADD WS-HIST-ADJUSTED(IDX-HIST) TO WS-HIST-SUM.
049400 341000-END-ADD-ONE-SCORE.
049500     EXIT.
049600
049700 350000-BEGIN-APPEND-SCORE-ROW.
049800     COMPUTE WS-NEW-ROUND-ID = WS-MAX-ROUND-ID + 1
049900
050000     MOVE WS-NEW-ROUND-ID    TO F-SCR-ROUND-ID
050100     MOVE WS-MP-TIMESTAMP    TO F-SCR-TIMESTAMP
050200     MOVE WS-MP-COURSE-ID    TO F-SCR-COURSE-ID
050300     MOVE WS-MP-PLAYER-ID    TO F-SCR-PLAYER-ID
050400     MOVE WS-MP-CHARACTER    TO F-SCR-CHARACTER
050500     MOVE WS-MP-SCORE        TO F-SCR-SCORE
050600     MOVE WS-ADJUSTED-SCORE  TO F-SCR-ADJUSTED-SCORE
050700     MOVE WS-NEW-RATING      TO F-SCR-RATING
050800     MOVE SPACES             TO FILLER OF F-SCR-REC
050900
051000     OPEN EXTEND SCORE-MST-FILE
051100     IF FS-SCORE-MST = "35"
051200         CLOSE SCORE-MST-FILE
051300         OPEN OUTPUT SCORE-MST-FILE
051400     END-IF
051500     WRITE F-SCR-REC
051600     CLOSE SCORE-MST-FILE.
051700 350000-END-APPEND-SCORE-ROW.
051800     EXIT.
051900
052000 360000-BEGIN-UPSERT-PLAYER.
052100     MOVE "N" TO WS-PLAYER-MST-EOF
052200     MOVE "N" TO WS-PLAYER-ROW-WRITTEN
052300
052400     OPEN INPUT  PLAYER-MST-FILE
052500     OPEN OUTPUT PLAYER-NEW-FILE
052600
052700     IF FS-PLAYER-MST = "35"
052800         SET SW-PLAYER-MST-EOF-Y TO TRUE
052900     END-IF
053000
053100     PERFORM 361000-BEGIN-COPY-ONE-PLAYER
053200        THRU 361000-END-COPY-ONE-PLAYER
053300       UNTIL SW-PLAYER-MST-EOF-Y
053400
053500     IF NOT SW-PLAYER-ROW-WRITTEN-Y
053600         MOVE WS-MP-PLAYER-ID    TO F-PLR-PLAYER-ID
053700         MOVE WS-MP-PLAYER-NAME  TO F-PLR-PLAYER-NAME
053800         MOVE WS-NEW-RATING      TO F-PLR-RATING
053900         MOVE SPACES             TO FILLER OF F-PLR-REC
054000         MOVE F-PLR-REC          TO F-PLR-NEW-REC
054100         WRITE F-PLR-NEW-REC
054200     END-IF
054300
054400     CLOSE PLAYER-MST-FILE
054500     CLOSE PLAYER-NEW-FILE.
054600* The job stream's next step promotes PLAYRNEW over PLAYRMST.
054700 360000-END-UPSERT-PLAYER.
054800     EXIT.
054900
055000 361000-BEGIN-COPY-ONE-PLAYER.
055100     READ PLAYER-MST-FILE
055200       AT END
055300          SET SW-PLAYER-MST-EOF-Y TO TRUE
055400       NOT AT END
055500          IF F-PLR-PLAYER-ID = WS-MP-PLAYER-ID
055600              MOVE WS-MP-PLAYER-NAME TO F-PLR-PLAYER-NAME
055700              MOVE WS-NEW-RATING     TO F-PLR-RATING
055800              SET SW-PLAYER-ROW-WRITTEN-Y TO TRUE
055900          END-IF
056000          MOVE F-PLR-REC TO F-PLR-NEW-REC
056100          WRITE F-PLR-NEW-REC
056200     END-READ.
056300 361000-END-COPY-ONE-PLAYER.
056400     EXIT.
056500
056600 END PROGRAM ScrVerfy.
