000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PlrProf.
000300 AUTHOR.        R. GISLASON.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  08/19/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  P L A Y E R   P R O F I L E   R E P O R T                     *
001100*                                                                *
001200*  One player's card: current rating, the three characters they  *
001300*  play most often, and their raw-score average on every course *
001400*  unit they have played.  Selection-sort idiom (picking the     *
001500*  largest remaining count three times) borrowed from this      *
001600*  shop's table-search utility.                                  *
001700******************************************************************
001800*                                 C H A N G E   L O G           *
001900******************************************************************
002000* DATE       PGMR  REQUEST   DESCRIPTION                        *
002100*---------------------------------------------------------------*
002200* 08/19/87   RGL   INIT      ORIGINAL PROGRAM                   *
002300* 01/22/91   DHT   LG-0219   TOP-3 CHARACTER TIE HANDLING FIXED * LG-0219
002400*                            (TOOK FIRST ENCOUNTERED ON A TIE)  *
002500* 12/11/98   MKP   LG-0344   Y2K - NO DATE FIELDS IN THIS RUN   * LG-0344
002600* 09/14/07   RGL   LG-0452   RATING NOW SHOWS NR INSTEAD OF A   * LG-0452
002700*                            RAW SENTINEL, CHARACTERS SHOW A    *
002800*                            PERCENTAGE INSTEAD OF A BARE COUNT,*
002900*                            AND THE COURSE TABLE WAS RECAST AS*
003000*                            SIX ROWS OF FRONT/BACK, NOT ONE ROW*
003100*                            PER NINE PLAYED - MATCHES THE OTHER*
003200*                            CLUBHOUSE LISTINGS NOW              *
003300* 11/09/07   RGL   LG-0474   ZERO-AVERAGE CASE NOW ROUTES THROUGH *
003400*                            THE SAME SIGN+MAGNITUDE BUILD AS A   *
003500*                            PLAYED UNIT, PRINTING THE BOARD'S    *
003600*                            PLUS-MINUS GLYPH INSTEAD OF A BARE   *
003700*                            "0.00" THAT NEVER MATCHED THE HEADER *
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PLAYER-MST-FILE  ASSIGN TO PLAYRMST
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            FILE STATUS   IS FS-PLAYER-MST.
005100
005200     SELECT SCORE-MST-FILE   ASSIGN TO SCOREMST
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-SCORE-MST.
005500
005600     SELECT COURSE-REF-FILE  ASSIGN TO COURSREF
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-COURSE-REF.
005900
006000     SELECT REPORT-FILE      ASSIGN TO PROFLRPT
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-REPORT.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  PLAYER-MST-FILE  LABEL RECORD IS STANDARD.
006700 01  F-PLR-REC.
006800     03  F-PLR-PLAYER-ID          PIC 9(18).
006900     03  F-PLR-PLAYER-NAME        PIC X(32).
007000     03  F-PLR-RATING             PIC S9(03)V9(04)
007100                                  SIGN IS LEADING SEPARATE CHARACTER.
007200     03  FILLER                   PIC X(06).
007300 01  F-PLR-REC-RDF REDEFINES F-PLR-REC.
007400     03  F-PLR-FLAT               PIC X(64).
007500
007600 FD  SCORE-MST-FILE  LABEL RECORD IS STANDARD.
007700 01  F-SCR-REC.
007800     03  F-SCR-ROUND-ID           PIC 9(09).
007900     03  F-SCR-TIMESTAMP          PIC 9(10).
008000     03  F-SCR-COURSE-ID          PIC 9(02).
008100     03  F-SCR-PLAYER-ID          PIC 9(18).
008200     03  F-SCR-CHARACTER          PIC X(12).
008300     03  F-SCR-SCORE              PIC S9(03)
008400                                  SIGN IS LEADING SEPARATE CHARACTER.
008500     03  F-SCR-ADJUSTED-SCORE     PIC S9(03)V9(04)
008600                                  SIGN IS LEADING SEPARATE CHARACTER.
008700     03  F-SCR-RATING             PIC S9(03)V9(04)
008800                                  SIGN IS LEADING SEPARATE CHARACTER.
008900     03  FILLER                   PIC X(10).
009000 01  F-SCR-REC-RDF REDEFINES F-SCR-REC.
009100     03  F-SCR-FLAT               PIC X(81).
009200
009300 FD  COURSE-REF-FILE  LABEL RECORD IS STANDARD.
009400 01  F-CRS-REC.
009500     03  F-CRS-COURSE-ID          PIC 9(02).
009600     03  F-CRS-COURSE-NAME        PIC X(20).
009700     03  F-CRS-NINE               PIC X(05).
009800     03  F-CRS-DIFFICULTY-INDEX   PIC S9(03)V9(04)
009900                                  SIGN IS LEADING SEPARATE CHARACTER.
010000     03  FILLER                   PIC X(08).
010100 01  F-CRS-REC-RDF REDEFINES F-CRS-REC.
010200     03  F-CRS-FLAT               PIC X(43).
010300
010400 FD  REPORT-FILE  LABEL RECORD IS STANDARD.
010500 01  F-REP-LINE                   PIC X(80).
010600
010700 WORKING-STORAGE SECTION.
010800 77  FS-PLAYER-MST       PIC 9(02) VALUE ZEROES.
010900 77  FS-SCORE-MST        PIC 9(02) VALUE ZEROES.
011000 77  FS-COURSE-REF       PIC 9(02) VALUE ZEROES.
011100 77  FS-REPORT           PIC 9(02) VALUE ZEROES.
011200
011300 78  CTE-01                           VALUE 01.
011400 78  INVALID-RATING                   VALUE -999.
011500
011600 01  WS-FLAGS.
011700     03  WS-PLAYER-FOUND           PIC A(01) VALUE "N".
011800         88  SW-PLAYER-FOUND-Y                VALUE "Y".
011900     03  WS-PLAYER-MST-EOF         PIC A(01) VALUE "N".
012000         88  SW-PLAYER-MST-EOF-Y               VALUE "Y".
012100     03  WS-SCORE-MST-EOF          PIC A(01) VALUE "N".
012200         88  SW-SCORE-MST-EOF-Y                VALUE "Y".
012300     03  WS-COURSE-REF-EOF         PIC A(01) VALUE "N".
012400         88  SW-COURSE-REF-EOF-Y                VALUE "Y".
012500     03  FILLER                    PIC X(04) VALUE SPACES.
012600
012700 01  WS-WANTED-PLAYER-ID           PIC 9(18) VALUE ZEROES.
012800 01  WS-PLAYER-NAME                PIC X(32) VALUE SPACES.
012900 01  WS-PLAYER-RATING              PIC S9(03)V9(04)
013000                                  SIGN IS LEADING SEPARATE CHARACTER
013100                                             VALUE ZEROES.
013200 01  WS-RATING-EDIT                PIC -999.99.
013300
013400* Sign/magnitude scratch for the +/- course-average display and
013500* for pulling a percentage out of a character's share of rounds.
013600 01  WS-AVG-SIGN                   PIC X(01) VALUE SPACES.
013700 01  WS-AVG-MAG                    PIC 9(03)V99 VALUE ZEROES.
013800 01  WS-AVG-MAG-EDIT               PIC 999.99.
013900 01  WS-FMT-AVG                    PIC X(08) VALUE SPACES.
014000
014100* One row per distinct character this player has used.
014200 01  WS-CHAR-TBL-CTL.
014300     03  WS-CHAR-TBL-CNT           PIC 9(02) COMP VALUE ZEROES.
014400     03  WS-CHAR-TOTAL-CNT         PIC 9(05) COMP VALUE ZEROES.
014500     03  FILLER                    PIC X(02)      VALUE SPACES.
014600
014700 01  WS-CHAR-TBL OCCURS 10 TIMES INDEXED BY IDX-CHAR.
014800     03  WS-CHT-NAME               PIC X(12).
014900     03  WS-CHT-COUNT              PIC 9(05) COMP.
015000     03  WS-CHT-PICKED             PIC A(01).
015100         88  SW-CHT-PICKED-Y                  VALUE "Y".
015200
015300* All twelve course units, slot = course-id - no search needed,
015400* so a unit this player never played just sits at round-cnt zero.
015500 01  WS-UNIT-TBL-CTL.
015600     03  WS-COURSE-NUM             PIC 9(02) COMP VALUE ZEROES.
015700     03  WS-FRONT-UNIT             PIC 9(02) COMP VALUE ZEROES.
015800     03  WS-BACK-UNIT              PIC 9(02) COMP VALUE ZEROES.
015900     03  FILLER                    PIC X(02)      VALUE SPACES.
016000
016100 01  WS-UNIT-TBL OCCURS 12 TIMES INDEXED BY IDX-UNIT.
016200     03  WS-UT-COURSE-NAME         PIC X(20).
016300     03  WS-UT-NINE                PIC X(05).
016400     03  WS-UT-ROUND-CNT           PIC 9(05) COMP.
016500     03  WS-UT-SCORE-SUM           PIC S9(07)
016600                                  SIGN IS LEADING SEPARATE CHARACTER.
016700     03  WS-UT-SCORE-AVG           PIC S9(03)V9(04)
016800                                  SIGN IS LEADING SEPARATE CHARACTER.
016900
017000 01  WS-MATCH-IDX                  PIC 9(02) COMP VALUE ZEROES.
017100 01  WS-BEST-IDX                   PIC 9(02) COMP VALUE ZEROES.
017200 01  WS-BEST-COUNT                 PIC 9(05) COMP VALUE ZEROES.
017300 01  WS-TOP-PASS                   PIC 9(02) COMP VALUE ZEROES.
017400
017500* Records which table slot was picked on each of the three passes,
017600* so the print paragraph can go straight to it instead of hunting.
017700 01  WS-PICK-ORDER OCCURS 3 TIMES INDEXED BY IDX-PICK.
017800     03  WS-PICK-SLOT              PIC 9(02) COMP VALUE ZEROES.
017900
018000 01  HEADING-LINE-1.
018100     03  FILLER PIC X(20) VALUE "PLAYER PROFILE - ".
018200     03  DET-HDG-NAME      PIC X(32).
018300     03  FILLER PIC X(28) VALUE SPACES.
018400
018500 01  HEADING-LINE-2.
018600     03  FILLER PIC X(10) VALUE "RATING: ".
018700     03  DET-HDG-RATING    PIC X(08) VALUE SPACES.
018800     03  FILLER PIC X(62) VALUE SPACES.
018900
019000 01  CHAR-HEADING-LINE.
019100     03  FILLER PIC X(30) VALUE "FAVORITE CHARACTERS".
019200     03  FILLER PIC X(50) VALUE SPACES.
019300
019400 01  CHAR-DETAIL-LINE.
019500     03  DET-CHAR-RANK             PIC 9.
019600     03  FILLER                    PIC X(02) VALUE ". ".
019700     03  DET-CHAR-NAME             PIC X(12) VALUE SPACES.
019800     03  FILLER                    PIC X(02) VALUE " (".
019900     03  DET-CHAR-PCT              PIC ZZ9.99.
020000     03  FILLER                    PIC X(02) VALUE "%)".
020100     03  FILLER                    PIC X(57) VALUE SPACES.
020200
020300 01  UNIT-HEADING-LINE.
020400     03  FILLER PIC X(30) VALUE "COURSE AVERAGES".
020500     03  FILLER PIC X(50) VALUE SPACES.
020600
020700 01  UNIT-COLUMN-HEADING-LINE.
020800     03  FILLER PIC X(22) VALUE "COURSE".
020900     03  FILLER PIC X(12) VALUE "FRONT 9".
021000     03  FILLER PIC X(12) VALUE "BACK 9".
021100     03  FILLER PIC X(34) VALUE SPACES.
021200
021300 01  UNIT-DETAIL-LINE.
021400     03  DET-UNIT-COURSE           PIC X(20) VALUE SPACES.
021500     03  FILLER                    PIC X(02) VALUE SPACES.
021600     03  DET-UNIT-FRONT            PIC X(08) VALUE SPACES.
021700     03  FILLER                    PIC X(05) VALUE SPACES.
021800     03  DET-UNIT-BACK             PIC X(08) VALUE SPACES.
021900     03  FILLER                    PIC X(37) VALUE SPACES.
022000
022100 PROCEDURE DIVISION.
022200 MAIN-PARAGRAPH.
022300     DISPLAY "Player id to profile: " WITH NO ADVANCING
022400     ACCEPT WS-WANTED-PLAYER-ID
022500
022600     PERFORM 100000-BEGIN-LOOKUP-PLAYER
022700        THRU 100000-END-LOOKUP-PLAYER
022800
022900     IF SW-PLAYER-FOUND-Y
023000         PERFORM 200000-BEGIN-SCAN-SCORES
023100            THRU 200000-END-SCAN-SCORES
023200
023300         PERFORM 300000-BEGIN-PICK-TOP-CHARACTERS
023400            THRU 300000-END-PICK-TOP-CHARACTERS
023500
023600         PERFORM 400000-BEGIN-COMPUTE-UNIT-AVERAGES
023700            THRU 400000-END-COMPUTE-UNIT-AVERAGES
023800
023900         PERFORM 500000-BEGIN-PRINT-PROFILE
024000            THRU 500000-END-PRINT-PROFILE
024100     ELSE
024200         DISPLAY "Player not found."
024300     END-IF
024400
024500     STOP RUN.
024600
024700 100000-BEGIN-LOOKUP-PLAYER.
024800     MOVE "N" TO WS-PLAYER-MST-EOF
024900     MOVE "N" TO WS-PLAYER-FOUND
025000
025100     OPEN INPUT PLAYER-MST-FILE
025200     PERFORM 110000-BEGIN-SCAN-ONE-PLAYER
025300        THRU 110000-END-SCAN-ONE-PLAYER
025400       UNTIL SW-PLAYER-MST-EOF-Y OR SW-PLAYER-FOUND-Y
025500     CLOSE PLAYER-MST-FILE.
025600 100000-END-LOOKUP-PLAYER.
025700     EXIT.
025800
025900 110000-BEGIN-SCAN-ONE-PLAYER.
026000     READ PLAYER-MST-FILE
026100       AT END
026200          SET SW-PLAYER-MST-EOF-Y TO TRUE
026300       NOT AT END
026400          IF F-PLR-PLAYER-ID = WS-WANTED-PLAYER-ID
026500              SET SW-PLAYER-FOUND-Y TO TRUE
026600              MOVE F-PLR-PLAYER-NAME TO WS-PLAYER-NAME
026700              MOVE F-PLR-RATING      TO WS-PLAYER-RATING
026800          END-IF
026900     END-READ.
027000 110000-END-SCAN-ONE-PLAYER.
027100     EXIT.
027200
027300* Builds the character-usage table and the per-unit round
027400* count/score-sum table in one pass over the score master.
027500 200000-BEGIN-SCAN-SCORES.
027600     MOVE "N" TO WS-SCORE-MST-EOF
027700     MOVE ZEROES TO WS-CHAR-TBL-CNT
027800                    WS-CHAR-TOTAL-CNT
027900     INITIALIZE WS-UNIT-TBL
028000
028100     OPEN INPUT SCORE-MST-FILE
028200     PERFORM 210000-BEGIN-SCAN-ONE-ROW
028300        THRU 210000-END-SCAN-ONE-ROW
028400       UNTIL SW-SCORE-MST-EOF-Y
028500     CLOSE SCORE-MST-FILE.
028600 200000-END-SCAN-SCORES.
028700     EXIT.
028800
028900 210000-BEGIN-SCAN-ONE-ROW.
029000     READ SCORE-MST-FILE
029100       AT END
029200          SET SW-SCORE-MST-EOF-Y TO TRUE
029300       NOT AT END
029400          IF F-SCR-PLAYER-ID = WS-WANTED-PLAYER-ID
029500              PERFORM 220000-BEGIN-TALLY-CHARACTER
029600                 THRU 220000-END-TALLY-CHARACTER
029700              PERFORM 230000-BEGIN-TALLY-UNIT
029800                 THRU 230000-END-TALLY-UNIT
029900          END-IF
030000     END-READ.
030100 210000-END-SCAN-ONE-ROW.
030200     EXIT.
030300
030400 220000-BEGIN-TALLY-CHARACTER.
030500     MOVE ZEROES TO WS-MATCH-IDX
030600     PERFORM 225000-BEGIN-CHECK-ONE-CHAR-SLOT
030700        THRU 225000-END-CHECK-ONE-CHAR-SLOT
030800       VARYING IDX-CHAR FROM 1 BY CTE-01
030900         UNTIL IDX-CHAR > WS-CHAR-TBL-CNT
031000
031100     IF WS-MATCH-IDX = ZEROES
031200         ADD CTE-01 TO WS-CHAR-TBL-CNT
031300         SET IDX-CHAR TO WS-CHAR-TBL-CNT
031400         MOVE F-SCR-CHARACTER TO WS-CHT-NAME(IDX-CHAR)
031500         MOVE CTE-01           TO WS-CHT-COUNT(IDX-CHAR)
031600         MOVE "N"              TO WS-CHT-PICKED(IDX-CHAR)
031700     ELSE
031800         SET IDX-CHAR TO WS-MATCH-IDX
031900         ADD CTE-01 TO WS-CHT-COUNT(IDX-CHAR)
032000     END-IF
032100     ADD CTE-01 TO WS-CHAR-TOTAL-CNT.
032200 220000-END-TALLY-CHARACTER.
032300     EXIT.
032400
032500 225000-BEGIN-CHECK-ONE-CHAR-SLOT.
032600     IF WS-CHT-NAME(IDX-CHAR) = F-SCR-CHARACTER
032700         MOVE IDX-CHAR TO WS-MATCH-IDX
032800     END-IF.
032900 225000-END-CHECK-ONE-CHAR-SLOT.
033000     EXIT.
033100
033200* Slot = course-id, so the tally lands straight on its row - no
033300* search needed, and a unit never played just sits at round-cnt 0.
033400 230000-BEGIN-TALLY-UNIT.
033500     SET IDX-UNIT TO F-SCR-COURSE-ID
033600     ADD CTE-01        TO WS-UT-ROUND-CNT(IDX-UNIT)
033700     ADD F-SCR-SCORE   TO WS-UT-SCORE-SUM(IDX-UNIT).
033800 230000-END-TALLY-UNIT.
033900     EXIT.
034000
034100* Selection pass, three times over: each pass picks the largest
034200* remaining unpicked count.  A tie keeps the first one found, as
034300* the board ruled in LG-0219.                                     LG-0219 
034400 300000-BEGIN-PICK-TOP-CHARACTERS.
034500     PERFORM 310000-BEGIN-PICK-ONE-CHARACTER
034600        THRU 310000-END-PICK-ONE-CHARACTER
034700       VARYING WS-TOP-PASS FROM 1 BY CTE-01
034800         UNTIL WS-TOP-PASS > 3
034900            OR WS-TOP-PASS > WS-CHAR-TBL-CNT.
035000 300000-END-PICK-TOP-CHARACTERS.
035100     EXIT.
035200
035300 310000-BEGIN-PICK-ONE-CHARACTER.
035400     MOVE ZEROES TO WS-BEST-IDX
035500                    WS-BEST-COUNT
035600     PERFORM 315000-BEGIN-COMPARE-ONE-CHAR-COUNT
035700        THRU 315000-END-COMPARE-ONE-CHAR-COUNT
035800       VARYING IDX-CHAR FROM 1 BY CTE-01
035900         UNTIL IDX-CHAR > WS-CHAR-TBL-CNT
036000
036100     IF WS-BEST-IDX > ZEROES
036200         SET IDX-CHAR TO WS-BEST-IDX
036300         MOVE "Y" TO WS-CHT-PICKED(IDX-CHAR)
036400         SET IDX-PICK TO WS-TOP-PASS
036500         MOVE WS-BEST-IDX TO WS-PICK-SLOT(IDX-PICK)
036600     END-IF.
036700 310000-END-PICK-ONE-CHARACTER.
036800     EXIT.
036900
037000 315000-BEGIN-COMPARE-ONE-CHAR-COUNT.
037100     IF NOT SW-CHT-PICKED-Y(IDX-CHAR)
037200         IF WS-CHT-COUNT(IDX-CHAR) > WS-BEST-COUNT
037300             MOVE IDX-CHAR TO WS-BEST-IDX
037400             MOVE WS-CHT-COUNT(IDX-CHAR) TO WS-BEST-COUNT
037500         END-IF
037600     END-IF.
037700 315000-END-COMPARE-ONE-CHAR-COUNT.
037800     EXIT.
037900
038000 400000-BEGIN-COMPUTE-UNIT-AVERAGES.
038100     MOVE "N" TO WS-COURSE-REF-EOF
038200     OPEN INPUT COURSE-REF-FILE
038300     PERFORM 410000-BEGIN-APPLY-ONE-COURSE-NAME
038400        THRU 410000-END-APPLY-ONE-COURSE-NAME
038500       UNTIL SW-COURSE-REF-EOF-Y
038600     CLOSE COURSE-REF-FILE
038700
038800     PERFORM 420000-BEGIN-COMPUTE-ONE-UNIT-AVERAGE
038900        THRU 420000-END-COMPUTE-ONE-UNIT-AVERAGE
039000       VARYING IDX-UNIT FROM 1 BY CTE-01
039100         UNTIL IDX-UNIT > 12.
039200 400000-END-COMPUTE-UNIT-AVERAGES.
039300     EXIT.
039400
039500* Course reference is read in full - all twelve units get a name,
039600* not just the ones this player happened to play.
039700 410000-BEGIN-APPLY-ONE-COURSE-NAME.
039800     READ COURSE-REF-FILE
039900       AT END
040000          SET SW-COURSE-REF-EOF-Y TO TRUE
040100       NOT AT END
040200          SET IDX-UNIT TO F-CRS-COURSE-ID
040300          MOVE F-CRS-COURSE-NAME TO WS-UT-COURSE-NAME(IDX-UNIT)
040400          MOVE F-CRS-NINE        TO WS-UT-NINE(IDX-UNIT)
040500     END-READ.
040600 410000-END-APPLY-ONE-COURSE-NAME.
040700     EXIT.
040800
040900 420000-BEGIN-COMPUTE-ONE-UNIT-AVERAGE.
041000     IF WS-UT-ROUND-CNT(IDX-UNIT) > ZEROES
041100         COMPUTE WS-UT-SCORE-AVG(IDX-UNIT) ROUNDED =
041200                 WS-UT-SCORE-SUM(IDX-UNIT) /
041300                 WS-UT-ROUND-CNT(IDX-UNIT)
041400     END-IF.
041500 420000-END-COMPUTE-ONE-UNIT-AVERAGE.
041600     EXIT.
041700
041800 500000-BEGIN-PRINT-PROFILE.
041900     OPEN OUTPUT REPORT-FILE
042000
042100     MOVE WS-PLAYER-NAME   TO DET-HDG-NAME
042200     MOVE HEADING-LINE-1   TO F-REP-LINE
042300     WRITE F-REP-LINE
042400     IF WS-PLAYER-RATING = INVALID-RATING
042500         MOVE "NR" TO DET-HDG-RATING
042600     ELSE
042700         MOVE WS-PLAYER-RATING TO WS-RATING-EDIT
042800         MOVE WS-RATING-EDIT   TO DET-HDG-RATING
042900     END-IF
043000     MOVE HEADING-LINE-2   TO F-REP-LINE
043100     WRITE F-REP-LINE
043200
043300     MOVE CHAR-HEADING-LINE TO F-REP-LINE
043400     WRITE F-REP-LINE
043500
043600     PERFORM 510000-BEGIN-PRINT-ONE-CHAR-LINE
043700        THRU 510000-END-PRINT-ONE-CHAR-LINE
043800       VARYING WS-TOP-PASS FROM 1 BY CTE-01
043900         UNTIL WS-TOP-PASS > 3
044000            OR WS-TOP-PASS > WS-CHAR-TBL-CNT
044100
044200     MOVE UNIT-HEADING-LINE TO F-REP-LINE
044300     WRITE F-REP-LINE
044400     MOVE UNIT-COLUMN-HEADING-LINE TO F-REP-LINE
044500     WRITE F-REP-LINE
044600
044700     PERFORM 520000-BEGIN-PRINT-ONE-UNIT-LINE
044800        THRU 520000-END-PRINT-ONE-UNIT-LINE
044900       VARYING WS-COURSE-NUM FROM 1 BY CTE-01
045000         UNTIL WS-COURSE-NUM > 6
045100
045200     CLOSE REPORT-FILE.
045300 500000-END-PRINT-PROFILE.
045400     EXIT.
045500
045600* Prints the character picked on pass WS-TOP-PASS, in rank order,
045700* with its share of this player's total rounds as a percentage.
045800 510000-BEGIN-PRINT-ONE-CHAR-LINE.
045900     SET IDX-PICK TO WS-TOP-PASS
046000     MOVE WS-PICK-SLOT(IDX-PICK) TO WS-MATCH-IDX
046100     SET IDX-CHAR TO WS-MATCH-IDX
046200
046300     MOVE WS-TOP-PASS                TO DET-CHAR-RANK
046400     MOVE WS-CHT-NAME(IDX-CHAR)       TO DET-CHAR-NAME
046500     COMPUTE DET-CHAR-PCT ROUNDED =
046600         (WS-CHT-COUNT(IDX-CHAR) * 100) / WS-CHAR-TOTAL-CNT
046700     MOVE CHAR-DETAIL-LINE            TO F-REP-LINE
046800     WRITE F-REP-LINE.
046900 510000-END-PRINT-ONE-CHAR-LINE.
047000     EXIT.
047100
047200* Front-9 of course N sits at table row 2N-1, back-9 at row 2N -
047300* same board layout the difficulty-indices listing uses.
047400 520000-BEGIN-PRINT-ONE-UNIT-LINE.
047500     COMPUTE WS-FRONT-UNIT = (WS-COURSE-NUM * 2) - 1
047600     COMPUTE WS-BACK-UNIT  =  WS-COURSE-NUM * 2
047700     SET IDX-UNIT TO WS-FRONT-UNIT
047800     MOVE WS-UT-COURSE-NAME(IDX-UNIT) TO DET-UNIT-COURSE
047900     PERFORM 430000-BEGIN-FORMAT-ONE-AVERAGE
048000        THRU 430000-END-FORMAT-ONE-AVERAGE
048100     MOVE WS-FMT-AVG                  TO DET-UNIT-FRONT
048200     SET IDX-UNIT TO WS-BACK-UNIT
048300     PERFORM 430000-BEGIN-FORMAT-ONE-AVERAGE
048400        THRU 430000-END-FORMAT-ONE-AVERAGE
048500     MOVE WS-FMT-AVG                  TO DET-UNIT-BACK
048600     MOVE UNIT-DETAIL-LINE             TO F-REP-LINE
048700     WRITE F-REP-LINE.
048800 520000-END-PRINT-ONE-UNIT-LINE.
048900     EXIT.
049000
049100* Unplayed unit (zero rounds) shows "--"; a played unit shows its
049200* average raw score signed to 2 decimals, zero shown as the board's
049300* PLUS-MINUS glyph over 0.00 - LG-0474 folded the exact-zero average
049400* into this same sign+magnitude build instead of a separate literal,
049500* which had stopped matching this paragraph's own header above.
049600 430000-BEGIN-FORMAT-ONE-AVERAGE.
049700     MOVE SPACES TO WS-FMT-AVG
049800     IF WS-UT-ROUND-CNT(IDX-UNIT) = ZEROES
049900         MOVE "--" TO WS-FMT-AVG
050000     ELSE
050100         IF WS-UT-SCORE-AVG(IDX-UNIT) = ZEROES
050200             MOVE "±" TO WS-AVG-SIGN
050300             MOVE ZEROES TO WS-AVG-MAG
050400         ELSE
050500             IF WS-UT-SCORE-AVG(IDX-UNIT) > ZEROES
050600                 MOVE "+" TO WS-AVG-SIGN
050700                 MOVE WS-UT-SCORE-AVG(IDX-UNIT) TO WS-AVG-MAG
050800             ELSE
050900                 MOVE "-" TO WS-AVG-SIGN
051000                 COMPUTE WS-AVG-MAG =
051100                         WS-UT-SCORE-AVG(IDX-UNIT) * -1
051200             END-IF
051300         END-IF
051400         MOVE WS-AVG-MAG TO WS-AVG-MAG-EDIT
051500         STRING WS-AVG-SIGN     DELIMITED BY SIZE
051600                WS-AVG-MAG-EDIT DELIMITED BY SIZE
051700           INTO WS-FMT-AVG
051800     END-IF.
051900 430000-END-FORMAT-ONE-AVERAGE.
052000     EXIT.
052100
052200 END PROGRAM PlrProf.
