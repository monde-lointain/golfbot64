000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RecScor.
000300 AUTHOR.        R. GISLASON.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  08/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  R E C E N T   S C O R E S   R E P O R T                       *
001100*                                                                *
001200*  One player's last 40 rounds, newest first.  The score master  *
001300*  carries its timestamp as Unix seconds; this program runs the   *
001400*  day-counting logic of the intake program backwards to get a   *
001500*  calendar date for the heading of each line.                   *
001600******************************************************************
001700*                                 C H A N G E   L O G           *
001800******************************************************************
001900* DATE       PGMR  REQUEST   DESCRIPTION                        *
002000*---------------------------------------------------------------*
002100* 08/11/87   RGL   INIT      ORIGINAL PROGRAM                   *
002200* 04/02/93   DHT   LG-0241   CUTOFF RAISED FROM 20 TO 40 ROUNDS * LG-0241 
002300* 12/11/98   MKP   LG-0344   Y2K - DATE FIELD WIDENED TO 4-DIGIT* LG-0344 
002400*                            YEAR, NO 2-DIGIT WINDOWING LEFT IN *
002500* 09/21/07   RGL   LG-0457   ADDED NINE QUALIFIER, DIFFICULTY   * LG-0457 
002600*                            INDEX AND ADJUSTED SCORE COLUMNS, *
002700*                            PLUS RATING-AFTER-ROUND (NR IF NOT*
002800*                            YET ESTABLISHED) - BOARD WANTED THE*
002900*                            SAME COLUMNS AS THE PLAYER PROFILE*
003000* 10/12/07   RGL   LG-0473   PLAYER ID NOW LOOKED UP AGAINST THE* LG-0473 
003100*                            PLAYER MASTER BEFORE THE SCORE SORT*
003200*                            RUNS - AN UNKNOWN ID USED TO FALL  *
003300*                            STRAIGHT THROUGH TO A BLANK REPORT,*
003400*                            NOW PRINTS "PLAYER NOT FOUND." LIKE *
003500*                            THE PROFILE REPORT DOES, AND THE   *
003600*                            HEADING CARRIES THE PLAYER'S NAME  *
003700* 11/09/07   RGL   LG-0474   SCORE COLUMN REBUILT SIGN+MAGNITUDE* LG-0474 
003800*                            LIKE THE QUEUE INTAKE CONFIRMATION -*
003900*                            THE OLD FLOATING-MINUS PICTURE NEVER*
004000*                            SHOWED AN EXPLICIT "+" AND HAD NO   *
004100*                            PLUS-OR-MINUS GLYPH FOR EXACT ZERO  *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     UPSI-0.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PLAYER-MST-FILE  ASSIGN TO PLAYRMST
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-PLAYER-MST.
005500
005600     SELECT SCORE-MST-FILE   ASSIGN TO SCOREMST
005700            ORGANIZATION  IS LINE SEQUENTIAL
005800            FILE STATUS   IS FS-SCORE-MST.
005900
006000     SELECT COURSE-REF-FILE  ASSIGN TO COURSREF
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            FILE STATUS   IS FS-COURSE-REF.
006300
006400     SELECT REPORT-FILE      ASSIGN TO RECNTRPT
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-REPORT.
006700
006800     SELECT SCORE-SORT-FILE  ASSIGN TO SCRSWORK.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  PLAYER-MST-FILE  LABEL RECORD IS STANDARD.
007300 01  F-PLR-REC.
007400     03  F-PLR-PLAYER-ID          PIC 9(18).
007500     03  F-PLR-PLAYER-NAME        PIC X(32).
007600     03  F-PLR-RATING             PIC S9(03)V9(04)
007700                                  SIGN IS LEADING SEPARATE CHARACTER.
007800     03  FILLER                   PIC X(06).
007900 01  F-PLR-REC-RDF REDEFINES F-PLR-REC.
008000     03  F-PLR-FLAT               PIC X(64).
008100
008200 FD  SCORE-MST-FILE  LABEL RECORD IS STANDARD.
008300 01  F-SCR-REC.
008400     03  F-SCR-ROUND-ID           PIC 9(09).
008500     03  F-SCR-TIMESTAMP          PIC 9(10).
008600     03  F-SCR-COURSE-ID          PIC 9(02).
008700     03  F-SCR-PLAYER-ID          PIC 9(18).
008800     03  F-SCR-CHARACTER          PIC X(12).
008900     03  F-SCR-SCORE              PIC S9(03)
009000                                  SIGN IS LEADING SEPARATE CHARACTER.
009100     03  F-SCR-ADJUSTED-SCORE     PIC S9(03)V9(04)
009200                                  SIGN IS LEADING SEPARATE CHARACTER.
009300     03  F-SCR-RATING             PIC S9(03)V9(04)
009400                                  SIGN IS LEADING SEPARATE CHARACTER.
009500     03  FILLER                   PIC X(10).
009600
009700 FD  COURSE-REF-FILE  LABEL RECORD IS STANDARD.
009800 01  F-CRS-REC.
009900     03  F-CRS-COURSE-ID          PIC 9(02).
010000     03  F-CRS-COURSE-NAME        PIC X(20).
010100     03  F-CRS-NINE               PIC X(05).
010200     03  F-CRS-DIFFICULTY-INDEX   PIC S9(03)V9(04)
010300                                  SIGN IS LEADING SEPARATE CHARACTER.
010400     03  FILLER                   PIC X(08).
010500 01  F-CRS-REC-RDF REDEFINES F-CRS-REC.
010600     03  F-CRS-FLAT               PIC X(43).
010700
010800 FD  REPORT-FILE  LABEL RECORD IS STANDARD.
010900 01  F-REP-LINE                   PIC X(80).
011000
011100 SD  SCORE-SORT-FILE.
011200 01  S-SCR-REC.
011300     03  S-SCR-TIMESTAMP          PIC 9(10).
011400     03  S-SCR-ROUND-ID           PIC 9(09).
011500     03  S-SCR-COURSE-ID          PIC 9(02).
011600     03  S-SCR-CHARACTER          PIC X(12).
011700     03  S-SCR-SCORE              PIC S9(03)
011800                                  SIGN IS LEADING SEPARATE CHARACTER.
011900     03  S-SCR-ADJUSTED-SCORE     PIC S9(03)V9(04)
012000                                  SIGN IS LEADING SEPARATE CHARACTER.
012100     03  S-SCR-RATING             PIC S9(03)V9(04)
012200                                  SIGN IS LEADING SEPARATE CHARACTER.
012300
012400 WORKING-STORAGE SECTION.
012500 77  FS-PLAYER-MST       PIC 9(02) VALUE ZEROES.
012600 77  FS-SCORE-MST        PIC 9(02) VALUE ZEROES.
012700 77  FS-COURSE-REF       PIC 9(02) VALUE ZEROES.
012800 77  FS-REPORT           PIC 9(02) VALUE ZEROES.
012900
013000 78  CTE-01                           VALUE 01.
013100 78  CTE-40                           VALUE 40.
013200 78  INVALID-RATING                   VALUE -999.
013300
013400 01  WS-FLAGS.
013500     03  WS-PLAYER-MST-EOF         PIC A(01) VALUE "N".
013600         88  SW-PLAYER-MST-EOF-Y               VALUE "Y".
013700     03  WS-PLAYER-FOUND           PIC A(01) VALUE "N".
013800         88  SW-PLAYER-FOUND-Y                 VALUE "Y".
013900     03  WS-SCORE-MST-EOF          PIC A(01) VALUE "N".
014000         88  SW-SCORE-MST-EOF-Y                VALUE "Y".
014100     03  WS-SORT-EOF               PIC A(01) VALUE "N".
014200         88  SW-SORT-EOF-Y                     VALUE "Y".
014300     03  WS-COURSE-REF-EOF         PIC A(01) VALUE "N".
014400         88  SW-COURSE-REF-EOF-Y                VALUE "Y".
014500     03  FILLER                    PIC X(02) VALUE SPACES.
014600
014700 01  WS-WANTED-PLAYER-ID           PIC 9(18) VALUE ZEROES.
014800 01  WS-PLAYER-NAME                PIC X(32) VALUE SPACES.
014900 01  WS-RATING-EDIT                PIC -999.99.
015000
015100* Sign/magnitude scratch for the raw-score column - built the same
015200* way the queue intake's confirmation line builds its signed score
015300* (see ScrQueue 600000), so an exact-zero round prints the board's
015400* PLUS-MINUS glyph and a positive round keeps its explicit "+".
015500 01  WS-SCORE-TO-FORMAT            PIC S9(03)
015600                                  SIGN IS LEADING SEPARATE CHARACTER
015700                                             VALUE ZEROES.
015800 01  WS-SIGN-CHAR                  PIC X(01)  VALUE SPACES.
015900 01  WS-ABS-SCORE                  PIC 9(03) COMP VALUE ZEROES.
016000 01  WS-ABS-SCORE-ED               PIC ZZ9.
016100 01  WS-ABS-SCORE-CHARS REDEFINES WS-ABS-SCORE-ED
016200                           PIC X(01) OCCURS 3.
016300 01  WS-TRIMMED-DIGITS             PIC X(03)  VALUE SPACES.
016400 01  WS-TRIM-IDX                   PIC 9(02) COMP VALUE ZEROES.
016500 01  WS-OUT-IDX                    PIC 9(02) COMP VALUE ZEROES.
016600
016700* One row per course reference, looked up by course-id when the
016800* heading for each recent round is built.
016900 01  WS-COURSE-TBL-CTL.
017000     03  WS-CT-ROW-CNT             PIC 9(02) COMP VALUE ZEROES.
017100     03  FILLER                    PIC X(02)      VALUE SPACES.
017200
017300 01  WS-COURSE-TBL OCCURS 12 TIMES INDEXED BY IDX-CRS.
017400     03  WS-CT-COURSE-ID           PIC 9(02).
017500     03  WS-CT-COURSE-NAME         PIC X(20).
017600     03  WS-CT-NINE                PIC X(05).
017700     03  WS-CT-DIFFICULTY-INDEX    PIC S9(03)V9(04)
017800                                  SIGN IS LEADING SEPARATE CHARACTER.
017900
018000* Last 40 qualifying rows, newest first, filled as the sorted
018100* file is RETURNed - the table never holds more than the cutoff.
018200 01  WS-RECENT-TBL-CTL.
018300     03  WS-RT-ROW-CNT             PIC 9(02) COMP VALUE ZEROES.
018400     03  FILLER                    PIC X(02)      VALUE SPACES.
018500
018600 01  WS-RECENT-TBL OCCURS 40 TIMES INDEXED BY IDX-RT.
018700     03  WS-RT-TIMESTAMP           PIC 9(10).
018800     03  WS-RT-COURSE-ID           PIC 9(02).
018900     03  WS-RT-CHARACTER           PIC X(12).
019000     03  WS-RT-SCORE               PIC S9(03)
019100                                  SIGN IS LEADING SEPARATE CHARACTER.
019200     03  WS-RT-ADJUSTED-SCORE      PIC S9(03)V9(04)
019300                                  SIGN IS LEADING SEPARATE CHARACTER.
019400     03  WS-RT-RATING              PIC S9(03)V9(04)
019500                                  SIGN IS LEADING SEPARATE CHARACTER.
019600     03  WS-RT-CCYYMMDD            PIC 9(08).
019700     03  WS-RT-DATE-RDF REDEFINES WS-RT-CCYYMMDD.
019800         05  WS-RT-CCYY             PIC 9(04).
019900         05  WS-RT-MM               PIC 9(02).
020000         05  WS-RT-DD               PIC 9(02).
020100
020200* Day-counting work area, same Gregorian rule as the intake
020300* program, run in reverse here to turn elapsed days into Y/M/D.
020400 01  WS-DAY-COUNT-WORK.
020500     03  WS-DCW-REMAINING-DAYS     PIC 9(09) COMP VALUE ZEROES.
020600     03  WS-DCW-YEAR-INC           PIC 9(04) COMP VALUE ZEROES.
020700     03  WS-DCW-MONTH-INC          PIC 9(02) COMP VALUE ZEROES.
020800     03  WS-DCW-DAYS-IN-YEAR       PIC 9(04) COMP VALUE ZEROES.
020900     03  WS-DCW-DAYS-IN-MONTH      PIC 9(02) COMP VALUE ZEROES.
021000     03  WS-DCW-RESIDUE-004        PIC 9(04) COMP VALUE ZEROES.
021100     03  WS-DCW-RESIDUE-100        PIC 9(04) COMP VALUE ZEROES.
021200     03  WS-DCW-RESIDUE-400        PIC 9(04) COMP VALUE ZEROES.
021300     03  WS-DCW-QUOTIENT           PIC 9(04) COMP VALUE ZEROES.
021400     03  WS-DCW-IS-LEAP            PIC A(01) VALUE "N".
021500         88  SW-DCW-IS-LEAP-Y                  VALUE "Y".
021600
021700 01  WS-MONTH-DAYS-TBL.
021800     03  FILLER PIC 9(02) COMP VALUE 31.
021900     03  FILLER PIC 9(02) COMP VALUE 28.
022000     03  FILLER PIC 9(02) COMP VALUE 31.
022100     03  FILLER PIC 9(02) COMP VALUE 30.
022200     03  FILLER PIC 9(02) COMP VALUE 31.
022300     03  FILLER PIC 9(02) COMP VALUE 30.
022400     03  FILLER PIC 9(02) COMP VALUE 31.
022500     03  FILLER PIC 9(02) COMP VALUE 31.
022600     03  FILLER PIC 9(02) COMP VALUE 30.
022700     03  FILLER PIC 9(02) COMP VALUE 31.
022800     03  FILLER PIC 9(02) COMP VALUE 30.
022900     03  FILLER PIC 9(02) COMP VALUE 31.
023000 01  WS-MONTH-DAYS-RDF REDEFINES WS-MONTH-DAYS-TBL
023100                       PIC 9(02) COMP OCCURS 12 TIMES.
023200
023300 01  HEADING-LINE-1.
023400     03  FILLER PIC X(16) VALUE "RECENT SCORES (".
023500     03  DET-HDG-PLAYER-NAME  PIC X(32) VALUE SPACES.
023600     03  FILLER PIC X(01) VALUE ")".
023700     03  FILLER PIC X(31) VALUE SPACES.
023800
023900 01  HEADING-LINE-2.
024000     03  FILLER PIC X(11) VALUE "DATE".
024100     03  FILLER PIC X(27) VALUE "COURSE".
024200     03  FILLER PIC X(13) VALUE "CHARACTER".
024300     03  FILLER PIC X(05) VALUE "SCORE".
024400     03  FILLER PIC X(09) VALUE "DIFF.IND.".
024500     03  FILLER PIC X(09) VALUE "ADJ.SCORE".
024600     03  FILLER PIC X(06) VALUE "RATING".
024700
024800 01  DETAIL-LINE.
024900     03  DET-DATE                  PIC 9999/99/99.
025000     03  FILLER                    PIC X(01) VALUE SPACES.
025100     03  DET-COURSE-NAME           PIC X(18) VALUE SPACES.
025200     03  FILLER                    PIC X(01) VALUE " ".
025300     03  FILLER                    PIC X(01) VALUE "(".
025400     03  DET-COURSE-NINE           PIC X(05) VALUE SPACES.
025500     03  FILLER                    PIC X(01) VALUE ")".
025600     03  FILLER                    PIC X(01) VALUE SPACES.
025700     03  DET-CHARACTER             PIC X(12) VALUE SPACES.
025800     03  FILLER                    PIC X(01) VALUE SPACES.
025900     03  DET-SCORE                 PIC X(04) VALUE SPACES.
026000     03  FILLER                    PIC X(01) VALUE SPACES.
026100     03  DET-DIFF-INDEX            PIC -999.99.
026200     03  FILLER                    PIC X(01) VALUE SPACES.
026300     03  DET-ADJ-SCORE             PIC -999.99.
026400     03  FILLER                    PIC X(01) VALUE SPACES.
026500     03  DET-RATING                PIC X(08) VALUE SPACES.
026600
026700 PROCEDURE DIVISION.
026800 MAIN-PARAGRAPH.
026900     DISPLAY "Player id for recent-scores report: " WITH NO
027000         ADVANCING
027100     ACCEPT WS-WANTED-PLAYER-ID
027200
027300     PERFORM 050000-BEGIN-LOOKUP-PLAYER
027400        THRU 050000-END-LOOKUP-PLAYER
027500
027600     IF SW-PLAYER-FOUND-Y
027700         PERFORM 100000-BEGIN-LOAD-COURSES
027800            THRU 100000-END-LOAD-COURSES
027900
028000         SORT SCORE-SORT-FILE
028100             ON DESCENDING KEY S-SCR-TIMESTAMP
028200             INPUT PROCEDURE  IS 200000-BEGIN-FEED-SORT
028300                             THRU 200000-END-FEED-SORT
028400             OUTPUT PROCEDURE IS 300000-BEGIN-TAKE-TOP-40
028500                             THRU 300000-END-TAKE-TOP-40
028600
028700         PERFORM 400000-BEGIN-PRINT-REPORT
028800            THRU 400000-END-PRINT-REPORT
028900     ELSE
029000         DISPLAY "Player not found."
029100     END-IF
029200
029300     STOP RUN.
029400
029500* LG-0473 - same player-master lookup the profile report does;    LG-0473 
029600* an id that never turns up on the master now stops the run with
029700* the desk's message instead of falling through to an empty sort.
029800 050000-BEGIN-LOOKUP-PLAYER.
029900     MOVE "N" TO WS-PLAYER-MST-EOF
030000     MOVE "N" TO WS-PLAYER-FOUND
030100
030200     OPEN INPUT PLAYER-MST-FILE
030300     PERFORM 055000-BEGIN-SCAN-ONE-PLAYER
030400        THRU 055000-END-SCAN-ONE-PLAYER
030500       UNTIL SW-PLAYER-MST-EOF-Y OR SW-PLAYER-FOUND-Y
030600     CLOSE PLAYER-MST-FILE.
030700 050000-END-LOOKUP-PLAYER.
030800     EXIT.
030900
031000 055000-BEGIN-SCAN-ONE-PLAYER.
031100     READ PLAYER-MST-FILE
031200       AT END
031300          SET SW-PLAYER-MST-EOF-Y TO TRUE
031400       NOT AT END
031500          IF F-PLR-PLAYER-ID = WS-WANTED-PLAYER-ID
031600              SET SW-PLAYER-FOUND-Y TO TRUE
031700              MOVE F-PLR-PLAYER-NAME TO WS-PLAYER-NAME
031800          END-IF
031900     END-READ.
032000 055000-END-SCAN-ONE-PLAYER.
032100     EXIT.
032200
032300 100000-BEGIN-LOAD-COURSES.
032400     MOVE "N" TO WS-COURSE-REF-EOF
032500     MOVE ZEROES TO WS-CT-ROW-CNT
032600
032700     OPEN INPUT COURSE-REF-FILE
032800     PERFORM 110000-BEGIN-LOAD-ONE-COURSE
032900        THRU 110000-END-LOAD-ONE-COURSE
033000       UNTIL SW-COURSE-REF-EOF-Y
033100     CLOSE COURSE-REF-FILE.
033200 100000-END-LOAD-COURSES.
033300     EXIT.
033400
033500 110000-BEGIN-LOAD-ONE-COURSE.
033600     READ COURSE-REF-FILE
033700       AT END
033800          SET SW-COURSE-REF-EOF-Y TO TRUE
033900       NOT AT END
034000          ADD CTE-01 TO WS-CT-ROW-CNT
034100          SET IDX-CRS TO WS-CT-ROW-CNT
034200          MOVE F-CRS-COURSE-ID   TO WS-CT-COURSE-ID(IDX-CRS)
034300          MOVE F-CRS-COURSE-NAME TO WS-CT-COURSE-NAME(IDX-CRS)
034400          MOVE F-CRS-NINE        TO WS-CT-NINE(IDX-CRS)
034500          MOVE F-CRS-DIFFICULTY-INDEX
034600            TO WS-CT-DIFFICULTY-INDEX(IDX-CRS)
034700     END-READ.
034800 110000-END-LOAD-ONE-COURSE.
034900     EXIT.
035000
035100 200000-BEGIN-FEED-SORT.
035200     MOVE "N" TO WS-SCORE-MST-EOF
035300     OPEN INPUT SCORE-MST-FILE
035400     PERFORM 210000-BEGIN-RELEASE-ONE-ROW
035500        THRU 210000-END-RELEASE-ONE-ROW
035600       UNTIL SW-SCORE-MST-EOF-Y
035700     CLOSE SCORE-MST-FILE.
035800 200000-END-FEED-SORT.
035900     EXIT.
036000
036100 210000-BEGIN-RELEASE-ONE-ROW.
036200     READ SCORE-MST-FILE
036300       AT END
036400          SET SW-SCORE-MST-EOF-Y TO TRUE
036500       NOT AT END
036600          IF F-SCR-PLAYER-ID = WS-WANTED-PLAYER-ID
036700              MOVE F-SCR-TIMESTAMP      TO S-SCR-TIMESTAMP
036800              MOVE F-SCR-ROUND-ID       TO S-SCR-ROUND-ID
036900              MOVE F-SCR-COURSE-ID      TO S-SCR-COURSE-ID
037000              MOVE F-SCR-CHARACTER      TO S-SCR-CHARACTER
037100              MOVE F-SCR-SCORE          TO S-SCR-SCORE
037200              MOVE F-SCR-ADJUSTED-SCORE TO S-SCR-ADJUSTED-SCORE
037300              MOVE F-SCR-RATING         TO S-SCR-RATING
037400              RELEASE S-SCR-REC
037500          END-IF
037600     END-READ.
037700 210000-END-RELEASE-ONE-ROW.
037800     EXIT.
037900
038000* Takes the first 40 rows off the sorted (newest-first) file and
038100* stops - nothing past the cutoff is kept in the working table.
038200 300000-BEGIN-TAKE-TOP-40.
038300     MOVE "N" TO WS-SORT-EOF
038400     MOVE ZEROES TO WS-RT-ROW-CNT
038500
038600     PERFORM 310000-BEGIN-RETURN-ONE-ROW
038700        THRU 310000-END-RETURN-ONE-ROW
038800       UNTIL SW-SORT-EOF-Y
038900          OR WS-RT-ROW-CNT = CTE-40.
039000 300000-END-TAKE-TOP-40.
039100     EXIT.
039200
039300 310000-BEGIN-RETURN-ONE-ROW.
039400     RETURN SCORE-SORT-FILE
039500       AT END
039600          SET SW-SORT-EOF-Y TO TRUE
039700       NOT AT END
039800          ADD CTE-01 TO WS-RT-ROW-CNT
039900          SET IDX-RT TO WS-RT-ROW-CNT
040000          MOVE S-SCR-TIMESTAMP      TO WS-RT-TIMESTAMP(IDX-RT)
040100          MOVE S-SCR-COURSE-ID      TO WS-RT-COURSE-ID(IDX-RT)
040200          MOVE S-SCR-CHARACTER      TO WS-RT-CHARACTER(IDX-RT)
040300          MOVE S-SCR-SCORE          TO WS-RT-SCORE(IDX-RT)
040400          MOVE S-SCR-ADJUSTED-SCORE TO WS-RT-ADJUSTED-SCORE(IDX-RT)
040500          MOVE S-SCR-RATING         TO WS-RT-RATING(IDX-RT)
040600     END-RETURN.
040700 310000-END-RETURN-ONE-ROW.
040800     EXIT.
040900
041000 400000-BEGIN-PRINT-REPORT.
041100     PERFORM 410000-BEGIN-EXPLODE-ONE-DATE
041200        THRU 410000-END-EXPLODE-ONE-DATE
041300       VARYING IDX-RT FROM 1 BY CTE-01
041400         UNTIL IDX-RT > WS-RT-ROW-CNT
041500
041600     OPEN OUTPUT REPORT-FILE
041700
041800     MOVE WS-PLAYER-NAME TO DET-HDG-PLAYER-NAME
041900     MOVE HEADING-LINE-1 TO F-REP-LINE
042000     WRITE F-REP-LINE
042100     MOVE HEADING-LINE-2 TO F-REP-LINE
042200     WRITE F-REP-LINE
042300
042400     PERFORM 420000-BEGIN-PRINT-ONE-ROUND
042500        THRU 420000-END-PRINT-ONE-ROUND
042600       VARYING IDX-RT FROM 1 BY CTE-01
042700         UNTIL IDX-RT > WS-RT-ROW-CNT
042800
042900     CLOSE REPORT-FILE.
043000 400000-END-PRINT-REPORT.
043100     EXIT.
043200
043300* Runs the intake program's day-count forward loop backwards:
043400* peel off whole years, then whole months, from the elapsed-days
043500* part of the timestamp, leaving the day of the month.
043600 410000-BEGIN-EXPLODE-ONE-DATE.
043700     DIVIDE WS-RT-TIMESTAMP(IDX-RT) BY 86400
043800       GIVING WS-DCW-REMAINING-DAYS
043900
044000     MOVE 1970 TO WS-DCW-YEAR-INC
044100
044200     PERFORM 415000-BEGIN-PEEL-ONE-YEAR
044300        THRU 415000-END-PEEL-ONE-YEAR
044400       UNTIL WS-DCW-DAYS-IN-YEAR > WS-DCW-REMAINING-DAYS
044500
044600     MOVE WS-DCW-YEAR-INC TO WS-RT-CCYY(IDX-RT)
044700
044800     MOVE 1 TO WS-DCW-MONTH-INC
044900     PERFORM 416000-BEGIN-PEEL-ONE-MONTH
045000        THRU 416000-END-PEEL-ONE-MONTH
045100       UNTIL WS-DCW-DAYS-IN-MONTH > WS-DCW-REMAINING-DAYS
045200
045300     MOVE WS-DCW-MONTH-INC TO WS-RT-MM(IDX-RT)
045400     ADD CTE-01 TO WS-DCW-REMAINING-DAYS
045500     MOVE WS-DCW-REMAINING-DAYS TO WS-RT-DD(IDX-RT).
045600 410000-END-EXPLODE-ONE-DATE.
045700     EXIT.
045800
045900 415000-BEGIN-PEEL-ONE-YEAR.
046000     PERFORM 430000-BEGIN-DETERMINE-LEAP-YEAR
046100        THRU 430000-END-DETERMINE-LEAP-YEAR
046200
046300     IF SW-DCW-IS-LEAP-Y
046400         MOVE 366 TO WS-DCW-DAYS-IN-YEAR
046500     ELSE
046600         MOVE 365 TO WS-DCW-DAYS-IN-YEAR
046700     END-IF
046800
046900     IF WS-DCW-DAYS-IN-YEAR <= WS-DCW-REMAINING-DAYS
047000         SUBTRACT WS-DCW-DAYS-IN-YEAR FROM WS-DCW-REMAINING-DAYS
047100         ADD CTE-01 TO WS-DCW-YEAR-INC
047200         MOVE ZEROES TO WS-DCW-DAYS-IN-YEAR
047300     END-IF.
047400 415000-END-PEEL-ONE-YEAR.
047500     EXIT.
047600
047700 430000-BEGIN-DETERMINE-LEAP-YEAR.
047800     MOVE "N" TO WS-DCW-IS-LEAP
047900
048000     DIVIDE WS-DCW-YEAR-INC BY 4   GIVING WS-DCW-QUOTIENT
048100                          REMAINDER WS-DCW-RESIDUE-004
048200     DIVIDE WS-DCW-YEAR-INC BY 100 GIVING WS-DCW-QUOTIENT
048300                          REMAINDER WS-DCW-RESIDUE-100
048400     DIVIDE WS-DCW-YEAR-INC BY 400 GIVING WS-DCW-QUOTIENT
048500                          REMAINDER WS-DCW-RESIDUE-400
048600
048700     IF (WS-DCW-RESIDUE-004 = ZEROES
048800     AND WS-DCW-RESIDUE-100 NOT = ZEROES)
048900     OR WS-DCW-RESIDUE-400 = ZEROES
049000         SET SW-DCW-IS-LEAP-Y TO TRUE
049100     END-IF.
049200 430000-END-DETERMINE-LEAP-YEAR.
049300     EXIT.
049400
049500 416000-BEGIN-PEEL-ONE-MONTH.
049600     MOVE WS-MONTH-DAYS-RDF(WS-DCW-MONTH-INC)
049700       TO WS-DCW-DAYS-IN-MONTH
049800
049900     IF WS-DCW-MONTH-INC = 2 AND SW-DCW-IS-LEAP-Y
050000         ADD 1 TO WS-DCW-DAYS-IN-MONTH
050100     END-IF
050200
050300     IF WS-DCW-DAYS-IN-MONTH <= WS-DCW-REMAINING-DAYS
050400         SUBTRACT WS-DCW-DAYS-IN-MONTH FROM WS-DCW-REMAINING-DAYS
050500         ADD CTE-01 TO WS-DCW-MONTH-INC
050600         MOVE ZEROES TO WS-DCW-DAYS-IN-MONTH
050700     END-IF.
050800 416000-END-PEEL-ONE-MONTH.
050900     EXIT.
051000
051100 420000-BEGIN-PRINT-ONE-ROUND.
051200     MOVE WS-RT-CCYYMMDD(IDX-RT) TO DET-DATE
051300
051400     MOVE ZEROES TO WS-DCW-QUOTIENT
051500     PERFORM 425000-BEGIN-CHECK-ONE-COURSE-NAME
051600        THRU 425000-END-CHECK-ONE-COURSE-NAME
051700       VARYING IDX-CRS FROM 1 BY CTE-01
051800         UNTIL IDX-CRS > WS-CT-ROW-CNT
051900
052000     MOVE WS-RT-CHARACTER(IDX-RT)      TO DET-CHARACTER
052100
052200     MOVE WS-RT-SCORE(IDX-RT) TO WS-SCORE-TO-FORMAT
052300     PERFORM 427000-BEGIN-FORMAT-SIGNED-SCORE
052400        THRU 427000-END-FORMAT-SIGNED-SCORE
052500
052600     MOVE WS-RT-ADJUSTED-SCORE(IDX-RT)  TO DET-ADJ-SCORE
052700
052800     IF WS-RT-RATING(IDX-RT) = INVALID-RATING
052900         MOVE "NR" TO DET-RATING
053000     ELSE
053100         MOVE WS-RT-RATING(IDX-RT) TO WS-RATING-EDIT
053200         MOVE WS-RATING-EDIT       TO DET-RATING
053300     END-IF
053400
053500     MOVE DETAIL-LINE              TO F-REP-LINE
053600     WRITE F-REP-LINE.
053700 420000-END-PRINT-ONE-ROUND.
053800     EXIT.
053900
054000* LG-0474 - signed display of the raw score: +n / -n / (PLUS-MINUS)n,
054100* same sign+magnitude build the queue intake's confirmation line
054200* uses.  The digits are zero-suppressed and left-justified before
054300* the sign is glued on; an exact-zero score gets the board's
054400* PLUS-MINUS glyph instead of the old floating-minus picture's
054500* unsigned "0".
054600 427000-BEGIN-FORMAT-SIGNED-SCORE.
054700     IF WS-SCORE-TO-FORMAT = ZEROES
054800         MOVE "±" TO WS-SIGN-CHAR
054900     ELSE
055000         IF WS-SCORE-TO-FORMAT > ZEROES
055100             MOVE "+" TO WS-SIGN-CHAR
055200         ELSE
055300             MOVE "-" TO WS-SIGN-CHAR
055400         END-IF
055500     END-IF
055600
055700     IF WS-SCORE-TO-FORMAT >= ZEROES
055800         MOVE WS-SCORE-TO-FORMAT TO WS-ABS-SCORE
055900     ELSE
056000         COMPUTE WS-ABS-SCORE = ZEROES - WS-SCORE-TO-FORMAT
056100     END-IF
056200     MOVE WS-ABS-SCORE TO WS-ABS-SCORE-ED
056300
056400     MOVE SPACES TO WS-TRIMMED-DIGITS
056500     MOVE ZEROES TO WS-OUT-IDX
056600     PERFORM 427500-BEGIN-TRIM-ONE-CHAR
056700        THRU 427500-END-TRIM-ONE-CHAR
056800       VARYING WS-TRIM-IDX FROM CTE-01 BY CTE-01
056900         UNTIL WS-TRIM-IDX > 3
057000
057100     MOVE SPACES TO DET-SCORE
057200     STRING WS-SIGN-CHAR      DELIMITED BY SIZE
057300            WS-TRIMMED-DIGITS DELIMITED BY SPACE
057400            INTO DET-SCORE.
057500 427000-END-FORMAT-SIGNED-SCORE.
057600     EXIT.
057700
057800 427500-BEGIN-TRIM-ONE-CHAR.
057900     IF WS-ABS-SCORE-CHARS(WS-TRIM-IDX) NOT = SPACE
058000         ADD CTE-01 TO WS-OUT-IDX
058100         MOVE WS-ABS-SCORE-CHARS(WS-TRIM-IDX)
058200           TO WS-TRIMMED-DIGITS(WS-OUT-IDX:1)
058300     END-IF.
058400 427500-END-TRIM-ONE-CHAR.
058500     EXIT.
058600
058700 425000-BEGIN-CHECK-ONE-COURSE-NAME.
058800     IF WS-CT-COURSE-ID(IDX-CRS) = WS-RT-COURSE-ID(IDX-RT)
058900         MOVE WS-CT-COURSE-NAME(IDX-CRS)      TO DET-COURSE-NAME
059000         MOVE WS-CT-NINE(IDX-CRS)             TO DET-COURSE-NINE
059100         COMPUTE DET-DIFF-INDEX ROUNDED =
059200                 WS-CT-DIFFICULTY-INDEX(IDX-CRS)
059300     END-IF.
059400 425000-END-CHECK-ONE-COURSE-NAME.
059500     EXIT.
059600
059700 END PROGRAM RecScor.
