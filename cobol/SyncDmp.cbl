000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SyncDmp.
000300 AUTHOR.        D. TREMBLE.
000400 INSTALLATION.  FAIRWAY CIRCUIT LEAGUE OFFICE - DATA PROCESSING.
000500 DATE-WRITTEN.  09/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - LEAGUE OFFICE INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  S C O R E   M A S T E R   S Y N C   D U M P                   *
001100*                                                                *
001200*  Printed listing of the entire score master, in round-id       *
001300*  order, for the nightly feed that keeps the web committee's    *
001400*  copy in step with the league office's.  Moderator-gated the   *
001500*  same way the bulk-load run is - this listing leaves the       *
001600*  building.                                                     *
001700******************************************************************
001800*                                 C H A N G E   L O G           *
001900******************************************************************
002000* DATE       PGMR  REQUEST   DESCRIPTION                        *
002100*---------------------------------------------------------------*
002200* 09/02/87   DHT   INIT      ORIGINAL PROGRAM                   *
002300* 05/17/94   RGL   LG-0266   MODERATOR GATE ADDED (UPSI-0) -    * LG-0266 
002400*                            DUMP HAD BEEN RUNNING UNATTENDED   *
002500* 12/11/98   MKP   LG-0344   Y2K - HEADING STAMP WIDENED TO     * LG-0344 
002600*                            4-DIGIT YEAR                      *
002700* 03/08/05   DHT   LG-0433   REWORKED AS A PRINTED LISTING -    * LG-0433 
002800*                            WEB COMMITTEE WANTED COLUMN        *
002900*                            HEADINGS, NOT A RAW CARD IMAGE     *
003000* 11/09/07   DHT   LG-0474   SCORE COLUMN REBUILT SIGN+MAGNITUDE* LG-0474 
003100*                            LIKE THE QUEUE INTAKE CONFIRMATION -*
003200*                            OLD FLOATING-MINUS PICTURE NEVER SHOWED*
003300*                            AN EXPLICIT "+" AND HAD NO PLUS-OR-MINUS*
003400*                            GLYPH FOR AN EXACT-ZERO SCORE           *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SCORE-MST-FILE   ASSIGN TO SCOREMST
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            FILE STATUS   IS FS-SCORE-MST.
004800
004900     SELECT DUMP-FILE        ASSIGN TO SYNCDUMP
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-DUMP.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SCORE-MST-FILE  LABEL RECORD IS STANDARD.
005600 01  F-SCR-REC.
005700     03  F-SCR-ROUND-ID           PIC 9(09).
005800     03  F-SCR-TIMESTAMP          PIC 9(10).
005900     03  F-SCR-COURSE-ID          PIC 9(02).
006000     03  F-SCR-PLAYER-ID          PIC 9(18).
006100     03  F-SCR-CHARACTER          PIC X(12).
006200     03  F-SCR-SCORE              PIC S9(03)
006300                                  SIGN IS LEADING SEPARATE CHARACTER.
006400     03  F-SCR-ADJUSTED-SCORE     PIC S9(03)V9(04)
006500                                  SIGN IS LEADING SEPARATE CHARACTER.
006600     03  F-SCR-RATING             PIC S9(03)V9(04)
006700                                  SIGN IS LEADING SEPARATE CHARACTER.
006800     03  FILLER                   PIC X(10).
006900 01  F-SCR-REC-RDF REDEFINES F-SCR-REC.
007000     03  F-SCR-FLAT               PIC X(81).
007100
007200 FD  DUMP-FILE  LABEL RECORD IS STANDARD.
007300 01  F-DMP-LINE                   PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007600 77  FS-SCORE-MST        PIC 9(02) VALUE ZEROES.
007700 77  FS-DUMP             PIC 9(02) VALUE ZEROES.
007800
007900 78  CTE-01                           VALUE 01.
008000
008100 01  WS-FLAGS.
008200     03  WS-SCORE-MST-EOF          PIC A(01) VALUE "N".
008300         88  SW-SCORE-MST-EOF-Y                VALUE "Y".
008400     03  WS-MODERATOR-OK           PIC A(01) VALUE "N".
008500         88  SW-MODERATOR-OK-Y                 VALUE "Y".
008600     03  FILLER                    PIC X(06) VALUE SPACES.
008700 01  WS-FLAGS-RDF REDEFINES WS-FLAGS
008800                       PIC X(01) OCCURS 8 TIMES.
008900
009000 01  WS-ROW-CNT                    PIC 9(07) COMP VALUE ZEROES.
009100
009200* Sign/magnitude scratch for the raw-score column - same build
009300* the queue intake's confirmation line and recent-scores report use.
009400 01  WS-SCORE-TO-FORMAT            PIC S9(03)
009500                                  SIGN IS LEADING SEPARATE CHARACTER
009600                                             VALUE ZEROES.
009700 01  WS-SIGN-CHAR                  PIC X(01)  VALUE SPACES.
009800 01  WS-ABS-SCORE                  PIC 9(03) COMP VALUE ZEROES.
009900 01  WS-ABS-SCORE-ED               PIC ZZ9.
010000 01  WS-ABS-SCORE-CHARS REDEFINES WS-ABS-SCORE-ED
010100                           PIC X(01) OCCURS 3.
010200 01  WS-TRIMMED-DIGITS             PIC X(03)  VALUE SPACES.
010300 01  WS-TRIM-IDX                   PIC 9(02) COMP VALUE ZEROES.
010400 01  WS-OUT-IDX                    PIC 9(02) COMP VALUE ZEROES.
010500
010600* Sync stamp - taken once at the top of the run, not per row, so
010700* the whole listing carries one "as-of" time for the committee.
010800 01  WS-SYNC-DATE.
010900     03  WS-SYNC-DATE-NOW         PIC 9(08) VALUE ZEROES.
011000     03  WS-SYNC-DATE-FMT         PIC 9999/99/99 VALUE ZEROES.
011100 01  WS-SYNC-DATE-RDF REDEFINES WS-SYNC-DATE.
011200     03  WS-SYNC-CCYY             PIC 9(04).
011300     03  WS-SYNC-MM               PIC 9(02).
011400     03  WS-SYNC-DD               PIC 9(02).
011500     03  FILLER                   PIC 9999/99/99.
011600
011700 01  WS-SYNC-TIME.
011800     03  WS-SYNC-TIME-NOW         PIC 9(08) VALUE ZEROES.
011900 01  WS-SYNC-TIME-RDF REDEFINES WS-SYNC-TIME.
012000     03  WS-SYNC-HH               PIC 9(02).
012100     03  WS-SYNC-MN               PIC 9(02).
012200     03  WS-SYNC-SS               PIC 9(02).
012300     03  WS-SYNC-HS               PIC 9(02).
012400 01  WS-SYNC-HHMMSS               PIC 9(06) VALUE ZEROES.
012500
012600 01  HEADING-LINE-1.
012700     03  FILLER PIC X(22) VALUE "SCORE MASTER SYNC DUMP".
012800     03  FILLER PIC X(22) VALUE SPACES.
012900     03  FILLER PIC X(17) VALUE "LAST SYNC (UTC): ".
013000     03  HDG-SYNC-DATE     PIC 9999/99/99.
013100     03  FILLER PIC X(01) VALUE SPACES.
013200     03  HDG-SYNC-TIME     PIC 99B99B99.
013300
013400 01  HEADING-LINE-2.
013500     03  FILLER PIC X(80) VALUE SPACES.
013600
013700 01  HEADING-LINE-3.
013800     03  FILLER PIC X(12) VALUE "TIMESTAMP".
013900     03  FILLER PIC X(08) VALUE "COURSE".
014000     03  FILLER PIC X(20) VALUE "PLAYER ID".
014100     03  FILLER PIC X(14) VALUE "CHARACTER".
014200     03  FILLER PIC X(06) VALUE "SCORE".
014300     03  FILLER PIC X(20) VALUE SPACES.
014400
014500 01  DETAIL-LINE.
014600     03  DET-TIMESTAMP             PIC 9(10).
014700     03  FILLER                    PIC X(02) VALUE SPACES.
014800     03  DET-COURSE-ID             PIC 99.
014900     03  FILLER                    PIC X(06) VALUE SPACES.
015000     03  DET-PLAYER-ID             PIC 9(18).
015100     03  FILLER                    PIC X(02) VALUE SPACES.
015200     03  DET-CHARACTER             PIC X(12).
015300     03  FILLER                    PIC X(02) VALUE SPACES.
015400     03  DET-SCORE                 PIC X(04).
015500     03  FILLER                    PIC X(14) VALUE SPACES.
015600
015700 PROCEDURE DIVISION.
015800 MAIN-PARAGRAPH.
015900     MOVE "N" TO WS-MODERATOR-OK
016000     IF UPSI-0
016100         SET SW-MODERATOR-OK-Y TO TRUE
016200     END-IF
016300
016400     IF SW-MODERATOR-OK-Y
016500         PERFORM 100000-BEGIN-DUMP-MASTER
016600            THRU 100000-END-DUMP-MASTER
016700         DISPLAY "Sync dump complete - " WS-ROW-CNT " rows written."
016800     ELSE
016900         DISPLAY "Moderator switch is off - sync dump not run."
017000     END-IF
017100
017200     STOP RUN.
017300
017400 100000-BEGIN-DUMP-MASTER.
017500     MOVE "N" TO WS-SCORE-MST-EOF
017600     MOVE ZEROES TO WS-ROW-CNT
017700
017800     ACCEPT WS-SYNC-DATE-NOW FROM DATE YYYYMMDD
017900     MOVE WS-SYNC-DATE-NOW TO WS-SYNC-DATE-FMT
018000     ACCEPT WS-SYNC-TIME-NOW FROM TIME
018100
018200     OPEN INPUT  SCORE-MST-FILE
018300     OPEN OUTPUT DUMP-FILE
018400
018500     COMPUTE WS-SYNC-HHMMSS = (WS-SYNC-HH * 10000)
018600                             + (WS-SYNC-MN * 100)
018700                             +  WS-SYNC-SS
018800     MOVE WS-SYNC-DATE-FMT TO HDG-SYNC-DATE
018900     MOVE WS-SYNC-HHMMSS   TO HDG-SYNC-TIME
019000     MOVE HEADING-LINE-1 TO F-DMP-LINE
019100     WRITE F-DMP-LINE
019200     MOVE HEADING-LINE-2 TO F-DMP-LINE
019300     WRITE F-DMP-LINE
019400     MOVE HEADING-LINE-3 TO F-DMP-LINE
019500     WRITE F-DMP-LINE
019600
019700     PERFORM 110000-BEGIN-DUMP-ONE-ROW
019800        THRU 110000-END-DUMP-ONE-ROW
019900       UNTIL SW-SCORE-MST-EOF-Y
020000
020100     CLOSE SCORE-MST-FILE
020200     CLOSE DUMP-FILE.
020300 100000-END-DUMP-MASTER.
020400     EXIT.
020500
020600 110000-BEGIN-DUMP-ONE-ROW.
020700     READ SCORE-MST-FILE
020800       AT END
020900          SET SW-SCORE-MST-EOF-Y TO TRUE
021000       NOT AT END
021100          MOVE F-SCR-TIMESTAMP  TO DET-TIMESTAMP
021200          MOVE F-SCR-COURSE-ID  TO DET-COURSE-ID
021300          MOVE F-SCR-PLAYER-ID  TO DET-PLAYER-ID
021400          MOVE F-SCR-CHARACTER  TO DET-CHARACTER
021500          MOVE F-SCR-SCORE TO WS-SCORE-TO-FORMAT
021600          PERFORM 115000-BEGIN-FORMAT-SIGNED-SCORE
021700             THRU 115000-END-FORMAT-SIGNED-SCORE
021800          MOVE DETAIL-LINE      TO F-DMP-LINE
021900          WRITE F-DMP-LINE
022000          ADD CTE-01 TO WS-ROW-CNT
022100     END-READ.
022200 110000-END-DUMP-ONE-ROW.
022300     EXIT.
022400
022500
022600* LG-0474 - signed display of the raw score: +n / -n / (PLUS-MINUS)n,
022700* same sign+magnitude build the queue intake's confirmation line uses.
022800* The digits are zero-suppressed and left-justified before the sign
022900* is glued on; an exact-zero score gets the board's PLUS-MINUS glyph.
023000 115000-BEGIN-FORMAT-SIGNED-SCORE.
023100     IF WS-SCORE-TO-FORMAT = ZEROES
023200         MOVE "±" TO WS-SIGN-CHAR
023300     ELSE
023400         IF WS-SCORE-TO-FORMAT > ZEROES
023500             MOVE "+" TO WS-SIGN-CHAR
023600         ELSE
023700             MOVE "-" TO WS-SIGN-CHAR
023800         END-IF
023900     END-IF
024000
024100     IF WS-SCORE-TO-FORMAT >= ZEROES
024200         MOVE WS-SCORE-TO-FORMAT TO WS-ABS-SCORE
024300     ELSE
024400         COMPUTE WS-ABS-SCORE = ZEROES - WS-SCORE-TO-FORMAT
024500     END-IF
024600     MOVE WS-ABS-SCORE TO WS-ABS-SCORE-ED
024700
024800     MOVE SPACES TO WS-TRIMMED-DIGITS
024900     MOVE ZEROES TO WS-OUT-IDX
025000     PERFORM 115500-BEGIN-TRIM-ONE-CHAR
025100        THRU 115500-END-TRIM-ONE-CHAR
025200       VARYING WS-TRIM-IDX FROM CTE-01 BY CTE-01
025300         UNTIL WS-TRIM-IDX > 3
025400
025500     MOVE SPACES TO DET-SCORE
025600     STRING WS-SIGN-CHAR      DELIMITED BY SIZE
025700            WS-TRIMMED-DIGITS DELIMITED BY SPACE
025800            INTO DET-SCORE.
025900 115000-END-FORMAT-SIGNED-SCORE.
026000     EXIT.
026100
026200 115500-BEGIN-TRIM-ONE-CHAR.
026300     IF WS-ABS-SCORE-CHARS(WS-TRIM-IDX) NOT = SPACE
026400         ADD CTE-01 TO WS-OUT-IDX
026500         MOVE WS-ABS-SCORE-CHARS(WS-TRIM-IDX)
026600           TO WS-TRIMMED-DIGITS(WS-OUT-IDX:1)
026700     END-IF.
026800 115500-END-TRIM-ONE-CHAR.
026900     EXIT.
027000
027100 END PROGRAM SyncDmp.
